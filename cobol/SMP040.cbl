000100*AUTRAB-SOTRACO BATCH CORE - ETAT RECAPITULATIF TARIFS/FACTURATION        
000110 IDENTIFICATION DIVISION.                                                 
000120 PROGRAM-ID. SMP040.                                                      
000130 AUTHOR. K DIALLO.                                                        
000140 INSTALLATION. SOTRACO-INFORMATIQUE OUAGADOUGOU.                          
000150 DATE-WRITTEN. 05/02/91.                                                  
000160 DATE-COMPILED.                                                           
000170 SECURITY.  USAGE RESTREINT - DIRECTION EXPLOITATION.                     
000180*---------------------------------------------------------------          
000190*  ETAT JOURNALIER TARIFS/FACTURATION - UNE LIGNE PAR TYPE DE             
000200*  TRANSPORT PLUS UNE LIGNE TOTAL, AVEC RUPTURE SUR LE TYPE DE            
000210*  TRANSPORT. LA TABLE DES CUMULS EST CONSTRUITE PAR SMP000 AU            
000220*  FIL DU TRAITEMENT (3 TYPES DE TRANSPORT CONNUS A L'AVANCE,             
000230*  DONC DEJA DANS L'ORDRE - AUCUN TRI PHYSIQUE N'EST NECESSAIRE).         
000240*---------------------------------------------------------------          
000250*  JOURNAL DES MODIFICATIONS                                              
000260*---------------------------------------------------------------          
000270*  05/02/91 KD  ECRITURE INITIALE - COMPTE DE TRAJETS SEUL.               
000280*  18/06/91 KD  AJOUT CUMULS MONTANT DE BASE/REMISE/FINAL.                
000290*  09/10/91 MS  AJOUT COMPTEUR PLAFONNES ET REPLIS.                       
000300*  27/01/92 KD  TIC.92-0066 LIGNE TOTAL GENERAL EN FIN D'ETAT.            
000310*  14/05/93 MS  TIC.93-0401 EN-TETE DE PAGE ET SAUT DE PAGE.              
000320*  30/08/94 KD  TIC.94-0655 REVUE GENERALE AVANT MISE EN PROD.            
000330*  21/12/98 MS  TIC.98-1404 PASSAGE AN 2000 - DATE D'ETAT SUR             
000340*               4 POSITIONS D'ANNEE EN ENTETE.                            
000350*  06/03/99 KD  TIC.99-0061 REVUE AN 2000 - AUCUNE AUTRE DATE.            
000360*  12/09/03 MS  TIC.03-0288 LARGEUR DES COLONNES MONTANT REVUE.           
000370*  19/02/08 AO  TIC.08-0073 5200 REMETTAIT LES CUMULS A SPACES            
000380*               (NUMERIQUE INVALIDE) PUIS ADDITIONNAIT DESSUS, ET         
000390*               ECRASAIT LA LIGNE 1 DE LA TABLE DE L'APPELANT PAR         
000400*               ERREUR - CUMULS TOTAL REMIS A ZERO CORRECTEMENT.          
000410*---------------------------------------------------------------          
000420                                                                          
000430 ENVIRONMENT DIVISION.                                                    
000440 CONFIGURATION SECTION.                                                   
000450 SPECIAL-NAMES.                                                           
000460     C01 IS TOP-OF-FORM                                                   
000470     CLASS CHIFFRE-CLASS IS "0" THRU "9"                                  
000480     UPSI-0 ON STATUS IS JOUR-OUVRABLE                                    
000490            OFF STATUS IS JOUR-FERIE.                                     
000500                                                                          
000510 INPUT-OUTPUT SECTION.                                                    
000520 FILE-CONTROL.                                                            
000530     SELECT REPORT-FILE ASSIGN TO RECAPLST                                
000540     ORGANIZATION IS LINE SEQUENTIAL                                      
000550     FILE STATUS IS FS-REPORT.                                            
000560                                                                          
000570 DATA DIVISION.                                                           
000580 FILE SECTION.                                                            
000590*---------------------------------------------------------------          
000600*  LIGNE IMPRIMEE DE L'ETAT RECAPITULATIF                                 
000610*---------------------------------------------------------------          
000620 FD  REPORT-FILE                                                          
000630     LABEL RECORD STANDARD                                                
000640     VALUE OF FILE-ID IS "RECAPLST.DAT".                                  
000650 01  REPORT-LINE-REG.                                                     
000660     02  RL-TEXTE                 PIC X(132).                             
000670     02  FILLER                   PIC X(01).                              
000680                                                                          
000690 WORKING-STORAGE SECTION.                                                 
000700*  FS-REPORT - CODE RETOUR OUVERTURE/ECRITURE DU FICHIER ETAT.            
000710*  SI NON '00' APRES OPEN, ON SAUTE DIRECTEMENT A 5000-EXIT SANS          
000720 77  FS-REPORT                PIC X(2).                                   
000730*  WK-ROW-INDEX - INDICE DE PARCOURS DE LA TABLE LK-ROW, REMIS A 1        
000740*  AU DEBUT DE CHAQUE BOUCLE (DETAIL PUIS CUMUL GENERAL).                 
000750 77  WK-ROW-INDEX              PIC 9(2) COMP.                             
000760                                                                          
000770*  NOMBRE-TYPES-TRANSPORT - LES 3 TYPES DE TRANSPORT CONNUS DE            
000780*  L'EXPLOITANT (BUS CLASSIQUE, BUS EXPRESS, NAVETTE) - LA TABLE          
000790*  EST TOUJOURS DEJA DANS CET ORDRE, CONSTRUITE LIGNE PAR LIGNE           
000800*  PAR SMP000 AU FIL DE LA LECTURE DES TRAJETS.                           
000810 78  NOMBRE-TYPES-TRANSPORT    VALUE 3.                                   
000820                                                                          
000830*---------------------------------------------------------------          
000840*  EN-TETE DE PAGE                                                        
000850*---------------------------------------------------------------          
000860 01  HEADER-LINE-1.                                                       
000870     02  FILLER                   PIC X(40)                               
000880*  TITRE DE L'ETAT - UNE SEULE LIGNE D'EN-TETE, PAS DE LIGNE DATE         
000890         VALUE "SOTRACO - ETAT RECAPITULATIF TARIFS/FACT".                
000900     02  FILLER                   PIC X(93) VALUE SPACES.                 
000910                                                                          
000920*  EN-TETE DE COLONNES - CONSTRUITE SOUS FORME DE FILLER-VALUE            
000930*  PUIS REDEFINIE EN CHAMPS NOMMES POUR L'ASSEMBLAGE DYNAMIQUE            
000940*  DES LIBELLES CI-DESSOUS (2EME PASSAGE POUR TIC.93-0401).               
000950 01  HEADER-LINE-2.                                                       
000960     02  FILLER                   PIC X(14)                               
000970         VALUE "TYPE TRANSPORT".                                          
000980     02  FILLER                   PIC X(08) VALUE "NB TRJT ".             
000990     02  FILLER                   PIC X(12) VALUE "TOTAL BASE  ".         
001000     02  FILLER                   PIC X(12) VALUE "TOTAL REMISE".         
001010     02  FILLER                   PIC X(12) VALUE "TOTAL FINAL ".         
001020     02  FILLER                   PIC X(08) VALUE "PLAFOND ".             
001030     02  FILLER                   PIC X(08) VALUE "REPLI   ".             
001040     02  FILLER                   PIC X(59) VALUE SPACES.                 
001050                                                                          
001060*  VUE REDEFINIE DE L'EN-TETE DE COLONNES - PERMET DE DEPLACER            
001070*  CHAQUE LIBELLE PAR UN MOVE SIMPLE SANS TOUCHER AUX FILLER.             
001080 01  HEADER-LINE-2-ALT REDEFINES HEADER-LINE-2.                           
001090     02  HL-TRANSPORT-HDR         PIC X(14).                              
001100     02  HL-COUNT-HDR             PIC X(08).                              
001110     02  HL-BASE-HDR              PIC X(12).                              
001120     02  HL-DISCOUNT-HDR          PIC X(12).                              
001130     02  HL-FINAL-HDR             PIC X(12).                              
001140     02  HL-CAPPED-HDR            PIC X(08).                              
001150     02  HL-FALLBACK-HDR          PIC X(08).                              
001160     02  FILLER                   PIC X(59).                              
001170                                                                          
001180*---------------------------------------------------------------          
001190*  LIGNE DE DETAIL / LIGNE TOTAL                                          
001200*---------------------------------------------------------------          
001210*  LIGNE DE DETAIL IMPRIMEE - UNE PAR TYPE DE TRANSPORT, ET LA            
001220*  MEME STRUCTURE EST REUTILISEE POUR LA LIGNE TOTAL GENERAL              
001230*  (5200) - SEUL DL-TRANSPORT-TYPE CHANGE DE CONTENU.                     
001240 01  DETAIL-LINE.                                                         
001250     02  DL-TRANSPORT-TYPE        PIC X(14).                              
001260*  NOMBRE DE TRAJETS CUMULES POUR CE TYPE DE TRANSPORT - ZERO             
001270     02  DL-TRIP-COUNT            PIC Z(5)9.                              
001280     02  FILLER                   PIC X(02) VALUE SPACES.                 
001290*  TIC.03-0288 - LARGEUR PORTEE A Z(6)9.99 (ANCIENNEMENT Z(4)9.99)        
001300*  CAR LES GROS VOLUMES DE FIN DE MOIS DEPASSAIENT LA COLONNE.            
001310     02  DL-TOTAL-BASE            PIC Z(6)9.99.                           
001320     02  FILLER                   PIC X(01) VALUE SPACES.                 
001330     02  DL-TOTAL-DISCOUNT        PIC Z(6)9.99.                           
001340     02  FILLER                   PIC X(01) VALUE SPACES.                 
001350     02  DL-TOTAL-FINAL           PIC Z(6)9.99.                           
001360     02  FILLER                   PIC X(01) VALUE SPACES.                 
001370     02  DL-CAPPED-COUNT          PIC Z(5)9.                              
001380     02  FILLER                   PIC X(02) VALUE SPACES.                 
001390     02  DL-FALLBACK-COUNT        PIC Z(5)9.                              
001400     02  FILLER                   PIC X(59) VALUE SPACES.                 
001410                                                                          
001420*  VUE ALPHANUMERIQUE DE LA LIGNE DE DETAIL - UTILISEE UNIQUEMENT         
001430*  PAR 5200 POUR REMETTRE LES CUMULS A ZERO AVEC MOVE ZERO SUR            
001440*  LES CHAMPS NUMERIQUES DE DETAIL-LINE (VOIR TIC.08-0073).               
001450 01  DETAIL-LINE-ALT REDEFINES DETAIL-LINE.                               
001460     02  FILLER                   PIC X(14).                              
001470     02  DLA-COUNT                PIC X(06).                              
001480     02  FILLER                   PIC X(02).                              
001490     02  DLA-BASE                 PIC X(09).                              
001500     02  FILLER                   PIC X(01).                              
001510     02  DLA-DISCOUNT             PIC X(09).                              
001520     02  FILLER                   PIC X(01).                              
001530     02  DLA-FINAL                PIC X(09).                              
001540     02  FILLER                   PIC X(01).                              
001550     02  DLA-CAPPED               PIC X(06).                              
001560     02  FILLER                   PIC X(02).                              
001570     02  DLA-FALLBACK             PIC X(06).                              
001580     02  FILLER                   PIC X(59).                              
001590                                                                          
001600 LINKAGE SECTION.                                                         
001610*---------------------------------------------------------------          
001620*  TABLE DES CUMULS PAR TYPE DE TRANSPORT - CONSTRUITE PAR SMP000         
001630*  DEJA DANS L'ORDRE DES TYPES CONNUS - PAS DE TRI REQUIS                 
001640*---------------------------------------------------------------          
001650*  TABLE DES CUMULS RECUE DE SMP000 EN LINKAGE - CONSTRUITE LIGNE         
001660*  PAR LIGNE AU FIL DE LA LECTURE DES TRAJETS PAR 3800-ACCUMULER-         
001670*  ETAT/3810-TROUVER-LIGNE - AUCUN TRI PHYSIQUE REQUIS ICI.               
001680 01  LK-REPORT-TABLE.                                                     
001690*  NOMBRE DE LIGNES REELLEMENT UTILISEES DANS LA TABLE (<= 3).            
001700     02  LK-ROW-COUNT             PIC 9(2) COMP.                          
001710     02  LK-ROW OCCURS 3 TIMES.                                           
001720         03  LK-RPT-TRANSPORT-TYPE  PIC X(14).                            
001730*  COMPTEURS ET CUMULS MONETAIRES DE LA LIGNE - TOUS LES COMPTEURS        
001740         03  LK-RPT-TRIP-COUNT      PIC 9(6) COMP.                        
001750         03  LK-RPT-TOTAL-BASE      PIC S9(8)V99.                         
001760         03  LK-RPT-TOTAL-DISCOUNT  PIC S9(8)V99.                         
001770         03  LK-RPT-TOTAL-FINAL     PIC S9(8)V99.                         
001780         03  LK-RPT-CAPPED-COUNT    PIC 9(6) COMP.                        
001790         03  LK-RPT-FALLBACK-COUNT  PIC 9(6) COMP.                        
001800     02  FILLER                   PIC X(02).                              
001810                                                                          
001820*  VUE ALTERNATIVE DE LA TABLE - NON UTILISEE DANS CE PROGRAMME,          
001830*  CONSERVEE POUR COMPATIBILITE AVEC LES OUTILS DE MISE AU POINT          
001840*  QUI INSPECTENT LK-RPT-... EN ALPHANUMERIQUE BRUT.                      
001850 01  LK-REPORT-TABLE-ALT REDEFINES LK-REPORT-TABLE.                       
001860     02  LKR-COUNT                PIC 9(2).                               
001870     02  LKR-ROW OCCURS 3 TIMES.                                          
001880         03  LKR-TYPE             PIC X(14).                              
001890         03  LKR-REST             PIC X(40).                              
001900     02  FILLER                   PIC X(02).                              
001910                                                                          
001920 PROCEDURE DIVISION USING LK-REPORT-TABLE.                                
001930*---------------------------------------------------------------          
001940*  5000 - IMPRESSION DE L'ETAT - EN-TETE, DETAIL, TOTAL                   
001950*---------------------------------------------------------------          
001960*  5000 - PARAGRAPHE PRINCIPAL D'IMPRESSION. OUVRE LE FICHIER,            
001970*  IMPRIME L'EN-TETE, PUIS UNE LIGNE PAR TYPE DE TRANSPORT VIA            
001980*  5100, PUIS LA LIGNE TOTAL GENERAL VIA 5200, PUIS FERME.                
001990 5000-PRINT-REPORT.                                                       
002000     OPEN OUTPUT REPORT-FILE.                                             
002010*  OUVERTURE IMPOSSIBLE (DISQUE PLEIN, FICHIER PROTEGE...) - ON           
002020*  SORT SANS IMPRIMER PLUTOT QUE DE PLANTER LE JOB. AUCUN ETAT            
002030     IF FS-REPORT NOT = "00"                                              
002040         GO TO 5000-EXIT                                                  
002050     END-IF.                                                              
002060                                                                          
002070*  PREMIERE LIGNE - TITRE SEUL, PAS DE NUMERO DE PAGE NI DE DATE          
002080     MOVE HEADER-LINE-1 TO REPORT-LINE-REG.                               
002090     WRITE REPORT-LINE-REG.                                               
002100*  ASSEMBLAGE DE LA LIGNE D'EN-TETE DE COLONNES PAR MOVE SUCCESSIFS       
002110*  SUR LA VUE REDEFINIE - AJOUTE POUR TIC.93-0401.                        
002120     MOVE SPACES TO HEADER-LINE-2-ALT.                                    
002130     MOVE "TYPE TRANSPORT" TO HL-TRANSPORT-HDR.                           
002140     MOVE "NB TRJT"        TO HL-COUNT-HDR.                               
002150     MOVE "TOTAL BASE"     TO HL-BASE-HDR.                                
002160     MOVE "TOTAL REMISE"   TO HL-DISCOUNT-HDR.                            
002170     MOVE "TOTAL FINAL"    TO HL-FINAL-HDR.                               
002180     MOVE "PLAFOND"        TO HL-CAPPED-HDR.                              
002190     MOVE "REPLI"          TO HL-FALLBACK-HDR.                            
002200     MOVE HEADER-LINE-2-ALT TO REPORT-LINE-REG.                           
002210     WRITE REPORT-LINE-REG.                                               
002220                                                                          
002230     MOVE 1 TO WK-ROW-INDEX.                                              
002240*  UNE LIGNE DE DETAIL PAR TYPE DE TRANSPORT CONNU DANS LA TABLE.         
002250     PERFORM 5100-PRINT-DETAIL-LINE THRU 5100-EXIT                        
002260         UNTIL WK-ROW-INDEX > LK-ROW-COUNT.                               
002270                                                                          
002280*  TIC.92-0066 - LIGNE TOTAL GENERAL AJOUTEE EN FIN D'ETAT POUR           
002290*  RECOUPEMENT RAPIDE PAR LA DIRECTION EXPLOITATION.                      
002300     PERFORM 5200-PRINT-TOTAL-LINE THRU 5200-EXIT.                        
002310                                                                          
002320     CLOSE REPORT-FILE.                                                   
002330 5000-EXIT.                                                               
002340     EXIT.                                                                
002350                                                                          
002360*---------------------------------------------------------------          
002370*  5100 - UNE LIGNE DE DETAIL PAR TYPE DE TRANSPORT - RUPTURE             
002380*  DE CONTROLE SUR TRANSPORT-TYPE A CHAQUE LIGNE IMPRIMEE                 
002390*---------------------------------------------------------------          
002400*  5100 - CONSTRUIT ET IMPRIME LA LIGNE DE DETAIL DE LA LIGNE             
002410*  COURANTE DE LA TABLE (WK-ROW-INDEX), PUIS AVANCE L'INDICE.             
002420 5100-PRINT-DETAIL-LINE.                                                  
002430*  DEMARRAGE A BLANC POUR EVITER TOUT RESIDU D'UNE LIGNE PRECEDENTE,      
002440*  PUIS REPORT CHAMP PAR CHAMP DE LA LIGNE COURANTE DE LA TABLE.          
002450     MOVE SPACES TO DETAIL-LINE.                                          
002460     MOVE LK-RPT-TRANSPORT-TYPE(WK-ROW-INDEX)                             
002470         TO DL-TRANSPORT-TYPE.                                            
002480     MOVE LK-RPT-TRIP-COUNT(WK-ROW-INDEX)                                 
002490         TO DL-TRIP-COUNT.                                                
002500     MOVE LK-RPT-TOTAL-BASE(WK-ROW-INDEX)                                 
002510         TO DL-TOTAL-BASE.                                                
002520     MOVE LK-RPT-TOTAL-DISCOUNT(WK-ROW-INDEX)                             
002530         TO DL-TOTAL-DISCOUNT.                                            
002540     MOVE LK-RPT-TOTAL-FINAL(WK-ROW-INDEX)                                
002550         TO DL-TOTAL-FINAL.                                               
002560     MOVE LK-RPT-CAPPED-COUNT(WK-ROW-INDEX)                               
002570         TO DL-CAPPED-COUNT.                                              
002580     MOVE LK-RPT-FALLBACK-COUNT(WK-ROW-INDEX)                             
002590         TO DL-FALLBACK-COUNT.                                            
002600*  IMPRESSION PUIS AVANCE A LA LIGNE SUIVANTE DE LA TABLE.                
002610     MOVE DETAIL-LINE TO REPORT-LINE-REG.                                 
002620     WRITE REPORT-LINE-REG.                                               
002630     ADD 1 TO WK-ROW-INDEX.                                               
002640 5100-EXIT.                                                               
002650     EXIT.                                                                
002660                                                                          
002670*---------------------------------------------------------------          
002680*  5200 - LIGNE TOTAL GENERAL - SOMME SUR TOUTES LES LIGNES               
002690*---------------------------------------------------------------          
002700*  5200 - LIGNE TOTAL GENERAL (TIC.92-0066). PARCOURT TOUTE LA            
002710*  TABLE AVEC SA PROPRE BOUCLE 5210 ET CUMULE CHAQUE COLONNE.             
002720 5200-PRINT-TOTAL-LINE.                                                   
002730*  TIC.08-0073 - LES CUMULS DOIVENT ETRE REMIS A ZERO NUMERIQUE           
002740*  (MOVE ZERO), PAS A SPACES COMME AVANT CORRECTION - UN MOVE             
002750*  SPACES SUR DES CHAMPS NUMERIQUES Z(6)9.99 Y LAISSAIT UNE VALEUR        
002760*  NON NUMERIQUE, ET LES ADD SUIVANTS PLANTAIENT OU ECRASAIENT.           
002770     MOVE SPACES TO DETAIL-LINE.                                          
002780     MOVE ZERO TO DL-TRIP-COUNT DL-TOTAL-BASE DL-TOTAL-DISCOUNT           
002790         DL-TOTAL-FINAL DL-CAPPED-COUNT DL-FALLBACK-COUNT.                
002800*  LIBELLE FIXE DE LA LIGNE TOTAL GENERAL - REMPLACE LE TYPE DE           
002810     MOVE "TOTAL" TO DL-TRANSPORT-TYPE.                                   
002820     MOVE 1 TO WK-ROW-INDEX.                                              
002830*  5210 - BOUCLE DE CUMUL PAR GO TO, DANS LE STYLE MAISON - TESTE         
002840*  LA FIN EN TETE DE PARAGRAPHE PLUTOT QU'EN PERFORM ... UNTIL.           
002850 5210-ACCUM-TOTALS.                                                       
002860*  TOUTES LES LIGNES DE LA TABLE ONT ETE CUMULEES - ON SORT DE            
002870     IF WK-ROW-INDEX > LK-ROW-COUNT                                       
002880         GO TO 5290-ACCUM-DONE                                            
002890     END-IF.                                                              
002900*  CUMUL DE CHAQUE COLONNE DE LA LIGNE COURANTE SUR LA LIGNE TOTAL.       
002910     ADD LK-RPT-TRIP-COUNT(WK-ROW-INDEX)     TO DL-TRIP-COUNT.            
002920     ADD LK-RPT-TOTAL-BASE(WK-ROW-INDEX)     TO DL-TOTAL-BASE.            
002930     ADD LK-RPT-TOTAL-DISCOUNT(WK-ROW-INDEX)                              
002940         TO DL-TOTAL-DISCOUNT.                                            
002950     ADD LK-RPT-TOTAL-FINAL(WK-ROW-INDEX)    TO DL-TOTAL-FINAL.           
002960     ADD LK-RPT-CAPPED-COUNT(WK-ROW-INDEX)   TO DL-CAPPED-COUNT.          
002970     ADD LK-RPT-FALLBACK-COUNT(WK-ROW-INDEX)                              
002980         TO DL-FALLBACK-COUNT.                                            
002990*  LIGNE SUIVANTE ET RETOUR EN TETE DE BOUCLE.                            
003000     ADD 1 TO WK-ROW-INDEX.                                               
003010     GO TO 5210-ACCUM-TOTALS.                                             
003020*  CUMUL TERMINE - LA LIGNE TOTAL EST COMPLETE, ON L'IMPRIME.             
003030 5290-ACCUM-DONE.                                                         
003040     MOVE DETAIL-LINE TO REPORT-LINE-REG.                                 
003050     WRITE REPORT-LINE-REG.                                               
003060 5200-EXIT.                                                               
003070     EXIT.                                                                
