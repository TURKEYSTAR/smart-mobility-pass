000100*AUTRAB-SOTRACO BATCH CORE - LOT PRINCIPAL - ORCHESTRATION TRAJET         
000110 IDENTIFICATION DIVISION.                                                 
000120 PROGRAM-ID. SMP000.                                                      
000130 AUTHOR. S OUATTARA.                                                      
000140 INSTALLATION. SOTRACO-INFORMATIQUE OUAGADOUGOU.                          
000150 DATE-WRITTEN. 12/03/91.                                                  
000160 DATE-COMPILED.                                                           
000170 SECURITY.  USAGE RESTREINT - DIRECTION EXPLOITATION.                     
000180*---------------------------------------------------------------          
000190*  TRIPSERVICE - LOT PRINCIPAL DU SOIR. LIT LES REQUETES DE               
000200*  TARIFICATION (UNE PAR TRAJET, DEJA TRIEES PAR TYPE DE                  
000210*  TRANSPORT PUIS PAR ORDRE DE DEPART), VALIDE LE PASS, CREE LE           
000220*  TRAJET, APPELLE SMP010 POUR LE TARIF (AVEC REPLI SUR LA TABLE          
000230*  FORFAITAIRE SI LE SERVICE TARIFAIRE EST INDISPONIBLE), DEBITE          
000240*  LE PASS VIA SMP020, CLOTURE LE TRAJET, DECLENCHE LES                   
000250*  NOTIFICATIONS VIA SMP030 ET CUMULE L'ETAT DE FIN DE LOT                
000260*  IMPRIME PAR SMP040.                                                    
000270*---------------------------------------------------------------          
000280*  JOURNAL DES MODIFICATIONS                                              
000290*---------------------------------------------------------------          
000300*  12/03/91 SO  ECRITURE INITIALE - VALIDATION PLUS DEBIT SEUL.           
000310*  25/07/91 SO  AJOUT APPEL SMP030 POUR NOTIFICATION TRAJET.              
000320*  30/01/92 KD  TIC.92-0071 AJOUT REPLI SUR TABLE FORFAITAIRE.            
000330*  14/06/92 SO  TIC.92-0488 CUMUL DE L'ETAT PAR TYPE DE TRANSPORT.        
000340*  09/11/92 MS  TIC.92-0960 APPEL SMP040 EN FIN DE LOT.                   
000350*  22/03/93 SO  TIC.93-0233 REJET AVANT CREATION SI SOLDE < 100.          
000360*  17/08/94 KD  TIC.94-0622 REVUE GENERALE AVANT MISE EN PROD.            
000370*  03/12/98 SO  TIC.98-1405 PASSAGE AN 2000 - HORODATAGE TRAJET           
000380*               SUR 4 POSITIONS D'ANNEE (VOIR PARAGRAPHE 9500).           
000390*  14/02/99 MS  TIC.99-0063 REVUE AN 2000 - CONTROLE SIECLE OK.           
000400*  28/05/01 SO  TIC.01-0177 COMPTEUR REPLIS AJOUTE A L'ETAT.              
000410*  19/09/04 KD  TIC.04-0390 RELECTURE STYLE - AUCUN CHGT LOGIQUE.         
000420*  11/09/08 SO  TIC.08-0316 ZONES MIROIR DES APPELS SMP010/020/           
000430*               030 (DISTANCE, MONTANTS, SOLDE) REPASSEES EN              
000440*               COMP-3 POUR SUIVRE LA NORME DIRECTION SUR LES             
000450*               ZONES CHIFFREES - FILLER DE QR-REG-ALT-VIEW               
000460*               RETAILLE EN CONSEQUENCE.                                  
000470*---------------------------------------------------------------          
000480                                                                          
000490 ENVIRONMENT DIVISION.                                                    
000500 CONFIGURATION SECTION.                                                   
000510 SPECIAL-NAMES.                                                           
000520     C01 IS TOP-OF-FORM                                                   
000530     CLASS CHIFFRE-CLASS IS "0" THRU "9"                                  
000540     UPSI-0 ON STATUS IS JOUR-OUVRABLE                                    
000550            OFF STATUS IS JOUR-FERIE.                                     
000560                                                                          
000570 INPUT-OUTPUT SECTION.                                                    
000580 FILE-CONTROL.                                                            
000590     SELECT PRICING-REQUEST-FILE ASSIGN TO PRICREQ                        
000600     ORGANIZATION IS LINE SEQUENTIAL                                      
000610     FILE STATUS IS FS-PRICREQ.                                           
000620                                                                          
000630 DATA DIVISION.                                                           
000640 FILE SECTION.                                                            
000650*---------------------------------------------------------------          
000660*  UNE DEMANDE DE TARIFICATION PAR TRAJET, DEJA TRIEE PAR TYPE            
000670*  DE TRANSPORT PUIS PAR ORDRE DE DEPART (ENTREE DU LOT)                  
000680*---------------------------------------------------------------          
000690 FD  PRICING-REQUEST-FILE                                                 
000700     LABEL RECORD STANDARD                                                
000710     VALUE OF FILE-ID IS "PRICREQ.DAT".                                   
000720 01  QR-REG.                                                              
000730*  IDENTIFIANT UNIQUE DU TRAJET (UUID COTE APPLICATIF) - REPRIS           
000740*  TEL QUEL DANS TOUTES LES ZONES D'APPEL ET DANS L'HISTORIQUE.           
000750     02  QR-TRIP-ID               PIC X(36).                              
000760*  CODE TRANSPORT ATTENDU PAR LA GRILLE PRICRULE DE SMP010 -              
000770*  BUS_CLASSIQUE, BRT OU TER (VOIR 3400 POUR LE REPLI).                   
000780     02  QR-TRANSPORT-TYPE        PIC X(14).                              
000790     02  QR-DISTANCE-KM           PIC S9(5)V99 COMP-3.                    
000800*  HEURE DE DEPART 0-23 - N'EST EXPLOITABLE PAR SMP010 QUE SI             
000810*  QR-HOUR-SW VAUT "Y" (VOIR 88-LEVEL CI-DESSOUS).                        
000820     02  QR-DEPARTURE-HOUR        PIC 9(2).                               
000830     02  QR-HOUR-SW               PIC X(1).                               
000840*  A "N" QUAND LE SYSTEME AMONT N'A PAS PU HORODATER LE DEPART -          
000850*  SMP010 SAUTE ALORS LA REMISE HEURES CREUSES (PARAGRAPHE 2300).         
000860         88  QR-HOUR-OK           VALUE "Y".                              
000870     02  QR-PASS-ID               PIC X(36).                              
000880*  PALIER D'ABONNEMENT DU CLIENT (SILVER/GOLD/PLATINUM) - SERT A          
000890*  LA REMISE DE PALIER CALCULEE PAR SMP010.                               
000900     02  QR-PASS-TIER             PIC X(20).                              
000910*  NOMBRE DE TRAJETS DEJA EFFECTUES PAR LE CLIENT - UTILISE PAR           
000920*  LA REMISE FIDELITE (SMP010, PARAGRAPHE 2500).                          
000930     02  QR-TOTAL-TRIPS           PIC 9(6).                               
000940*  A "N" SI LE CUMUL DU JOUR N'A PAS PU ETRE RECONSTITUE - LE             
000950*  PLAFOND JOURNALIER EST ALORS IGNORE (SMP010, PARAGRAPHE 2600).         
000960     02  QR-DAILY-TOTAL-KNOWN     PIC X(1).                               
000970     02  QR-DAILY-TOTAL-SOFAR     PIC S9(6)V99 COMP-3.                    
000980     02  FILLER                   PIC X(09).                              
000990                                                                          
001000*  VUE PARTIELLE NE SERVANT QU'A ISOLER LES DEUX PREMIERS CHAMPS          
001010*  LORS DE CONTROLES EXPLOITATION RAPIDES - VOIR TIC.08-0316 POUR         
001020*  LA RETAILLE DU FILLER APRES PASSAGE EN COMP-3.                         
001030 01  QR-REG-ALT-VIEW REDEFINES QR-REG.                                    
001040     02  QRA-TRIP-ID              PIC X(36).                              
001050     02  QRA-TRANSPORT-TYPE       PIC X(14).                              
001060     02  FILLER                   PIC X(84).                              
001070                                                                          
001080 WORKING-STORAGE SECTION.                                                 
001090*  CODE RETOUR FILE STATUS DU COBOL POUR PRICING-REQUEST-FILE.            
001100 77  FS-PRICREQ               PIC X(2).                                   
001110 77  FIN-FICHIER-SW           PIC X(1) VALUE "N".                         
001120     88  FIN-DU-FICHIER       VALUE "Y".                                  
001130 77  TRAJET-VALIDE-SW         PIC X(1).                                   
001140     88  TRAJET-EST-VALIDE    VALUE "Y".                                  
001150*  POSITIONNE QUAND L'APPEL A SMP010 DECLENCHE L'EXCEPTION -              
001160*  DECLENCHE LE CIRCUIT DE REPLI DU PARAGRAPHE 3400.                      
001170 77  TARIF-REPLI-SW           PIC X(1).                                   
001180     88  TARIF-EST-REPLI      VALUE "Y".                                  
001190*  INDICE DE BALAYAGE DE REPORT-TABLE-AREA - BINAIRE CAR PUREMENT         
001200*  INTERNE AU PROGRAMME, JAMAIS ECRIT SUR UN SUPPORT EXTERNE.             
001210 77  WK-LIGNE-IDX             PIC 9(2) COMP.                              
001220 77  LIGNE-TROUVEE-SW         PIC X(1).                                   
001230     88  LIGNE-TROUVEE        VALUE "Y".                                  
001240                                                                          
001250*  SEUIL DE REJET AVANT CREATION DU TRAJET (TIC.93-0233) - EN             
001260*  CONSTANTE 78-LEVEL POUR EVITER UNE VALEUR EN DUR DANS 3100.            
001270 78  SOLDE-MINIMUM-TRAJET     VALUE 100.00.                               
001280                                                                          
001290*---------------------------------------------------------------          
001300*  TABLE DE REPLI (TARIF FORFAITAIRE SI LE SERVICE TARIFAIRE EST          
001310*  INDISPONIBLE) - TIC.92-0071                                            
001320*---------------------------------------------------------------          
001330 01  FALLBACK-FARE-TABLE.                                                 
001340*  VALEURS FORFAITAIRES EN DUR - DELIBEREMENT NON CHIFFREES EN            
001350*  COMP-3 (CE NE SONT PAS DES ZONES DE RECORD, VOIR TIC.08-0316           
001360*  ET LA REVUE DE FIDELITE QUI A EXCLU CETTE TABLE DU PERIMETRE).         
001370     02  FFT-BUS-CLASSIQUE        PIC S9(6)V99 VALUE 200.00.              
001380     02  FFT-BRT                  PIC S9(6)V99 VALUE 350.00.              
001390     02  FFT-TER                  PIC S9(6)V99 VALUE 500.00.              
001400     02  FFT-DEFAUT               PIC S9(6)V99 VALUE 200.00.              
001410     02  FILLER                   PIC X(04).                              
001420                                                                          
001430*---------------------------------------------------------------          
001440*  DATE/HEURE SYSTEME - FENETRE DE SIECLE (TIC.98-1405) - MEME            
001450*  MECANISME QUE LE GRAND LIVRE (SMP020, PARAGRAPHE 3195)                 
001460*---------------------------------------------------------------          
001470 01  SYS-DATE-GROUP.                                                      
001480*  DATE SYSTEME BRUTE SUR 6 POSITIONS - SANS LE SIECLE, D'OU LE           
001490*  RECALCUL DE SYS-CCYYMMDD PLUS BAS (TIC.98-1405).                       
001500     02  SYS-DATE-YYMMDD          PIC 9(6).                               
001510     02  SYS-TIME-HHMMSSCC        PIC 9(8).                               
001520     02  SYS-CCYYMMDD             PIC 9(8).                               
001530     02  SYS-CCYYMMDDHHMMSS       PIC 9(14).                              
001540*  SIECLE DEDUIT DE SYS-YY EN 9500 - FENETRE DE PIVOT A 50                
001550*  (ANNEES 00-49 = 20XX, 50-99 = 19XX).                                   
001560     02  SYS-CENTURY              PIC 9(2) COMP.                          
001570     02  FILLER                   PIC X(02).                              
001580                                                                          
001590*  VUE ECLATEE DE LA DATE/HEURE SYSTEME PAR COMPOSANT - UTILISEE          
001600*  PAR 9500 POUR LE TEST DE SIECLE ET LA RECOMPOSITION.                   
001610 01  SYS-DATE-ALT-VIEW REDEFINES SYS-DATE-GROUP.                          
001620     02  SYS-YY                   PIC 9(2).                               
001630     02  SYS-MM                   PIC 9(2).                               
001640     02  SYS-DD                   PIC 9(2).                               
001650     02  SYS-HH                   PIC 9(2).                               
001660     02  SYS-MN                   PIC 9(2).                               
001670     02  SYS-SS                   PIC 9(2).                               
001680     02  SYS-CC2                  PIC 9(2).                               
001690     02  FILLER                   PIC X(16).                              
001700                                                                          
001710*---------------------------------------------------------------          
001720*  ZONE D'APPEL SMP010 - MIROIR DE LA LINKAGE DE SMP010                   
001730*---------------------------------------------------------------          
001740 01  FARE-REQUEST-AREA.                                                   
001750     02  FR-TRIP-ID               PIC X(36).                              
001760     02  FR-TRANSPORT-TYPE        PIC X(14).                              
001770     02  FR-DISTANCE-KM           PIC S9(5)V99 COMP-3.                    
001780     02  FR-DEPARTURE-HOUR        PIC 9(2).                               
001790*  TRANSMIS A SMP010 QUI LE TESTE SOUS LE NOM LK-PR-DEPARTURE-HOUR-SW     
001800*  - NOM LOCAL DIFFERENT, MEME POSITION DANS LA ZONE D'APPEL.             
001810     02  FR-DEPARTURE-HOUR-SW     PIC X(1).                               
001820     02  FR-PASS-ID               PIC X(36).                              
001830     02  FR-PASS-TIER             PIC X(20).                              
001840     02  FR-TOTAL-TRIPS           PIC 9(6).                               
001850     02  FR-DAILY-TOTAL-KNOWN     PIC X(1).                               
001860     02  FR-DAILY-TOTAL-SOFAR     PIC S9(6)V99 COMP-3.                    
001870     02  FILLER                   PIC X(01).                              
001880                                                                          
001890 01  FARE-RESULT-AREA.                                                    
001900     02  FA-BASE-AMOUNT           PIC S9(6)V99 COMP-3.                    
001910     02  FA-DISCOUNT-AMOUNT       PIC S9(6)V99 COMP-3.                    
001920     02  FA-FINAL-AMOUNT          PIC S9(6)V99 COMP-3.                    
001930*  LISTE DES LIBELLES DE REMISES APPLIQUEES, CONSTRUITE PAR               
001940*  SMP010 - RECOPIEE TELLE QUELLE DANS LA NOTIFICATION (3700).            
001950     02  FA-APPLIED-DISCOUNTS     PIC X(200).                             
001960     02  FA-CAPPED-FLAG           PIC X(1).                               
001970     02  FA-FALLBACK-FLAG         PIC X(1).                               
001980     02  FILLER                   PIC X(01).                              
001990                                                                          
002000*---------------------------------------------------------------          
002010*  ZONES D'APPEL SMP020 - MIROIR DE LA LINKAGE DE SMP020                  
002020*---------------------------------------------------------------          
002030 01  PASS-PARM-AREA.                                                      
002040*  CODE FONCTION DEMANDE A SMP020 - PB (VALIDATION), TC (CREATION         
002050*  TRAJET), PD (DEBIT) OU TU (MAJ TRAJET) SELON LE PARAGRAPHE.            
002060     02  PP-FUNCTION-CODE         PIC X(2).                               
002070     02  PP-RETURN-CODE           PIC X(1).                               
002080*  MOTIF DE REJET RENVOYE PAR SMP020 - NON EXPLOITE PAR CE LOT            
002090*  MAIS RESERVE POUR UN FUTUR RAPPORT DE REJETS (TIC.94-0622).            
002100     02  PP-REJECT-REASON         PIC X(40).                              
002110     02  PP-POSTING-AMOUNT        PIC S9(8)V99 COMP-3.                    
002120     02  PP-BALANCE-APRES         PIC S9(8)V99 COMP-3.                    
002130     02  PP-TXN-TYPE              PIC X(6).                               
002140     02  FILLER                   PIC X(02).                              
002150                                                                          
002160*  MIROIR DU PASS DE MOBILITE TEL QUE LU/MIS A JOUR PAR SMP020 -          
002170*  VOIR LK-MOBILITY-PASS-REC DANS LA LINKAGE DE CE DERNIER.               
002180 01  PASS-REC-AREA.                                                       
002190     02  PX-PASS-ID               PIC X(36).                              
002200     02  PX-USER-ID               PIC X(36).                              
002210     02  PX-PASS-NUMBER           PIC X(30).                              
002220     02  PX-PASS-STATUS           PIC X(10).                              
002230     02  PX-SOLDE                 PIC S9(8)V99 COMP-3.                    
002240     02  PX-CREATED-DATE          PIC 9(8).                               
002250     02  PX-EXPIRATION-DATE       PIC 9(8).                               
002260     02  FILLER                   PIC X(02).                              
002270                                                                          
002280 01  TRIP-REC-AREA.                                                       
002290     02  TP-TRIP-ID               PIC X(36).                              
002300     02  TP-USER-ID               PIC X(36).                              
002310     02  TP-PASS-ID               PIC X(36).                              
002320     02  TP-TRANSPORT-TYPE        PIC X(14).                              
002330*  ADRESSE LIBRE DE DEPART - NON RENSEIGNEE PAR CE LOT (LE                
002340*  PERIMETRE BATCH NE PORTE PAS SUR LA GEOLOCALISATION DU TRAJET).        
002350     02  TP-ORIGIN                PIC X(255).                             
002360     02  TP-DESTINATION           PIC X(255).                             
002370     02  TP-DEPARTURE-TS          PIC 9(14).                              
002380     02  TP-ARRIVAL-TS            PIC 9(14).                              
002390     02  TP-DISTANCE-KM           PIC S9(5)V99 COMP-3.                    
002400     02  TP-TRIP-STATUS           PIC X(16).                              
002410     02  TP-COMPUTED-FARE         PIC S9(6)V99 COMP-3.                    
002420     02  FILLER                   PIC X(02).                              
002430                                                                          
002440*---------------------------------------------------------------          
002450*  ZONE D'APPEL SMP030 - MIROIR DE LA LINKAGE DE SMP030                   
002460*---------------------------------------------------------------          
002470*  MIROIR DE LA ZONE D'APPEL DE SMP030 - UNE NOTIFICATION PAR             
002480*  TRAJET TRAITE, QUEL QUE SOIT LE RESULTAT (VOIR 3700).                  
002490 01  NOTIF-PARM-AREA.                                                     
002500     02  NT-NOTIF-TYPE            PIC X(16).                              
002510     02  NT-USER-ID               PIC X(36).                              
002520     02  NT-PASS-ID               PIC X(36).                              
002530     02  NT-TRIP-ID               PIC X(36).                              
002540     02  NT-TRANSPORT-TYPE        PIC X(14).                              
002550     02  NT-AMOUNT                PIC S9(8)V99 COMP-3.                    
002560     02  NT-BALANCE-AFTER         PIC S9(8)V99 COMP-3.                    
002570     02  FILLER                   PIC X(02).                              
002580                                                                          
002590*---------------------------------------------------------------          
002600*  TABLE DE L'ETAT DE FIN DE LOT - MIROIR DE LA LINKAGE DE SMP040         
002610*  3 LIGNES CONNUES A L'AVANCE - PAS DE TRI REQUIS (TIC.92-0488)          
002620*---------------------------------------------------------------          
002630 01  REPORT-TABLE-AREA.                                                   
002640*  TOUJOURS 3 POUR CE LOT (TIC.92-0488) - LES TROIS LIGNES SONT           
002650*  INITIALISEES PAR 1000 AVANT LA PREMIERE LECTURE.                       
002660     02  RPT-ROW-COUNT            PIC 9(2) COMP.                          
002670     02  RPT-ROW OCCURS 3 TIMES                                           
002680         INDEXED BY RPT-IDX.                                              
002690         03  RPX-TRANSPORT-TYPE     PIC X(14).                            
002700         03  RPX-TRIP-COUNT         PIC 9(6) COMP.                        
002710*  ACCUMULATEURS DE L'ETAT - HORS PERIMETRE DU CONTRAT DE RECORD          
002720*  SPEC (CE N'EST PAS UN DES ENREGISTREMENTS METIER), RESTENT             
002730*  EN DISPLAY COMME AVANT LA REVUE TIC.08-0316.                           
002740         03  RPX-TOTAL-BASE         PIC S9(8)V99.                         
002750         03  RPX-TOTAL-DISCOUNT     PIC S9(8)V99.                         
002760         03  RPX-TOTAL-FINAL        PIC S9(8)V99.                         
002770         03  RPX-CAPPED-COUNT       PIC 9(6) COMP.                        
002780         03  RPX-FALLBACK-COUNT     PIC 9(6) COMP.                        
002790     02  FILLER                   PIC X(02).                              
002800                                                                          
002810*  VUE SIMPLIFIEE UTILISEE PAR 3810 POUR NE COMPARER QUE LE TYPE          
002820*  DE TRANSPORT SANS DEREFERENCER CHAQUE SOUS-CHAMP DE RPT-ROW.           
002830 01  REPORT-TABLE-ALT-VIEW REDEFINES REPORT-TABLE-AREA.                   
002840     02  RTA-COUNT                PIC 9(2).                               
002850     02  RTA-ROW OCCURS 3 TIMES.                                          
002860         03  RTA-TYPE             PIC X(14).                              
002870         03  RTA-REST             PIC X(40).                              
002880     02  FILLER                   PIC X(02).                              
002890                                                                          
002900 PROCEDURE DIVISION.                                                      
002910*---------------------------------------------------------------          
002920*  0000 - PARAGRAPHE PRINCIPAL DU LOT                                     
002930*---------------------------------------------------------------          
002940 0000-DEBUT.                                                              
002950*  PARAGRAPHE PRINCIPAL - OUVRE LE FICHIER, LIT LA PREMIERE               
002960*  REQUETE PUIS ENTRE DANS LA BOUCLE DE TRAITEMENT DU LOT.                
002970     PERFORM 1000-INITIALISER THRU 1000-EXIT.                             
002980     PERFORM 2000-LIRE-REQUETE THRU 2000-EXIT.                            
002990 2010-BOUCLE-TRAJETS.                                                     
003000*  BOUCLE CLASSIQUE LECTURE-TRAITEMENT-LECTURE - FIN-DU-FICHIER           
003010*  EST LE 88-LEVEL DE FIN-FICHIER-SW POSITIONNE PAR 2000.                 
003020     IF FIN-DU-FICHIER                                                    
003030         GO TO 2090-BOUCLE-FIN                                            
003040     END-IF.                                                              
003050     PERFORM 3000-TRAITER-UN-TRAJET THRU 3000-EXIT.                       
003060     PERFORM 2000-LIRE-REQUETE THRU 2000-EXIT.                            
003070     GO TO 2010-BOUCLE-TRAJETS.                                           
003080 2090-BOUCLE-FIN.                                                         
003090*  L'ETAT RECAPITULATIF N'EST IMPRIME QU'UNE FOIS, APRES LE               
003100*  DERNIER TRAJET DU LOT - JAMAIS EN COURS DE TRAITEMENT.                 
003110     PERFORM 9000-IMPRIMER-ETAT THRU 9000-EXIT.                           
003120     CLOSE PRICING-REQUEST-FILE.                                          
003130     STOP RUN.                                                            
003140                                                                          
003150*---------------------------------------------------------------          
003160*  1000 - OUVERTURE DU FICHIER D'ENTREE ET INIT DE L'ETAT                 
003170*---------------------------------------------------------------          
003180 1000-INITIALISER.                                                        
003190*  FICHIER D'ENTREE DU LOT - UNE SEULE PASSE, PAS DE RELECTURE.           
003200     OPEN INPUT PRICING-REQUEST-FILE.                                     
003210*  INITIALISATION DE L'ETAT A 3 LIGNES FIXES, UNE PAR TYPE DE             
003220*  TRANSPORT CONNU - AUCUNE LIGNE N'EST AJOUTEE EN COURS DE LOT.          
003230     MOVE 3 TO RPT-ROW-COUNT.                                             
003240     MOVE "BUS_CLASSIQUE" TO RPX-TRANSPORT-TYPE(1).                       
003250     MOVE "BRT"           TO RPX-TRANSPORT-TYPE(2).                       
003260     MOVE "TER"           TO RPX-TRANSPORT-TYPE(3).                       
003270     MOVE ZERO TO RPX-TRIP-COUNT(1)     RPX-TRIP-COUNT(2)                 
003280                  RPX-TRIP-COUNT(3).                                      
003290     MOVE ZERO TO RPX-TOTAL-BASE(1)     RPX-TOTAL-BASE(2)                 
003300                  RPX-TOTAL-BASE(3).                                      
003310     MOVE ZERO TO RPX-TOTAL-DISCOUNT(1) RPX-TOTAL-DISCOUNT(2)             
003320                  RPX-TOTAL-DISCOUNT(3).                                  
003330     MOVE ZERO TO RPX-TOTAL-FINAL(1)    RPX-TOTAL-FINAL(2)                
003340                  RPX-TOTAL-FINAL(3).                                     
003350     MOVE ZERO TO RPX-CAPPED-COUNT(1)   RPX-CAPPED-COUNT(2)               
003360                  RPX-CAPPED-COUNT(3).                                    
003370     MOVE ZERO TO RPX-FALLBACK-COUNT(1) RPX-FALLBACK-COUNT(2)             
003380                  RPX-FALLBACK-COUNT(3).                                  
003390 1000-EXIT.                                                               
003400     EXIT.                                                                
003410                                                                          
003420*---------------------------------------------------------------          
003430*  2000 - LECTURE D'UNE DEMANDE DE TARIFICATION                           
003440*---------------------------------------------------------------          
003450 2000-LIRE-REQUETE.                                                       
003460*  LECTURE SEQUENTIELLE SIMPLE - LE TRI EST FAIT EN AMONT DU LOT          
003470*  (VOIR COMMENTAIRE D'ENTETE DU PROGRAMME).                              
003480     READ PRICING-REQUEST-FILE AT END                                     
003490         MOVE "Y" TO FIN-FICHIER-SW.                                      
003500 2000-EXIT.                                                               
003510     EXIT.                                                                
003520                                                                          
003530*---------------------------------------------------------------          
003540*  3000 - TRAITEMENT D'UN TRAJET - UNE TRANSACTION, SANS VALID.           
003550*  PARTIELLE (TIC.93-0233 : REJET AVANT CREATION SI SOLDE<100)            
003560*---------------------------------------------------------------          
003570 3000-TRAITER-UN-TRAJET.                                                  
003580*  UNE TRANSACTION PAR TRAJET - AUCUN ROLLBACK GLOBAL SI UNE              
003590*  ETAPE ECHOUE EN COURS DE ROUTE (TIC.94-0622, ACCEPTE EN REVUE).        
003600     PERFORM 3100-VALIDER-PASS THRU 3100-EXIT.                            
003610*  TRAJET REJETE SANS AUCUNE ECRITURE - NI CREATION, NI DEBIT, NI         
003620*  NOTIFICATION - LE CLIENT NE VOIT RIEN PASSER POUR CE TRAJET.           
003630     IF NOT TRAJET-EST-VALIDE                                             
003640         GO TO 3000-EXIT                                                  
003650     END-IF.                                                              
003660     PERFORM 3200-CREER-TRAJET THRU 3200-EXIT.                            
003670     PERFORM 3300-CALCULER-TARIF THRU 3300-EXIT.                          
003680*  EN REPLI, PAS DE DEBIT (LE TRAJET RESTE EN ATTENTE DE PAIEMENT         
003690*  MANUEL) - SINON DEBIT NORMAL DU MONTANT CALCULE PAR SMP010.            
003700     IF TARIF-EST-REPLI                                                   
003710         PERFORM 3400-APPLIQUER-TARIF-REPLI THRU 3400-EXIT                
003720     ELSE                                                                 
003730         PERFORM 3500-DEBITER-PASS THRU 3500-EXIT                         
003740     END-IF.                                                              
003750     PERFORM 3600-CLOTURER-TRAJET THRU 3600-EXIT.                         
003760     PERFORM 3700-NOTIFIER THRU 3700-EXIT.                                
003770     PERFORM 3800-ACCUMULER-ETAT THRU 3800-EXIT.                          
003780 3000-EXIT.                                                               
003790     EXIT.                                                                
003800                                                                          
003810*---------------------------------------------------------------          
003820*  3100 - VALIDATION DU PASS - DOIT ETRE ACTIVE ET SOLDE >= 100           
003830*---------------------------------------------------------------          
003840 3100-VALIDER-PASS.                                                       
003850*  PB = PASS BALANCE CHECK - SMP020 RENVOIE LE SOLDE ET LE                
003860*  STATUT DU PASS SANS MODIFIER QUOI QUE CE SOIT.                         
003870     MOVE "PB" TO PP-FUNCTION-CODE.                                       
003880     MOVE SPACES TO PP-REJECT-REASON.                                     
003890*  CLE DE LECTURE TRANSMISE A SMP020 - LE RESTE DE PASS-REC-AREA          
003900*  SERA REMPLI PAR SMP020 AU RETOUR DE L'APPEL.                           
003910     MOVE QR-PASS-ID TO PX-PASS-ID.                                       
003920     CALL "SMP020" USING PASS-PARM-AREA PASS-REC-AREA                     
003930         TRIP-REC-AREA.                                                   
003940*  PASS INCONNU OU ERREUR FICHIER COTE SMP020 - REJET IMMEDIAT,           
003950*  SANS DISTINGUER LA CAUSE EXACTE (NON REQUIS PAR LA SPEC).              
003960     IF PP-RETURN-CODE NOT = "Y"                                          
003970         MOVE "N" TO TRAJET-VALIDE-SW                                     
003980         GO TO 3100-EXIT                                                  
003990     END-IF.                                                              
004000*  UN PASS SUSPENDU OU EXPIRE NE PEUT PAS SERVIR A PAYER UN               
004010*  TRAJET, MEME AVEC UN SOLDE SUFFISANT.                                  
004020     IF PX-PASS-STATUS NOT = "ACTIVE"                                     
004030         MOVE "N" TO TRAJET-VALIDE-SW                                     
004040         GO TO 3100-EXIT                                                  
004050     END-IF.                                                              
004060*  REGLE TIC.93-0233 - LE SOLDE MINIMUM EST UN FORFAIT FIXE, PAS          
004070*  UNE ESTIMATION DU COUT DU TRAJET A VENIR.                              
004080     IF PX-SOLDE < SOLDE-MINIMUM-TRAJET                                   
004090         MOVE "N" TO TRAJET-VALIDE-SW                                     
004100     ELSE                                                                 
004110         MOVE "Y" TO TRAJET-VALIDE-SW                                     
004120     END-IF.                                                              
004130 3100-EXIT.                                                               
004140     EXIT.                                                                
004150                                                                          
004160*---------------------------------------------------------------          
004170*  3200 - CREATION DU TRAJET - STATUT INITIATED                           
004180*---------------------------------------------------------------          
004190 3200-CREER-TRAJET.                                                       
004200*  HORODATAGE DU DEPART - TOUJOURS CALCULE SUR L'HEURE SYSTEME            
004210*  AU MOMENT DU TRAITEMENT, PAS SUR L'HEURE DECLAREE EN ENTREE.           
004220     PERFORM 9500-DATE-SYSTEME THRU 9500-EXIT.                            
004230     MOVE QR-TRIP-ID         TO TP-TRIP-ID.                               
004240     MOVE PX-USER-ID         TO TP-USER-ID.                               
004250     MOVE QR-PASS-ID         TO TP-PASS-ID.                               
004260     MOVE QR-TRANSPORT-TYPE  TO TP-TRANSPORT-TYPE.                        
004270     MOVE SPACES             TO TP-ORIGIN TP-DESTINATION.                 
004280     MOVE SYS-CCYYMMDDHHMMSS TO TP-DEPARTURE-TS.                          
004290*  NON RENSEIGNE A LA CREATION - SERA MIS A JOUR PAR 3600 UNE             
004300*  FOIS LE TARIF CONNU.                                                   
004310     MOVE ZERO               TO TP-ARRIVAL-TS.                            
004320     MOVE QR-DISTANCE-KM     TO TP-DISTANCE-KM.                           
004330     MOVE "INITIATED"        TO TP-TRIP-STATUS.                           
004340     MOVE ZERO               TO TP-COMPUTED-FARE.                         
004350*  TC = TRIP CREATE - DEMANDE A SMP020 D'ENREGISTRER LE TRAJET            
004360*  DANS TRIP-REG AVEC LE STATUT INITIATED.                                
004370     MOVE "TC" TO PP-FUNCTION-CODE.                                       
004380     CALL "SMP020" USING PASS-PARM-AREA PASS-REC-AREA                     
004390         TRIP-REC-AREA.                                                   
004400 3200-EXIT.                                                               
004410     EXIT.                                                                
004420                                                                          
004430*---------------------------------------------------------------          
004440*  3300 - CALCUL DU TARIF - REPLI SI LE SERVICE EST INDISPONIBLE          
004450*---------------------------------------------------------------          
004460 3300-CALCULER-TARIF.                                                     
004470*  RECOPIE CHAMP A CHAMP DE LA DEMANDE VERS LA ZONE D'APPEL DE            
004480*  SMP010 - CHAQUE CHAMP DE QR-REG A SON PENDANT DANS FR-.                
004490     MOVE QR-TRIP-ID           TO FR-TRIP-ID.                             
004500     MOVE QR-TRANSPORT-TYPE    TO FR-TRANSPORT-TYPE.                      
004510     MOVE QR-DISTANCE-KM       TO FR-DISTANCE-KM.                         
004520     MOVE QR-DEPARTURE-HOUR    TO FR-DEPARTURE-HOUR.                      
004530     MOVE QR-HOUR-SW           TO FR-DEPARTURE-HOUR-SW.                   
004540     MOVE QR-PASS-ID           TO FR-PASS-ID.                             
004550     MOVE QR-PASS-TIER         TO FR-PASS-TIER.                           
004560     MOVE QR-TOTAL-TRIPS       TO FR-TOTAL-TRIPS.                         
004570     MOVE QR-DAILY-TOTAL-KNOWN TO FR-DAILY-TOTAL-KNOWN.                   
004580     MOVE QR-DAILY-TOTAL-SOFAR TO FR-DAILY-TOTAL-SOFAR.                   
004590*  HYPOTHESE OPTIMISTE AVANT L'APPEL - SEULE L'EXCEPTION CI-              
004600*  DESSOUS LA FAIT BASCULER A "Y".                                        
004610     MOVE "N" TO TARIF-REPLI-SW.                                          
004620     CALL "SMP010" USING FARE-REQUEST-AREA FARE-RESULT-AREA               
004630*  TIC.92-0071 - SI LE SOUS-PROGRAMME SMP010 N'EST PAS DISPONIBLE         
004640*  A L'EXECUTION (PAS ENCORE DEPLOYE, ERREUR DE LIEN), ON BASCULE         
004650*  SUR LE TARIF FORFAITAIRE PLUTOT QUE DE PLANTER LE LOT ENTIER.          
004660         ON EXCEPTION                                                     
004670             MOVE "Y" TO TARIF-REPLI-SW                                   
004680     END-CALL.                                                            
004690 3300-EXIT.                                                               
004700     EXIT.                                                                
004710                                                                          
004720*---------------------------------------------------------------          
004730*  3400 - TIC.92-0071 TARIF DE REPLI - PAS DE REMISE, PAS DE              
004740*  DEBIT, TRAJET LAISSE EN ATTENTE DE PAIEMENT                            
004750*---------------------------------------------------------------          
004760 3400-APPLIQUER-TARIF-REPLI.                                              
004770*  EN REPLI, IL N'Y A NI MONTANT DE BASE NI REMISE CALCULES -             
004780*  SEUL LE MONTANT FORFAITAIRE FINAL EST CONNU.                           
004790     MOVE ZERO   TO FA-BASE-AMOUNT FA-DISCOUNT-AMOUNT.                    
004800     MOVE "Y"    TO FA-FALLBACK-FLAG.                                     
004810     MOVE "N"    TO FA-CAPPED-FLAG.                                       
004820     MOVE SPACES TO FA-APPLIED-DISCOUNTS.                                 
004830*  MEME CASCADE DE TYPES QUE LE REPLI INTERNE DE SMP010                   
004840*  (PARAGRAPHE 2100) - VOLONTAIREMENT DUPLIQUEE ICI CAR CE                
004850*  REPLI-LA NE PASSE PAS PAR SMP010.                                      
004860     IF QR-TRANSPORT-TYPE = "BUS_CLASSIQUE"                               
004870         MOVE FFT-BUS-CLASSIQUE TO FA-FINAL-AMOUNT                        
004880     ELSE                                                                 
004890     IF QR-TRANSPORT-TYPE = "BRT"                                         
004900         MOVE FFT-BRT TO FA-FINAL-AMOUNT                                  
004910     ELSE                                                                 
004920     IF QR-TRANSPORT-TYPE = "TER"                                         
004930         MOVE FFT-TER TO FA-FINAL-AMOUNT                                  
004940     ELSE                                                                 
004950         MOVE FFT-DEFAUT TO FA-FINAL-AMOUNT                               
004960     END-IF                                                               
004970     END-IF                                                               
004980     END-IF.                                                              
004990*  LE TRAJET RESTE VISIBLE DANS TRIP-REG MAIS SANS DEBIT - UN             
005000*  PROCESSUS DE RATTRAPAGE HORS LOT TRAITE CES CAS (HORS PERIMETRE).      
005010     MOVE "PENDING_PAYMENT" TO TP-TRIP-STATUS.                            
005020 3400-EXIT.                                                               
005030     EXIT.                                                                
005040                                                                          
005050*---------------------------------------------------------------          
005060*  3500 - DEBIT DU PASS POUR LE MONTANT DU TARIF CALCULE                  
005070*---------------------------------------------------------------          
005080 3500-DEBITER-PASS.                                                       
005090*  PD = PASS DEBIT - DEMANDE A SMP020 DE PRELEVER LE MONTANT DU           
005100*  TARIF SUR LE SOLDE DU PASS ET DE RENVOYER LE NOUVEAU SOLDE.            
005110     MOVE "PD"           TO PP-FUNCTION-CODE.                             
005120*  C'EST TOUJOURS LE MONTANT FINAL (APRES TOUTES REMISES ET               
005130*  PLAFOND) QUI EST DEBITE, JAMAIS LE MONTANT DE BASE.                    
005140     MOVE FA-FINAL-AMOUNT TO PP-POSTING-AMOUNT.                           
005150     MOVE "DEBIT"        TO PP-TXN-TYPE.                                  
005160     MOVE SPACES         TO PP-REJECT-REASON.                             
005170     CALL "SMP020" USING PASS-PARM-AREA PASS-REC-AREA                     
005180         TRIP-REC-AREA.                                                   
005190 3500-EXIT.                                                               
005200     EXIT.                                                                
005210                                                                          
005220*---------------------------------------------------------------          
005230*  3600 - CLOTURE DU TRAJET - TARIF CALCULE, HORODATAGE ARRIVEE           
005240*---------------------------------------------------------------          
005250 3600-CLOTURER-TRAJET.                                                    
005260     PERFORM 9500-DATE-SYSTEME THRU 9500-EXIT.                            
005270*  UN TRAJET EN REPLI RESTE PENDING_PAYMENT - SEUL UN TRAJET              
005280*  NORMALEMENT TARIFE ET DEBITE PASSE A COMPLETED.                        
005290     IF NOT TARIF-EST-REPLI                                               
005300         MOVE "COMPLETED" TO TP-TRIP-STATUS                               
005310     END-IF.                                                              
005320     MOVE FA-FINAL-AMOUNT    TO TP-COMPUTED-FARE.                         
005330     MOVE SYS-CCYYMMDDHHMMSS TO TP-ARRIVAL-TS.                            
005340*  TU = TRIP UPDATE - MET A JOUR LE STATUT, LE TARIF ET L'HEURE           
005350*  D'ARRIVEE DANS TRIP-REG SANS TOUCHER AU SOLDE DU PASS.                 
005360     MOVE "TU" TO PP-FUNCTION-CODE.                                       
005370     CALL "SMP020" USING PASS-PARM-AREA PASS-REC-AREA                     
005380         TRIP-REC-AREA.                                                   
005390 3600-EXIT.                                                               
005400     EXIT.                                                                
005410                                                                          
005420*---------------------------------------------------------------          
005430*  3700 - NOTIFICATION - TRAJET COMPLETE OU REPLI TARIFAIRE               
005440*---------------------------------------------------------------          
005450 3700-NOTIFIER.                                                           
005460     IF TARIF-EST-REPLI                                                   
005470*  LE CLIENT EST PREVENU QUE LE TARIF PROVISOIRE EST FORFAITAIRE          
005480*  - NT-BALANCE-AFTER RESTE A ZERO CAR AUCUN DEBIT N'A EU LIEU.           
005490         MOVE "PRICING_FALLBACK" TO NT-NOTIF-TYPE                         
005500         MOVE QR-PASS-ID         TO NT-PASS-ID                            
005510         MOVE QR-TRIP-ID         TO NT-TRIP-ID                            
005520         MOVE QR-TRANSPORT-TYPE  TO NT-TRANSPORT-TYPE                     
005530         MOVE FA-FINAL-AMOUNT    TO NT-AMOUNT                             
005540         MOVE ZERO               TO NT-BALANCE-AFTER                      
005550     ELSE                                                                 
005560*  CAS NORMAL - LE SOLDE APRES DEBIT VIENT DE PP-BALANCE-APRES,           
005570*  RENVOYE PAR LE DERNIER APPEL A SMP020 (3500 OU 3600).                  
005580         MOVE "TRIP_COMPLETED"  TO NT-NOTIF-TYPE                          
005590         MOVE PX-USER-ID        TO NT-USER-ID                             
005600         MOVE QR-PASS-ID        TO NT-PASS-ID                             
005610         MOVE QR-TRIP-ID        TO NT-TRIP-ID                             
005620         MOVE QR-TRANSPORT-TYPE TO NT-TRANSPORT-TYPE                      
005630         MOVE FA-FINAL-AMOUNT   TO NT-AMOUNT                              
005640         MOVE PP-BALANCE-APRES  TO NT-BALANCE-AFTER                       
005650     END-IF.                                                              
005660*  SMP030 PORTE LA LOGIQUE D'ENVOI (TRACE OU FILE D'ATTENTE               
005670*  SELON LE CANAL) - CE LOT NE SAIT PAS COMMENT LA NOTIFICATION           
005680*  EST EFFECTIVEMENT DELIVREE (TIC.92-0960, HORS PERIMETRE ICI).          
005690     CALL "SMP030" USING NOTIF-PARM-AREA.                                 
005700 3700-EXIT.                                                               
005710     EXIT.                                                                
005720                                                                          
005730*---------------------------------------------------------------          
005740*  3800 - CUMUL DE L'ETAT PAR TYPE DE TRANSPORT (TIC.92-0488)             
005750*---------------------------------------------------------------          
005760 3800-ACCUMULER-ETAT.                                                     
005770*  L'ETAT EST CUMULE PAR TYPE DE TRANSPORT - IL FAUT D'ABORD              
005780*  RETROUVER LA LIGNE DE REPORT-TABLE-AREA CORRESPONDANTE.                
005790     PERFORM 3810-TROUVER-LIGNE THRU 3810-EXIT.                           
005800*  NE DEVRAIT JAMAIS ARRIVER (3 TYPES CONNUS, TOUS INITIALISES            
005810*  EN 1000) MAIS ON SECURISE PLUTOT QUE DE PLANTER LE LOT.                
005820     IF NOT LIGNE-TROUVEE                                                 
005830         GO TO 3800-EXIT                                                  
005840     END-IF.                                                              
005850*  CUMUL DES COMPTEURS ET DES MONTANTS SUR LA LIGNE TROUVEE -             
005860*  UN TRAJET REJETE EN 3100 NE PASSE JAMAIS PAR CE PARAGRAPHE.            
005870     ADD 1 TO RPX-TRIP-COUNT(WK-LIGNE-IDX).                               
005880     ADD FA-BASE-AMOUNT     TO RPX-TOTAL-BASE(WK-LIGNE-IDX).              
005890     ADD FA-DISCOUNT-AMOUNT TO RPX-TOTAL-DISCOUNT(WK-LIGNE-IDX).          
005900     ADD FA-FINAL-AMOUNT    TO RPX-TOTAL-FINAL(WK-LIGNE-IDX).             
005910*  COMPTEUR EXPLOITATION - PERMET DE VOIR COMBIEN DE TRAJETS ONT          
005920*  ETE ECRETES PAR LE PLAFOND JOURNALIER (TIC.01-0177).                   
005930     IF FA-CAPPED-FLAG = "Y"                                              
005940         ADD 1 TO RPX-CAPPED-COUNT(WK-LIGNE-IDX)                          
005950     END-IF.                                                              
005960     IF TARIF-EST-REPLI                                                   
005970         ADD 1 TO RPX-FALLBACK-COUNT(WK-LIGNE-IDX)                        
005980     END-IF.                                                              
005990 3800-EXIT.                                                               
006000     EXIT.                                                                
006010                                                                          
006020*---------------------------------------------------------------          
006030*  3810 - RECHERCHE DE LA LIGNE D'ETAT DU TYPE DE TRANSPORT               
006040*---------------------------------------------------------------          
006050 3810-TROUVER-LIGNE.                                                      
006060*  BALAYAGE SEQUENTIEL DES 3 LIGNES AU PLUS - PAS DE RECHERCHE            
006070*  INDEXEE, LE VOLUME NE LE JUSTIFIE PAS (MEME PRINCIPE QUE 2000          
006080*  DANS SMP010).                                                          
006090     MOVE "N" TO LIGNE-TROUVEE-SW.                                        
006100     MOVE 1 TO WK-LIGNE-IDX.                                              
006110 3811-SCAN-LIGNES.                                                        
006120     IF WK-LIGNE-IDX > RPT-ROW-COUNT                                      
006130         GO TO 3810-EXIT                                                  
006140     END-IF.                                                              
006150     IF RPX-TRANSPORT-TYPE(WK-LIGNE-IDX) = QR-TRANSPORT-TYPE              
006160         MOVE "Y" TO LIGNE-TROUVEE-SW                                     
006170         GO TO 3810-EXIT                                                  
006180     END-IF.                                                              
006190     ADD 1 TO WK-LIGNE-IDX.                                               
006200     GO TO 3811-SCAN-LIGNES.                                              
006210 3810-EXIT.                                                               
006220     EXIT.                                                                
006230                                                                          
006240*---------------------------------------------------------------          
006250*  9000 - IMPRESSION DE L'ETAT RECAPITULATIF DE FIN DE LOT                
006260*---------------------------------------------------------------          
006270 9000-IMPRIMER-ETAT.                                                      
006280*  SMP040 MET EN PAGE ET IMPRIME L'ETAT - CE PROGRAMME NE FAIT            
006290*  QUE LUI TRANSMETTRE LA TABLE CUMULEE (TIC.92-0960).                    
006300     CALL "SMP040" USING REPORT-TABLE-AREA.                               
006310 9000-EXIT.                                                               
006320     EXIT.                                                                
006330                                                                          
006340*---------------------------------------------------------------          
006350*  9500 - DATE/HEURE SYSTEME AVEC FENETRE DE SIECLE (TIC.98-1405)         
006360*  MEME CONVENTION QUE LE PARAGRAPHE 3195 DE SMP020.                      
006370*---------------------------------------------------------------          
006380 9500-DATE-SYSTEME.                                                       
006390*  DATE ET HEURE SYSTEME AU MOMENT DU TRAITEMENT DE CE TRAJET -           
006400*  PAS LA DATE DE LANCEMENT DU LOT (CHAQUE TRAJET A SON PROPRE            
006410*  HORODATAGE DE CREATION ET D'ARRIVEE).                                  
006420     ACCEPT SYS-DATE-YYMMDD FROM DATE.                                    
006430     ACCEPT SYS-TIME-HHMMSSCC FROM TIME.                                  
006440*  FENETRE DE SIECLE TIC.98-1405 - LES ANNEES 00 A 49 SONT                
006450*  CONSIDEREES 20XX, 50 A 99 RESTENT 19XX (AUCUN TRAJET DE CE LOT         
006460*  NE PEUT AVOIR DE DATE ANTERIEURE A 1950).                              
006470     IF SYS-YY < 50                                                       
006480         MOVE 20 TO SYS-CENTURY                                           
006490     ELSE                                                                 
006500         MOVE 19 TO SYS-CENTURY                                           
006510     END-IF.                                                              
006520*  RECOMPOSITION DE LA DATE SUR SIECLE COMPLET A PARTIR DU                
006530*  SIECLE DEDUIT CI-DESSUS ET DE LA DATE BRUTE SUR 6 POSITIONS.           
006540     COMPUTE SYS-CCYYMMDD =                                               
006550         (SYS-CENTURY * 1000000) + SYS-DATE-YYMMDD.                       
006560     COMPUTE SYS-CCYYMMDDHHMMSS =                                         
006570         (SYS-CCYYMMDD * 1000000) +                                       
006580         (SYS-HH * 10000) + (SYS-MN * 100) + SYS-SS.                      
006590 9500-EXIT.                                                               
006600     EXIT.                                                                
