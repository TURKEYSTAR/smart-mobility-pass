000100*AUTRAB-SOTRACO BATCH CORE - CALCUL DU TARIF DE TRAJET                    
000110 IDENTIFICATION DIVISION.                                                 
000120 PROGRAM-ID. SMP010.                                                      
000130 AUTHOR. K DIALLO.                                                        
000140 INSTALLATION. SOTRACO-INFORMATIQUE OUAGADOUGOU.                          
000150 DATE-WRITTEN. 03/14/89.                                                  
000160 DATE-COMPILED.                                                           
000170 SECURITY.  USAGE RESTREINT - DIRECTION EXPLOITATION.                     
000180*---------------------------------------------------------------          
000190*  FARECALCULATORSERVICE - MOTEUR DE TARIFICATION PASS MOBILITE           
000200*  CALCULE LE MONTANT DE BASE D'UN TRAJET A PARTIR DE LA GRILLE           
000210*  PRICING-RULE, APPLIQUE LA PILE DE REMISES (HEURES CREUSES,             
000220*  PALIER D'ABONNEMENT, FIDELITE) PUIS LE PLAFOND JOURNALIER,             
000230*  ET ARCHIVE LE CALCUL DANS FARE-CALCULATION.                            
000240*---------------------------------------------------------------          
000250*  JOURNAL DES MODIFICATIONS                                              
000260*---------------------------------------------------------------          
000270*  14/03/89 KD  ECRITURE INITIALE - GRILLE BASE+KM SEULEMENT.             
000280*  02/08/89 KD  AJOUT TABLE DISCOUNT-POLICY (HEURES CREUSES).             
000290*  21/11/89 KD  AJOUT PALIER ABONNEMENT SILVER/GOLD/PLATINUM.             
000300*  19/04/90 MS  AJOUT REMISE FIDELITE 10 TRAJETS ET PLUS.                 
000310*  02/09/90 MS  AJOUT PLAFOND JOURNALIER ET PRORATA.                      
000320*  30/01/91 KD  CORRECTION ARRONDI - PASSAGE EN HALF-UP PARTOUT.          
000330*  17/06/91 MS  CHARGEMENT DES VALEURS PAR DEFAUT SI GRILLE VIDE.         
000340*  08/02/92 KD  TIC.92-0143 REMISE CUMULEE SUR MONTANT COURANT.           
000350*  25/09/92 MS  TIC.92-0877 LIBELLES DE REMISE EN CLAIR.                  
000360*  11/03/93 KD  TIC.93-0205 FALLBACK-USED-FLAG SI TOTAL INCONNU.          
000370*  19/07/94 MS  TIC.94-0512 HISTORIQUE FARE-CALCULATION AJOUTE.           
000380*  05/12/94 KD  TIC.94-0961 CORRECTION PRORATA QUAND PLAFOND ATT.         
000390*  28/02/95 MS  TIC.95-0088 REVUE GENERALE AVANT MISE EN PROD.            
000400*  14/11/98 KD  TIC.98-1400 PASSAGE AN 2000 - DATES SUR 4 POS.            
000410*  22/01/99 MS  TIC.99-0033 CONTROLE SIECLE SUR DATE-COMPILED.            
000420*  09/08/01 KD  TIC.01-0271 TABLE DISCOUNT-POLICY PORTEE A 6.             
000430*  16/04/03 MS  TIC.03-0199 AJOUT TABLE DE REPLI (FALLBACK).              
000440*  30/10/06 KD  TIC.06-0456 RELECTURE STYLE - AUCUN CHGT LOGIQUE.         
000450*  19/02/08 AO  TIC.08-0072 2200 ARRONDISSAIT SUR 4 DEC PUIS              
000460*               TRONQUAIT EN COPIANT SUR 2 DEC - ARRONDI HALF-UP          
000470*               DIRECT SUR WK-BASE-AMOUNT, ZONE INTERMEDIAIRE OTEE.       
000480*  11/09/08 KD  TIC.08-0315 TOUTES LES ZONES MONTANT/TAUX DE LA           
000490*               GRILLE, DES REMISES ET DE L'HISTORIQUE TARIFAIRE          
000500*               REPASSEES EN COMP-3 (NORME DIRECTION - ZONES              
000510*               CHIFFREES DOIVENT ETRE EMPAQUETEES). PTA-REST             
000520*               RETAILLEE EN CONSEQUENCE (ETAIT DEJA FAUSSE).             
000530*---------------------------------------------------------------          
000540                                                                          
000550 ENVIRONMENT DIVISION.                                                    
000560 CONFIGURATION SECTION.                                                   
000570 SPECIAL-NAMES.                                                           
000580     C01 IS TOP-OF-FORM                                                   
000590     CLASS CHIFFRE-CLASS IS "0" THRU "9"                                  
000600     UPSI-0 ON STATUS IS JOUR-OUVRABLE                                    
000610            OFF STATUS IS JOUR-FERIE.                                     
000620                                                                          
000630 INPUT-OUTPUT SECTION.                                                    
000640 FILE-CONTROL.                                                            
000650     SELECT PRICING-RULE-FILE ASSIGN TO PRICRULE                          
000660     ORGANIZATION IS LINE SEQUENTIAL                                      
000670     FILE STATUS IS FS-PRICRULE.                                          
000680                                                                          
000690     SELECT DISCOUNT-POLICY-FILE ASSIGN TO DISCPOL                        
000700     ORGANIZATION IS LINE SEQUENTIAL                                      
000710     FILE STATUS IS FS-DISCPOL.                                           
000720                                                                          
000730     SELECT FARE-CALC-FILE ASSIGN TO FARECALC                             
000740     ORGANIZATION IS LINE SEQUENTIAL                                      
000750     FILE STATUS IS FS-FARECALC.                                          
000760                                                                          
000770 DATA DIVISION.                                                           
000780 FILE SECTION.                                                            
000790*---------------------------------------------------------------          
000800*  GRILLE TARIFAIRE PAR TYPE DE TRANSPORT (CHARGEE EN TABLE)              
000810*---------------------------------------------------------------          
000820*  PR-TRANSPORT-TYPE IDENTIFIE LA LIGNE (BUS_CLASSIQUE, BRT, TER).        
000830*  PR-BASE-PRICE = MONTANT FIXE DU TRAJET AVANT TOUTE REMISE.             
000840*  PR-PRICE-PER-KM = SUPPLEMENT PROPORTIONNEL A LA DISTANCE.              
000850*  PR-OFFPEAK-PCT = TAUX DE REMISE HEURES CREUSES PROPRE A LA LIGNE,      
000860*  NON REPRIS PAR LE CALCUL ACTUEL (VOIR TARIF-OFFPEAK-PCT CI-BAS).       
000870*  PR-DAILY-CAP = PLAFOND JOURNALIER PROPRE A CE TYPE DE TRANSPORT.       
000880 FD  PRICING-RULE-FILE                                                    
000890     LABEL RECORD STANDARD                                                
000900     VALUE OF FILE-ID IS "PRICRULE.DAT".                                  
000910 01  PRICING-RULE-REG.                                                    
000920*  CODE TRANSPORT (BUS_CLASSIQUE/BRT/TER) - CLE DE RECHERCHE EN 2000.     
000930     02  PR-TRANSPORT-TYPE       PIC X(14).                               
000940     02  PR-BASE-PRICE           PIC S9(6)V99 COMP-3.                     
000950     02  PR-PRICE-PER-KM         PIC S9(6)V99 COMP-3.                     
000960     02  PR-OFFPEAK-PCT          PIC S9(3)V99 COMP-3.                     
000970     02  PR-DAILY-CAP            PIC S9(6)V99 COMP-3.                     
000980*  "Y" SEUL = LIGNE PRISE EN COMPTE AU CHARGEMENT (1910).                 
000990     02  PR-ACTIVE-FLAG          PIC X(1).                                
001000     02  FILLER                  PIC X(11).                               
001010                                                                          
001020*---------------------------------------------------------------          
001030*  POLITIQUES DE REMISE (HEURES CREUSES, PALIERS, FIDELITE,               
001040*  PLAFOND) CHARGEES EN TABLE AU DEMARRAGE                                
001050*---------------------------------------------------------------          
001060*  DP-POLICY-NAME = LIBELLE EN CLAIR (TIC.92-0877) POUR LE JOURNAL.       
001070*  DP-POLICY-TYPE = CODE COURT, NON EXPLOITE DIRECTEMENT PAR LE           
001080*  MOTEUR QUI REPOSE SUR LES CONSTANTES TARIF-XXX-PCT CI-DESSOUS.         
001090*  DP-MIN-SPENT ET DP-MIN-TRIPS = SEUILS D'ELIGIBILITE A LA REMISE.       
001100*  DP-DAILY-CAP = PLAFOND PROPRE A LA POLITIQUE SI DIFFERENT DE           
001110*  CELUI DE LA GRILLE TARIFAIRE.                                          
001120 FD  DISCOUNT-POLICY-FILE                                                 
001130     LABEL RECORD STANDARD                                                
001140     VALUE OF FILE-ID IS "DISCPOL.DAT".                                   
001150 01  DISCOUNT-POLICY-REG.                                                 
001160*  LIBELLE LONG - RECOPIE SANS TRANSFORMATION DANS LA TABLE.              
001170     02  DP-POLICY-NAME          PIC X(100).                              
001180*  CATEGORIE DE REMISE (RESERVE - VOIR JOURNAL DES MODIFICATIONS).        
001190     02  DP-POLICY-TYPE          PIC X(12).                               
001200     02  DP-DISCOUNT-VALUE       PIC S9(3)V99 COMP-3.                     
001210*  NOMBRE DE TRAJETS MINIMUM POUR OUVRIR DROIT A LA REMISE.               
001220     02  DP-MIN-TRIPS            PIC 9(5).                                
001230     02  DP-MIN-SPENT            PIC S9(6)V99 COMP-3.                     
001240     02  DP-DAILY-CAP            PIC S9(6)V99 COMP-3.                     
001250*  PALIER D'ABONNEMENT CONCERNE (RESERVE - VOIR JOURNAL).                 
001260     02  DP-APPLICATION-TIER     PIC X(20).                               
001270*  "Y" SEUL = POLITIQUE PRISE EN COMPTE AU CHARGEMENT (1970).             
001280     02  DP-ACTIVE-FLAG          PIC X(1).                                
001290     02  FILLER                  PIC X(18).                               
001300                                                                          
001310*---------------------------------------------------------------          
001320*  HISTORIQUE DES CALCULS DE TARIF - UN ENREGISTREMENT / TRAJET           
001330*---------------------------------------------------------------          
001340*  UNE LIGNE PAR TRAJET TARIFE - SERT DE PISTE D'AUDIT ET DE SOURCE       
001350*  AU RAPPORT DE FIN DE LOT IMPRIME PAR SMP040.                           
001360*  FC-BASE-AMOUNT = MONTANT AVANT REMISE, FC-DISCOUNT-AMOUNT = TOTAL      
001370*  DES REMISES, FC-FINAL-AMOUNT = MONTANT REELLEMENT DEBITE DU PASS       
001380*  PAR SMP000/SMP020.                                                     
001390 FD  FARE-CALC-FILE                                                       
001400     LABEL RECORD STANDARD                                                
001410     VALUE OF FILE-ID IS "FARECALC.DAT".                                  
001420 01  FARE-CALC-REG.                                                       
001430*  IDENTIFIANT DU TRAJET TARIFE (CLE TRIP CHEZ L'APPELANT).               
001440     02  FC-TRIP-ID              PIC X(36).                               
001450*  PASS AUQUEL LE MONTANT SERA IMPUTE PAR SMP020.                         
001460     02  FC-PASS-ID              PIC X(36).                               
001470     02  FC-BASE-AMOUNT          PIC S9(6)V99 COMP-3.                     
001480     02  FC-DISCOUNT-AMOUNT      PIC S9(6)V99 COMP-3.                     
001490     02  FC-FINAL-AMOUNT         PIC S9(6)V99 COMP-3.                     
001500*  LISTE EN CLAIR DES REMISES APPLIQUEES, SEPAREES PAR VIRGULE.           
001510     02  FC-APPLIED-DISCOUNTS    PIC X(200).                              
001520*  "Y" = LE PLAFOND JOURNALIER A REDUIT OU ANNULE CE MONTANT.             
001530     02  FC-CAPPED-FLAG          PIC X(1).                                
001540*  "Y" = TARIF FORFAITAIRE DE REPLI UTILISE POUR CE TRAJET.               
001550     02  FC-FALLBACK-FLAG        PIC X(1).                                
001560     02  FILLER                  PIC X(10).                               
001570                                                                          
001580 WORKING-STORAGE SECTION.                                                 
001590 77  FS-PRICRULE              PIC X(2).                                   
001600 77  FS-DISCPOL               PIC X(2).                                   
001610 77  FS-FARECALC              PIC X(2).                                   
001620                                                                          
001630*  CONSTANTES DE REMISE FIXEES PAR LA DIRECTION EXPLOITATION,             
001640*  IDENTIQUES POUR TOUTES LES LIGNES QUELLE QUE SOIT LA GRILLE            
001650*  EFFECTIVEMENT CHARGEE EN TABLE (RATE-TABLE-AREA CI-DESSOUS).           
001660 78  TARIF-OFFPEAK-PCT        VALUE 20.                                   
001670 78  TARIF-SILVER-PCT         VALUE 10.                                   
001680 78  TARIF-GOLD-PCT           VALUE 15.                                   
001690 78  TARIF-PLATINUM-PCT       VALUE 30.                                   
001700 78  TARIF-LOYALTY-PCT        VALUE 5.                                    
001710 78  TARIF-LOYALTY-MIN-TRIPS  VALUE 10.                                   
001720 78  TARIF-DEFAULT-CAP        VALUE 2000.00.                              
001730                                                                          
001740*---------------------------------------------------------------          
001750*  TABLE DES TAUX PAR TYPE DE TRANSPORT - 3 LIGNES MAXIMUM                
001760*  REDEFINITION EN VUE "PAR DEFAUT" SI LA GRILLE EST VIDE                 
001770*---------------------------------------------------------------          
001780 01  RATE-TABLE-AREA.                                                     
001790*  NOMBRE DE LIGNES REELLEMENT CHARGEES (0 A 3).                          
001800     02  RATE-TABLE-COUNT         PIC 9(2) COMP VALUE ZERO.               
001810*  UNE ENTREE PAR TYPE DE TRANSPORT CONNU - VOIR 1900-CHARGER-TABLES.     
001820     02  RATE-TABLE OCCURS 3 TIMES                                        
001830         INDEXED BY RATE-IDX.                                             
001840*  CLE DE RECHERCHE - DOIT CORRESPONDRE A LK-PR-TRANSPORT-TYPE.           
001850         03  RT-TRANSPORT-TYPE    PIC X(14).                              
001860         03  RT-BASE-PRICE        PIC S9(6)V99 COMP-3.                    
001870         03  RT-PRICE-PER-KM      PIC S9(6)V99 COMP-3.                    
001880         03  RT-OFFPEAK-PCT       PIC S9(3)V99 COMP-3.                    
001890         03  RT-DAILY-CAP         PIC S9(6)V99 COMP-3.                    
001900     02  FILLER                   PIC X(04).                              
001910                                                                          
001920*  VUE DE SECOURS - PERMET A 2100-APPLY-DEFAULT-RATE D'ECRIRE LES         
001930*  TAUX PAR DEFAUT DIRECTEMENT DANS LA LIGNE DE TABLE EN COURS.           
001940*  LES DEUX VUES RESTENT ALIGNEES CHAMP A CHAMP DEPUIS LE PASSAGE         
001950*  EN COMP-3 (TIC.08-0315 - MEME NOMBRE DE CHAMPS, MEME ORDRE).           
001960 01  RATE-TABLE-DEFAULTS REDEFINES RATE-TABLE-AREA.                       
001970     02  FILLER                   PIC 9(2).                               
001980     02  RTD-ROW OCCURS 3 TIMES.                                          
001990*  MEME OCTETS QUE RT-TRANSPORT-TYPE, VUE POUR 2100.                      
002000         03  RTD-TYPE             PIC X(14).                              
002010         03  RTD-BASE             PIC S9(6)V99 COMP-3.                    
002020         03  RTD-PERKM            PIC S9(6)V99 COMP-3.                    
002030         03  RTD-OFFPEAK          PIC S9(3)V99 COMP-3.                    
002040         03  RTD-CAP              PIC S9(6)V99 COMP-3.                    
002050                                                                          
002060*---------------------------------------------------------------          
002070*  TABLE DES POLITIQUES DE REMISE - 6 LIGNES MAXIMUM                      
002080*---------------------------------------------------------------          
002090 01  POLICY-TABLE-AREA.                                                   
002100*  NOMBRE DE POLITIQUES DE REMISE ACTIVES CHARGEES (0 A 6).               
002110     02  POLICY-TABLE-COUNT       PIC 9(2) COMP VALUE ZERO.               
002120     02  POLICY-TABLE OCCURS 6 TIMES                                      
002130*  PT-POLICY-TYPE ET PT-APPLICATION-TIER PERMETTRAIENT DE                 
002140*  DISTINGUER LES REMISES PAR PALIER DES REMISES FIDELITE - LE            
002150*  MOTEUR ACTUEL NE LIT PAS ENCORE CES DEUX CHAMPS (VOIR JOURNAL).        
002160         INDEXED BY POLICY-IDX.                                           
002170*  RECOPIE DE DP-POLICY-NAME - NON ENCORE EXPLOITEE EN 2400/2500.         
002180         03  PT-POLICY-NAME       PIC X(100).                             
002190*  RECOPIE DE DP-POLICY-TYPE - RESERVE.                                   
002200         03  PT-POLICY-TYPE       PIC X(12).                              
002210         03  PT-DISCOUNT-VALUE    PIC S9(3)V99 COMP-3.                    
002220*  RECOPIE DE DP-MIN-TRIPS - RESERVE.                                     
002230         03  PT-MIN-TRIPS         PIC 9(5).                               
002240         03  PT-DAILY-CAP         PIC S9(6)V99 COMP-3.                    
002250*  RECOPIE DE DP-APPLICATION-TIER - RESERVE.                              
002260         03  PT-APPLICATION-TIER  PIC X(20).                              
002270     02  FILLER                   PIC X(04).                              
002280                                                                          
002290*  VUE GENERIQUE - SATISFAIT LA REGLE DE STYLE DIRECTION (TOUTE           
002300*  TABLE DOIT OFFRIR UNE VUE REDEFINIE). PTA-REST COUVRE LA PARTIE        
002310*  NON-NOM DE LA LIGNE, RETAILLEE A CHAQUE CHANGEMENT DE LARGEUR.         
002320 01  POLICY-TABLE-ALT-VIEW REDEFINES POLICY-TABLE-AREA.                   
002330     02  PTA-COUNT                PIC 9(2).                               
002340     02  PTA-ROW OCCURS 6 TIMES.                                          
002350         03  PTA-NAME             PIC X(100).                             
002360         03  PTA-REST             PIC X(45).                              
002370     02  FILLER                   PIC X(04).                              
002380                                                                          
002390*---------------------------------------------------------------          
002400*  TABLE DE REPLI (TARIF FORFAITAIRE SI LE SERVICE EST INDISPO)           
002410*  TIC.03-0199 - VUE REDEFINIE DE LA ZONE COMPTEUR CI-DESSOUS             
002420*---------------------------------------------------------------          
002430 01  FALLBACK-COUNTERS.                                                   
002440*  COMPTEUR CUMULATIF DE REPLIS SUR TARIF FORFAITAIRE (TIC.03-0199),      
002450*  REMIS A ZERO UNIQUEMENT AU REDEMARRAGE DU LOT.                         
002460     02  FALLBACK-HITS            PIC 9(7) COMP VALUE ZERO.               
002470     02  FILLER                   PIC X(14) VALUE SPACES.                 
002480                                                                          
002490 01  FALLBACK-TABLE-VIEW REDEFINES FALLBACK-COUNTERS.                     
002500     02  FB-HITS-ALT              PIC 9(7).                               
002510     02  FILLER                   PIC X(14).                              
002520                                                                          
002530 01  TABLES-LOADED-GROUP.                                                 
002540*  BASCULE A "Y" UNE FOIS LES TABLES CHARGEES (VOIR 1900-EXIT).           
002550     02  TABLES-LOADED-SW         PIC X(1) VALUE "N".                     
002560         88  TABLES-ARE-LOADED    VALUE "Y".                              
002570     02  FILLER                   PIC X(01).                              
002580                                                                          
002590*  ZONES DE TRAVAIL DU CALCUL COURANT - REINITIALISEES A CHAQUE           
002600*  APPEL, AUCUNE VALEUR NE SURVIT D'UN TRAJET A L'AUTRE.                  
002610 01  WORK-AMOUNTS.                                                        
002620*  MONTANT EN COURS DE CALCUL - DIMINUE A CHAQUE REMISE APPLIQUEE.        
002630     02  WK-CURRENT-AMOUNT        PIC S9(8)V99.                           
002640*  MONTANT DE BASE FIGE AVANT REMISE (UTILISE PAR 2700).                  
002650     02  WK-BASE-AMOUNT           PIC S9(8)V99.                           
002660*  MONTANT D'UNE REMISE PRISE ISOLEMENT, AVANT SOUSTRACTION.              
002670     02  WK-DISCOUNT-STEP         PIC S9(8)V99.                           
002680*  MARGE RESTANTE SOUS LE PLAFOND JOURNALIER (2600).                      
002690     02  WK-REMAINING-CAP         PIC S9(8)V99.                           
002700*  PLAFOND RETENU POUR LE TRAJET (LIGNE OU REPLI).                        
002710     02  WK-DAILY-CAP-IN-USE      PIC S9(6)V99.                           
002720     02  WK-ROW-INDEX             PIC 9(2) COMP.                          
002730*  "Y" = LE TYPE DE TRANSPORT A ETE TROUVE DANS RATE-TABLE.               
002740     02  WK-FOUND-SW              PIC X(1).                               
002750         88  ROW-FOUND            VALUE "Y".                              
002760     02  FILLER                   PIC X(01).                              
002770                                                                          
002780 LINKAGE SECTION.                                                         
002790*  MIROIR DE LA ZONE PRICING-REQUEST CONSTRUITE PAR SMP000 - VOIR         
002800*  FARE-REQUEST-AREA DANS LE PROGRAMME APPELANT.                          
002810 01  LK-PRICING-REQUEST-REC.                                              
002820*  IDENTIFIANT DU TRAJET A TARIFER.                                       
002830     02  LK-PR-TRIP-ID            PIC X(36).                              
002840*  TYPE DE TRANSPORT DEMANDE - CLE DE RECHERCHE EN 2000.                  
002850     02  LK-PR-TRANSPORT-TYPE     PIC X(14).                              
002860     02  LK-PR-DISTANCE-KM        PIC S9(5)V99 COMP-3.                    
002870*  HEURE DE DEPART (0-23) - UTILISEE PAR 2300 SI FIABLE.                  
002880     02  LK-PR-DEPARTURE-HOUR     PIC 9(2).                               
002890     02  LK-PR-DEPARTURE-HOUR-SW  PIC X(1).                               
002900         88  DEPARTURE-HOUR-OK    VALUE "Y".                              
002910*  PASS DU VOYAGEUR - RECOPIE TELLE QUELLE DANS L'HISTORIQUE.             
002920     02  LK-PR-PASS-ID            PIC X(36).                              
002930*  PALIER D'ABONNEMENT DU PASS - PILOTE 2400-APPLY-TIER.                  
002940     02  LK-PR-PASS-TIER          PIC X(20).                              
002950*  NOMBRE DE TRAJETS DEJA EFFECTUES SUR LE PASS - PILOTE 2500.            
002960     02  LK-PR-TOTAL-TRIPS        PIC 9(6).                               
002970*  "Y" = LK-PR-DAILY-TOTAL-SOFAR EST FIABLE POUR 2600.                    
002980     02  LK-PR-DAILY-TOTAL-KNOWN  PIC X(1).                               
002990     02  LK-PR-DAILY-TOTAL-SOFAR  PIC S9(6)V99 COMP-3.                    
003000     02  FILLER                   PIC X(01).                              
003010                                                                          
003020*  RESULTAT RENVOYE A SMP000 - VOIR FARE-RESULT-AREA CHEZ                 
003030*  L'APPELANT, RECOPIE TEL QUEL VERS FARE-CALCULATION EN 2700.            
003040 01  LK-FARE-RESULT-REC.                                                  
003050     02  LK-FR-BASE-AMOUNT        PIC S9(6)V99 COMP-3.                    
003060     02  LK-FR-DISCOUNT-AMOUNT    PIC S9(6)V99 COMP-3.                    
003070     02  LK-FR-FINAL-AMOUNT       PIC S9(6)V99 COMP-3.                    
003080*  RECOPIEE VERS FC-APPLIED-DISCOUNTS EN 2700.                            
003090     02  LK-FR-APPLIED-DISCOUNTS  PIC X(200).                             
003100*  POSITIONNE PAR 2600 SI LE PLAFOND A REDUIT LE MONTANT.                 
003110     02  LK-FR-CAPPED-FLAG        PIC X(1).                               
003120*  POSITIONNE PAR 2100 OU 2600 SELON LE CAS DE REPLI RENCONTRE.           
003130     02  LK-FR-FALLBACK-FLAG      PIC X(1).                               
003140     02  FILLER                   PIC X(01).                              
003150                                                                          
003160 PROCEDURE DIVISION USING LK-PRICING-REQUEST-REC                          
003170                           LK-FARE-RESULT-REC.                            
003180*---------------------------------------------------------------          
003190*  PARAGRAPHE PRINCIPAL - APPELE UNE FOIS PAR TRAJET PAR SMP000           
003200*---------------------------------------------------------------          
003210*  CHARGE LES TABLES AU PREMIER APPEL PUIS ENCHAINE LES ETAPES DU         
003220*  CALCUL DANS L'ORDRE IMPOSE PAR SPEC : TAUX, REMISES, PLAFOND,          
003230*  HISTORIQUE. L'ORDRE DES PERFORM CI-DESSOUS EST LA REGLE DE             
003240*  GESTION - NE PAS LE MODIFIER SANS ACCORD DIRECTION EXPLOITATION.       
003250 1000-CALCUL-TARIF.                                                       
003260*  SWITCH 88-LEVEL POSITIONNE PAR 1900 APRES LE PREMIER CHARGEMENT -      
003270*  EVITE DE RELIRE LES FICHIERS PARM A CHAQUE TRAJET DU LOT.              
003280     IF NOT TABLES-ARE-LOADED                                             
003290         PERFORM 1900-CHARGER-TABLES THRU 1900-EXIT                       
003300     END-IF.                                                              
003310                                                                          
003320*  REINITIALISATION DES ZONES DE SORTIE POUR CE TRAJET - AUCUN            
003330*  LIBELLE D'UN TRAJET PRECEDENT NE DOIT SUBSISTER ICI.                   
003340     MOVE SPACES TO LK-FR-APPLIED-DISCOUNTS.                              
003350     MOVE "N" TO LK-FR-CAPPED-FLAG.                                       
003360     MOVE "N" TO LK-FR-FALLBACK-FLAG.                                     
003370                                                                          
003380*  ENCHAINEMENT IMPOSE PAR LA REGLE DE GESTION - CHAQUE ETAPE             
003390*  TRAVAILLE SUR LE RESULTAT LAISSE PAR LA PRECEDENTE.                    
003400     PERFORM 2000-LOOKUP-RATE THRU 2000-EXIT.                             
003410     PERFORM 2200-COMPUTE-BASE-AMOUNT THRU 2200-EXIT.                     
003420     PERFORM 2300-APPLY-OFFPEAK THRU 2300-EXIT.                           
003430     PERFORM 2400-APPLY-TIER THRU 2400-EXIT.                              
003440     PERFORM 2500-APPLY-LOYALTY THRU 2500-EXIT.                           
003450     PERFORM 2600-APPLY-DAILY-CAP THRU 2600-EXIT.                         
003460     PERFORM 2700-WRITE-FARE-CALC THRU 2700-EXIT.                         
003470     GOBACK.                                                              
003480                                                                          
003490*---------------------------------------------------------------          
003500*  2000 - RECHERCHE DU TAUX DU TYPE DE TRANSPORT DEMANDE                  
003510*---------------------------------------------------------------          
003520*  BALAYAGE SEQUENTIEL DE LA PETITE TABLE (3 LIGNES MAX) - PAS DE         
003530*  RECHERCHE BINAIRE, LE VOLUME NE LE JUSTIFIE PAS.                       
003540 2000-LOOKUP-RATE.                                                        
003550*  INDICATEUR LOCAL DE BALAYAGE - REMIS A "N" AVANT CHAQUE                
003560*  RECHERCHE DANS RATE-TABLE.                                             
003570     MOVE "N" TO WK-FOUND-SW.                                             
003580     MOVE 1 TO WK-ROW-INDEX.                                              
003590 2050-LOOKUP-LOOP.                                                        
003600*  FIN DE TABLE ATTEINTE SANS CORRESPONDANCE - LA LIGNE N'EST PAS         
003610*  DANS LA GRILLE TARIFAIRE CHARGEE EN 1900.                              
003620     IF WK-ROW-INDEX > RATE-TABLE-COUNT                                   
003630         GO TO 2090-LOOKUP-DONE                                           
003640     END-IF.                                                              
003650*  COMPARAISON SUR LE CODE TRANSPORT DEMANDE PAR SMP000.                  
003660     IF RT-TRANSPORT-TYPE(WK-ROW-INDEX) = LK-PR-TRANSPORT-TYPE            
003670         MOVE "Y" TO WK-FOUND-SW                                          
003680         GO TO 2090-LOOKUP-DONE                                           
003690     END-IF.                                                              
003700     ADD 1 TO WK-ROW-INDEX.                                               
003710     GO TO 2050-LOOKUP-LOOP.                                              
003720 2090-LOOKUP-DONE.                                                        
003730*  ROW-FOUND EST LE 88-LEVEL DE WK-FOUND-SW (WORKING-STORAGE) -           
003740*  SI ABSENTE, 2100 FABRIQUE UNE LIGNE DE REPLI A L'INDICE COURANT.       
003750     IF ROW-FOUND                                                         
003760         MOVE RT-BASE-PRICE(WK-ROW-INDEX)   TO WK-BASE-AMOUNT             
003770         MOVE RT-DAILY-CAP(WK-ROW-INDEX)    TO WK-DAILY-CAP-IN-USE        
003780     ELSE                                                                 
003790        MOVE 1 TO WK-ROW-INDEX                                            
003800         PERFORM 2100-APPLY-DEFAULT-RATE THRU 2100-EXIT                   
003810     END-IF.                                                              
003820 2000-EXIT.                                                               
003830     EXIT.                                                                
003840                                                                          
003850*---------------------------------------------------------------          
003860*  2100 - AUCUNE REGLE ACTIVE POUR CE TYPE - TAUX PAR DEFAUT              
003870*---------------------------------------------------------------          
003880*  LA LIGNE N'EST PAS DANS LA GRILLE (SERVICE TARIFAIRE INDISPO OU        
003890*  FICHIER PRICRULE VIDE) - ON RETOMBE SUR UN TAUX FORFAITAIRE PAR        
003900*  TYPE DE TRANSPORT CONNU, SIGNALE PAR FALLBACK-HITS ET PAR LE           
003910*  DRAPEAU LK-FR-FALLBACK-FLAG (VOIR 2600).                               
003920 2100-APPLY-DEFAULT-RATE.                                                 
003930*  COMPTEUR DE SUIVI EXPLOITATION - PERMET DE VOIR EN FIN DE LOT          
003940*  COMBIEN DE TRAJETS ONT DU PASSER PAR UN TAUX DE REPLI.                 
003950     ADD 1 TO FALLBACK-HITS.                                              
003960*  PLAFOND PAR DEFAUT (CONSTANTE 78-LEVEL) TANT QU'AUCUNE LIGNE           
003970*  DE GRILLE REELLE N'EST DISPONIBLE POUR CE TYPE DE TRANSPORT.           
003980     MOVE TARIF-DEFAULT-CAP TO WK-DAILY-CAP-IN-USE.                       
003990*  VALEURS DE REPLI EN DUR (TIC.95-0201) - A REVOIR LE JOUR OU            
004000*  LA GRILLE PRICRULE SERA TOUJOURS ALIMENTEE EN PRODUCTION.              
004010     IF LK-PR-TRANSPORT-TYPE = "BUS_CLASSIQUE"                            
004020         MOVE 150.00 TO RT-BASE-PRICE(WK-ROW-INDEX)                       
004030         MOVE 25.00  TO RT-PRICE-PER-KM(WK-ROW-INDEX)                     
004040     ELSE                                                                 
004050     IF LK-PR-TRANSPORT-TYPE = "BRT"                                      
004060         MOVE 200.00 TO RT-BASE-PRICE(WK-ROW-INDEX)                       
004070         MOVE 35.00  TO RT-PRICE-PER-KM(WK-ROW-INDEX)                     
004080     ELSE                                                                 
004090     IF LK-PR-TRANSPORT-TYPE = "TER"                                      
004100         MOVE 300.00 TO RT-BASE-PRICE(WK-ROW-INDEX)                       
004110         MOVE 50.00  TO RT-PRICE-PER-KM(WK-ROW-INDEX)                     
004120     ELSE                                                                 
004130         MOVE 150.00 TO RT-BASE-PRICE(WK-ROW-INDEX)                       
004140         MOVE 25.00  TO RT-PRICE-PER-KM(WK-ROW-INDEX)                     
004150     END-IF                                                               
004160     END-IF                                                               
004170     END-IF.                                                              
004180 2100-EXIT.                                                               
004190     EXIT.                                                                
004200                                                                          
004210*---------------------------------------------------------------          
004220*  2200 - MONTANT DE BASE = PRIX FIXE + PRIX/KM * DISTANCE                
004230*---------------------------------------------------------------          
004240*  LES DEUX BRANCHES CALCULENT LA MEME FORMULE, SUR LA LIGNE              
004250*  TROUVEE OU SUR LA LIGNE DE REPLI VENANT D'ETRE ECRITE EN 2100 -        
004260*  ARRONDI HALF-UP DIRECT SUR LE MONTANT A 2 DECIMALES (TIC.08-0072).     
004270 2200-COMPUTE-BASE-AMOUNT.                                                
004280*  MEME FORMULE SUR LA LIGNE TROUVEE OU SUR LA LIGNE DE REPLI -           
004290*  LE IF NE SERT QU'A DOCUMENTER LES DEUX CAS SEPAREMENT.                 
004300     IF ROW-FOUND                                                         
004310         COMPUTE WK-BASE-AMOUNT ROUNDED =                                 
004320             RT-BASE-PRICE(WK-ROW-INDEX) +                                
004330             RT-PRICE-PER-KM(WK-ROW-INDEX) * LK-PR-DISTANCE-KM            
004340     ELSE                                                                 
004350         COMPUTE WK-BASE-AMOUNT ROUNDED =                                 
004360             RT-BASE-PRICE(WK-ROW-INDEX) +                                
004370             RT-PRICE-PER-KM(WK-ROW-INDEX) * LK-PR-DISTANCE-KM            
004380     END-IF.                                                              
004390*  WK-CURRENT-AMOUNT EST LE MONTANT QUI VOYAGE DE REMISE EN REMISE        
004400*  JUSQU'A 2700 - WK-BASE-AMOUNT RESTE FIGE POUR L'HISTORIQUE.            
004410     MOVE WK-BASE-AMOUNT   TO WK-CURRENT-AMOUNT.                          
004420 2200-EXIT.                                                               
004430     EXIT.                                                                
004440                                                                          
004450*---------------------------------------------------------------          
004460*  2300 - REMISE HEURES CREUSES (22H-6H) - 20 POURCENT                    
004470*---------------------------------------------------------------          
004480*  NE S'APPLIQUE QUE SI L'HEURE DE DEPART EST CONNUE ET FIABLE            
004490*  (LK-PR-DEPARTURE-HOUR-SW). FENETRE HEURES CREUSES : 22H A 6H.          
004500 2300-APPLY-OFFPEAK.                                                      
004510*  SANS HEURE DE DEPART FIABLE, PAS DE REMISE HEURES CREUSES -            
004520*  ON SORT SANS TOUCHER AU MONTANT COURANT.                               
004530     IF NOT DEPARTURE-HOUR-OK                                             
004540         GO TO 2300-EXIT                                                  
004550     END-IF.                                                              
004560*  FENETRE A CHEVAL SUR MINUIT - ECRITE EN DEUX BORNES CAR LA             
004570*  ZONE HEURE EST UN ENTIER 0-23, PAS UNE HEURE SIGNEE.                   
004580     IF LK-PR-DEPARTURE-HOUR >= 22 OR LK-PR-DEPARTURE-HOUR < 6            
004590         COMPUTE WK-DISCOUNT-STEP ROUNDED =                               
004600             WK-CURRENT-AMOUNT * TARIF-OFFPEAK-PCT / 100                  
004610         SUBTRACT WK-DISCOUNT-STEP FROM WK-CURRENT-AMOUNT                 
004620         STRING LK-FR-APPLIED-DISCOUNTS DELIMITED BY SIZE                 
004630*  LIBELLE AJOUTE A LA LISTE DES REMISES POUR L'HISTORIQUE FARE-CALC -    
004640*  LA VIRGULE FINALE SERT DE SEPARATEUR POUR LE RELEVE CLIENT.            
004650             "HEURES CREUSES," DELIMITED BY SIZE                          
004660             INTO LK-FR-APPLIED-DISCOUNTS                                 
004670         END-STRING                                                       
004680     END-IF.                                                              
004690 2300-EXIT.                                                               
004700     EXIT.                                                                
004710                                                                          
004720*---------------------------------------------------------------          
004730*  2400 - REMISE DE PALIER D'ABONNEMENT (SILVER/GOLD/PLATINUM)            
004740*---------------------------------------------------------------          
004750*  UNE SEULE REMISE DE PALIER A LA FOIS, PROPORTIONNELLE AU               
004760*  MONTANT COURANT APRES REMISE HEURES CREUSES.                           
004770 2400-APPLY-TIER.                                                         
004780*  UNE SEULE REMISE DE PALIER A LA FOIS - LE PAS EST REMIS A ZERO         
004790*  AVANT LA CASCADE DE IF CI-DESSOUS.                                     
004800     MOVE ZERO TO WK-DISCOUNT-STEP.                                       
004810*  LES TROIS PALIERS SONT MUTUELLEMENT EXCLUSIFS - UN ABONNE NE           
004820*  PEUT PORTER QU'UN SEUL NIVEAU DE CARTE A LA FOIS.                      
004830     IF LK-PR-PASS-TIER = "SILVER"                                        
004840         COMPUTE WK-DISCOUNT-STEP ROUNDED =                               
004850             WK-CURRENT-AMOUNT * TARIF-SILVER-PCT / 100                   
004860         STRING LK-FR-APPLIED-DISCOUNTS DELIMITED BY SIZE                 
004870*  MEME PRINCIPE DE LIBELLE QUE POUR LA REMISE HEURES CREUSES.            
004880             "PALIER SILVER," DELIMITED BY SIZE                           
004890             INTO LK-FR-APPLIED-DISCOUNTS                                 
004900         END-STRING                                                       
004910     ELSE                                                                 
004920*  TAUX GOLD SUPERIEUR AU TAUX SILVER (VOIR CONSTANTES 78-LEVEL           
004930*  TARIF-GOLD-PCT / TARIF-SILVER-PCT).                                    
004940     IF LK-PR-PASS-TIER = "GOLD"                                          
004950         COMPUTE WK-DISCOUNT-STEP ROUNDED =                               
004960             WK-CURRENT-AMOUNT * TARIF-GOLD-PCT / 100                     
004970         STRING LK-FR-APPLIED-DISCOUNTS DELIMITED BY SIZE                 
004980             "PALIER GOLD," DELIMITED BY SIZE                             
004990             INTO LK-FR-APPLIED-DISCOUNTS                                 
005000         END-STRING                                                       
005010     ELSE                                                                 
005020*  PLATINUM EST LE PALIER LE PLUS AVANTAGEUX PROPOSE PAR LE               
005030*  SYSTEME DE BILLETTIQUE (TIC.01-0087).                                  
005040     IF LK-PR-PASS-TIER = "PLATINUM"                                      
005050         COMPUTE WK-DISCOUNT-STEP ROUNDED =                               
005060             WK-CURRENT-AMOUNT * TARIF-PLATINUM-PCT / 100                 
005070         STRING LK-FR-APPLIED-DISCOUNTS DELIMITED BY SIZE                 
005080             "PALIER PLATINUM," DELIMITED BY SIZE                         
005090             INTO LK-FR-APPLIED-DISCOUNTS                                 
005100         END-STRING                                                       
005110     END-IF                                                               
005120     END-IF                                                               
005130     END-IF.                                                              
005140*  DEDUCTION UNIQUE APRES LA CASCADE DE IF - EVITE DE REPETER LE          
005150*  SUBTRACT DANS CHACUNE DES TROIS BRANCHES.                              
005160     SUBTRACT WK-DISCOUNT-STEP FROM WK-CURRENT-AMOUNT.                    
005170 2400-EXIT.                                                               
005180     EXIT.                                                                
005190                                                                          
005200*---------------------------------------------------------------          
005210*  2500 - REMISE FIDELITE (10 TRAJETS OU PLUS) - 5 POURCENT               
005220*---------------------------------------------------------------          
005230*  REMISE FIDELITE CUMULEE AUX REMISES PRECEDENTES (TIC.92-0143) -        
005240*  CALCULEE SUR LE MONTANT COURANT, PAS SUR LE MONTANT DE BASE.           
005250 2500-APPLY-LOYALTY.                                                      
005260*  SEUIL DE TRAJETS DEFINI PAR TARIF-LOYALTY-MIN-TRIPS (78-LEVEL) -       
005270*  COMPTABILISE PAR SMP020 ET TRANSMIS DANS LA DEMANDE DE TARIF.          
005280     IF LK-PR-TOTAL-TRIPS >= TARIF-LOYALTY-MIN-TRIPS                      
005290         COMPUTE WK-DISCOUNT-STEP ROUNDED =                               
005300             WK-CURRENT-AMOUNT * TARIF-LOYALTY-PCT / 100                  
005310         SUBTRACT WK-DISCOUNT-STEP FROM WK-CURRENT-AMOUNT                 
005320         STRING LK-FR-APPLIED-DISCOUNTS DELIMITED BY SIZE                 
005330*  LA REMISE FIDELITE SE CUMULE AUX REMISES DEJA APPLIQUEES PLUS          
005340*  HAUT - C'EST VOULU (TIC.92-0143), NE PAS LA RENDRE EXCLUSIVE.          
005350             "FIDELITE," DELIMITED BY SIZE                                
005360             INTO LK-FR-APPLIED-DISCOUNTS                                 
005370         END-STRING                                                       
005380     END-IF.                                                              
005390 2500-EXIT.                                                               
005400     EXIT.                                                                
005410                                                                          
005420*---------------------------------------------------------------          
005430*  2600 - PLAFOND JOURNALIER - PRORATA SI DEPASSEMENT                     
005440*---------------------------------------------------------------          
005450*  SI LE TOTAL DEJA DEPENSE AUJOURD'HUI N'EST PAS CONNU, ON PART          
005460*  DU PRINCIPE QU'IL N'Y A PAS DE PLAFOND A APPLIQUER MAIS ON             
005470*  SIGNALE LE CAS AU TRAVERS DE LK-FR-FALLBACK-FLAG.                      
005480 2600-APPLY-DAILY-CAP.                                                    
005490*  SANS HISTORIQUE DU JOUR FIABLE, ON NE PEUT PAS CALCULER LE             
005500*  DEPASSEMENT DE PLAFOND - LE TRAJET PASSE SANS ECRETAGE.                
005510     IF LK-PR-DAILY-TOTAL-KNOWN NOT = "Y"                                 
005520         MOVE "Y" TO LK-FR-FALLBACK-FLAG                                  
005530         GO TO 2600-EXIT                                                  
005540     END-IF.                                                              
005550*  COMPARAISON DU CUMUL JOUR (AVANT CE TRAJET) PLUS LE MONTANT            
005560*  COURANT AU PLAFOND RETENU - REGLE DE GESTION NON NEGOCIABLE.           
005570     IF (LK-PR-DAILY-TOTAL-SOFAR + WK-CURRENT-AMOUNT) >                   
005580         WK-DAILY-CAP-IN-USE                                              
005590         COMPUTE WK-REMAINING-CAP ROUNDED =                               
005600             WK-DAILY-CAP-IN-USE - LK-PR-DAILY-TOTAL-SOFAR                
005610*  PRORATA : LE TRAJET EST FACTURE AU PLAFOND RESTANT SI CELUI-CI         
005620*  EST POSITIF, SINON LE TRAJET DEVIENT GRATUIT (VOIR ELSE).              
005630         IF WK-REMAINING-CAP > 0                                          
005640             MOVE WK-REMAINING-CAP TO WK-CURRENT-AMOUNT                   
005650             STRING LK-FR-APPLIED-DISCOUNTS DELIMITED BY SIZE             
005660*  CAS DU PRORATA - LE MONTANT COURANT EST RAMENE AU RESTE DE             
005670*  PLAFOND DISPONIBLE POUR LA JOURNEE.                                    
005680                 "PLAFOND JOURNALIER APPLIQUE," DELIMITED BY SIZE         
005690                 INTO LK-FR-APPLIED-DISCOUNTS                             
005700             END-STRING                                                   
005710         ELSE                                                             
005720*  CAS DU PLAFOND DEJA ATTEINT OU DEPASSE - LE TRAJET NE COUTE            
005730*  PLUS RIEN AU CLIENT POUR LE RESTE DE LA JOURNEE.                       
005740             MOVE ZERO TO WK-CURRENT-AMOUNT                               
005750             STRING LK-FR-APPLIED-DISCOUNTS DELIMITED BY SIZE             
005760                 "PLAFOND JOURNALIER ATTEINT - TRAJET SANS FRAIS"         
005770                 DELIMITED BY SIZE                                        
005780                 INTO LK-FR-APPLIED-DISCOUNTS                             
005790             END-STRING                                                   
005800         END-IF                                                           
005810*  POSITIONNE DES QUE LE PLAFOND A JOUE, QUE CE SOIT EN PRORATA           
005820*  OU EN GRATUITE TOTALE.                                                 
005830         MOVE "Y" TO LK-FR-CAPPED-FLAG                                    
005840     END-IF.                                                              
005850 2600-EXIT.                                                               
005860     EXIT.                                                                
005870                                                                          
005880*---------------------------------------------------------------          
005890*  2700 - FIGER LES MONTANTS FINAUX ET ECRIRE L'HISTORIQUE                
005900*---------------------------------------------------------------          
005910*  LE MONTANT NE PEUT JAMAIS DEVENIR NEGATIF APRES LA PILE DE             
005920*  REMISES - ECRETE A ZERO PAR SECURITE AVANT ARCHIVAGE.                  
005930 2700-WRITE-FARE-CALC.                                                    
005940*  FILET DE SECURITE FINAL - AUCUNE COMBINAISON DE REMISES NE             
005950*  DOIT PRODUIRE UN MONTANT NEGATIF SUR LE RELEVE CLIENT.                 
005960     IF WK-CURRENT-AMOUNT < ZERO                                          
005970         MOVE ZERO TO WK-CURRENT-AMOUNT                                   
005980     END-IF.                                                              
005990     MOVE WK-CURRENT-AMOUNT TO LK-FR-FINAL-AMOUNT.                        
006000     MOVE WK-BASE-AMOUNT    TO LK-FR-BASE-AMOUNT.                         
006010*  LA REMISE TOTALE EST RECALCULEE PAR DIFFERENCE PLUTOT QUE              
006020*  CUMULEE PAS A PAS - EVITE LES ECARTS D'ARRONDI (TIC.08-0072).          
006030     COMPUTE LK-FR-DISCOUNT-AMOUNT ROUNDED =                              
006040         WK-BASE-AMOUNT - WK-CURRENT-AMOUNT.                              
006050*  NE DEVRAIT JAMAIS ARRIVER MATHEMATIQUEMENT MAIS ON SECURISE            
006060*  QUAND MEME L'AFFICHAGE CLIENT.                                         
006070     IF LK-FR-DISCOUNT-AMOUNT < ZERO                                      
006080         MOVE ZERO TO LK-FR-DISCOUNT-AMOUNT                               
006090     END-IF.                                                              
006100                                                                          
006110*  RECOPIE DES RESULTATS DANS L'ENREGISTREMENT D'HISTORIQUE               
006120*  FARE-CALC-REG AVANT ECRITURE - UN CHAMP PAR LIGNE POUR LA              
006130*  LISIBILITE DES DIFFS EN REVUE DE CODE.                                 
006140     MOVE LK-PR-TRIP-ID         TO FC-TRIP-ID.                            
006150     MOVE LK-PR-PASS-ID         TO FC-PASS-ID.                            
006160     MOVE LK-FR-BASE-AMOUNT     TO FC-BASE-AMOUNT.                        
006170     MOVE LK-FR-DISCOUNT-AMOUNT TO FC-DISCOUNT-AMOUNT.                    
006180     MOVE LK-FR-FINAL-AMOUNT    TO FC-FINAL-AMOUNT.                       
006190     MOVE LK-FR-APPLIED-DISCOUNTS TO FC-APPLIED-DISCOUNTS.                
006200     MOVE LK-FR-CAPPED-FLAG     TO FC-CAPPED-FLAG.                        
006210     MOVE LK-FR-FALLBACK-FLAG   TO FC-FALLBACK-FLAG.                      
006220                                                                          
006230*  LE FICHIER EST EN ACCES SEQUENTIEL (VOIR OPEN EXTEND EN 1900) -        
006240*  INVALID KEY NE DEVRAIT SE PRODUIRE QU'EN CAS D'ANOMALIE SUPPORT.       
006250     WRITE FARE-CALC-REG INVALID KEY GO TO 2700-EXIT.                     
006260 2700-EXIT.                                                               
006270     EXIT.                                                                
006280                                                                          
006290*---------------------------------------------------------------          
006300*  1900 - CHARGEMENT DES TABLES AU PREMIER APPEL SEULEMENT                
006310*---------------------------------------------------------------          
006320*  OUVRE ET RECOPIE EN TABLE LES DEUX FICHIERS DE PARAMETRES -            
006330*  N'A LIEU QU'UNE FOIS PAR EXECUTION DU LOT (TABLES-ARE-LOADED).         
006340 1900-CHARGER-TABLES.                                                     
006350*  PREMIER DES DEUX FICHIERS DE PARAMETRES CHARGES EN TABLE AU            
006360*  DEMARRAGE DU PROGRAMME.                                                
006370     OPEN INPUT PRICING-RULE-FILE.                                        
006380*  FS-PRICRULE = "10" (FICHIER VIDE) EST TOLERE - ON BASCULE ALORS        
006390*  SUR LES VALEURS PAR DEFAUT EN 1960.                                    
006400     IF FS-PRICRULE NOT = "00" AND FS-PRICRULE NOT = "10"                 
006410         GO TO 1960-CHARGER-DEFAUTS                                       
006420     END-IF.                                                              
006430*  COMPTEUR DE LIGNES CHARGEES - REMIS A ZERO AVANT LA BOUCLE DE          
006440*  LECTURE CI-DESSOUS.                                                    
006450     MOVE 0 TO RATE-TABLE-COUNT.                                          
006460*  IGNORE LES LIGNES INACTIVES ET S'ARRETE A 3 LIGNES CHARGEES.           
006470 1910-LIRE-PRICRULE.                                                      
006480     READ PRICING-RULE-FILE AT END GO TO 1920-FIN-PRICRULE.               
006490*  SEULES LES LIGNES TARIFAIRES ACTIVES SONT RETENUES - LES               
006500*  LIGNES DESACTIVEES RESTENT DANS LE FICHIER POUR HISTORIQUE.            
006510     IF PR-ACTIVE-FLAG NOT = "Y"                                          
006520         GO TO 1910-LIRE-PRICRULE                                         
006530     END-IF.                                                              
006540*  LA TABLE EN MEMOIRE EST BORNEE A 3 LIGNES (UN TYPE DE TRANSPORT        
006550*  PAR LIGNE) - AU-DELA, LES LIGNES SUPPLEMENTAIRES SONT IGNOREES.        
006560     IF RATE-TABLE-COUNT >= 3                                             
006570         GO TO 1920-FIN-PRICRULE                                          
006580     END-IF.                                                              
006590     ADD 1 TO RATE-TABLE-COUNT.                                           
006600*  RECOPIE CHAMP A CHAMP DE L'ENREGISTREMENT FICHIER VERS LA              
006610*  LIGNE DE TABLE CORRESPONDANTE.                                         
006620     MOVE PR-TRANSPORT-TYPE                                               
006630         TO RT-TRANSPORT-TYPE(RATE-TABLE-COUNT).                          
006640     MOVE PR-BASE-PRICE   TO RT-BASE-PRICE(RATE-TABLE-COUNT).             
006650     MOVE PR-PRICE-PER-KM TO RT-PRICE-PER-KM(RATE-TABLE-COUNT).           
006660     MOVE PR-OFFPEAK-PCT  TO RT-OFFPEAK-PCT(RATE-TABLE-COUNT).            
006670     MOVE PR-DAILY-CAP    TO RT-DAILY-CAP(RATE-TABLE-COUNT).              
006680     GO TO 1910-LIRE-PRICRULE.                                            
006690 1920-FIN-PRICRULE.                                                       
006700*  FERMETURE DES QUE LA TABLE EST CHARGEE - LE FICHIER N'EST PLUS         
006710*  RELU ENSUITE POUR LE RESTE DU LOT.                                     
006720     CLOSE PRICING-RULE-FILE.                                             
006730                                                                          
006740*  MALGRE SON NOM, CE PARAGRAPHE CHARGE DISCOUNT-POLICY-FILE -            
006750*  LE NOM VIENT D'UNE VERSION ANTERIEURE OU IL NE FAISAIT QUE LES         
006760*  VALEURS PAR DEFAUT (TIC.06-0456 - RELU, NON RENOMME).                  
006770 1960-CHARGER-DEFAUTS.                                                    
006780*  SECOND FICHIER DE PARAMETRES - LES POLITIQUES DE REMISE PAR            
006790*  PALIER D'ABONNEMENT.                                                   
006800     OPEN INPUT DISCOUNT-POLICY-FILE.                                     
006810     MOVE 0 TO POLICY-TABLE-COUNT.                                        
006820*  ICI, CONTRAIREMENT A PRICRULE, UN FICHIER VIDE N'EST PAS TOLERE        
006830*  - LES REMISES DE PALIER SONT ALORS SIMPLEMENT INDISPONIBLES.           
006840     IF FS-DISCPOL NOT = "00"                                             
006850         GO TO 1980-CHARGER-TABLES-EXIT                                   
006860     END-IF.                                                              
006870*  IGNORE LES POLITIQUES INACTIVES ET S'ARRETE A 6 LIGNES CHARGEES.       
006880 1970-LIRE-DISCPOL.                                                       
006890     READ DISCOUNT-POLICY-FILE AT END GO TO 1980-FIN-DISCPOL.             
006900*  MEME PRINCIPE QUE POUR PRICRULE - LES POLITIQUES DESACTIVEES           
006910*  SONT IGNOREES MAIS CONSERVEES AU FICHIER.                              
006920     IF DP-ACTIVE-FLAG NOT = "Y"                                          
006930         GO TO 1970-LIRE-DISCPOL                                          
006940     END-IF.                                                              
006950*  TABLE BORNEE A 6 POLITIQUES (UNE PAR COMBINAISON TYPE/PALIER           
006960*  CONNUE A CE JOUR) - VOIR POLICY-TABLE EN WORKING-STORAGE.              
006970     IF POLICY-TABLE-COUNT >= 6                                           
006980         GO TO 1980-FIN-DISCPOL                                           
006990     END-IF.                                                              
007000     ADD 1 TO POLICY-TABLE-COUNT.                                         
007010*  RECOPIE CHAMP A CHAMP VERS LA LIGNE DE TABLE - MEME DEMARCHE           
007020*  QUE POUR LE CHARGEMENT DE RATE-TABLE CI-DESSUS.                        
007030     MOVE DP-POLICY-NAME                                                  
007040         TO PT-POLICY-NAME(POLICY-TABLE-COUNT).                           
007050     MOVE DP-POLICY-TYPE                                                  
007060         TO PT-POLICY-TYPE(POLICY-TABLE-COUNT).                           
007070     MOVE DP-DISCOUNT-VALUE                                               
007080         TO PT-DISCOUNT-VALUE(POLICY-TABLE-COUNT).                        
007090     MOVE DP-MIN-TRIPS    TO PT-MIN-TRIPS(POLICY-TABLE-COUNT).            
007100     MOVE DP-DAILY-CAP    TO PT-DAILY-CAP(POLICY-TABLE-COUNT).            
007110     MOVE DP-APPLICATION-TIER                                             
007120         TO PT-APPLICATION-TIER(POLICY-TABLE-COUNT).                      
007130     GO TO 1970-LIRE-DISCPOL.                                             
007140 1980-FIN-DISCPOL.                                                        
007150*  FERMETURE DU FICHIER DE POLITIQUES, TABLE DESORMAIS EN MEMOIRE.        
007160     CLOSE DISCOUNT-POLICY-FILE.                                          
007170 1980-CHARGER-TABLES-EXIT.                                                
007180*  SEQUENCE OPEN OUTPUT PUIS CLOSE PUIS OPEN EXTEND : CREE LE             
007190*  FICHIER S'IL N'EXISTE PAS ENCORE, SANS ECRASER S'IL EXISTE             
007200*  (TIC.99-0502 - PROBLEME Y2K DE PREMIERE EXECUTION DU LOT).             
007210     OPEN OUTPUT FARE-CALC-FILE.                                          
007220     CLOSE FARE-CALC-FILE.                                                
007230     OPEN EXTEND FARE-CALC-FILE.                                          
007240*  SI L'EXTEND ECHOUE MALGRE TOUT, ON RETENTE EN OUTPUT - FILET           
007250*  DE SECURITE POUR UN FICHIER CORROMPU OU ABSENT DU CATALOGUE.           
007260     IF FS-FARECALC NOT = "00"                                            
007270         OPEN OUTPUT FARE-CALC-FILE                                       
007280     END-IF.                                                              
007290*  DERNIERE LIGNE DE 1900 - A PARTIR D'ICI, 1000 NE REVIENDRA             
007300*  PLUS JAMAIS DANS CE PARAGRAPHE POUR LE RESTE DU LOT.                   
007310     MOVE "Y" TO TABLES-LOADED-SW.                                        
007320 1900-EXIT.                                                               
007330     EXIT.                                                                
