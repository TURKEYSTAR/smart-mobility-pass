000100*AUTRAB-SOTRACO BATCH CORE - GRAND LIVRE DU PASS ET DES TRAJETS           
000110 IDENTIFICATION DIVISION.                                                 
000120 PROGRAM-ID. SMP020.                                                      
000130 AUTHOR. M SAWADOGO.                                                      
000140 INSTALLATION. SOTRACO-INFORMATIQUE OUAGADOUGOU.                          
000150 DATE-WRITTEN. 22/05/89.                                                  
000160 DATE-COMPILED.                                                           
000170 SECURITY.  USAGE RESTREINT - DIRECTION EXPLOITATION.                     
000180*---------------------------------------------------------------          
000190*  PASSMOBILITYSERVICE + BILLINGSERVICE - GRAND LIVRE DU PASS             
000200*  TIENT LE FICHIER RELATIF DES PASS (SOLDE, STATUT, EXPIRATION)          
000210*  ET LE FICHIER RELATIF DES TRAJETS, AVEC LEURS TABLES D'ACCES           
000220*  PAR CLE. POSTE LES DEBITS/CREDITS, ECRIT UNE LIGNE DANS LE             
000230*  JOURNAL DES TRANSACTIONS POUR CHAQUE TENTATIVE DE POSTAGE.             
000240*---------------------------------------------------------------          
000250*  JOURNAL DES MODIFICATIONS                                              
000260*---------------------------------------------------------------          
000270*  22/05/89 MS  ECRITURE INITIALE - DEBIT/CREDIT DU SOLDE SEUL.           
000280*  30/09/89 MS  AJOUT FICHIER TRANSACTIONS (JOURNAL DE POSTAGE).          
000290*  14/02/90 KD  AJOUT STATUT SUSPENDU SUR LE DEBIT.                       
000300*  19/08/90 KD  AJOUT CONTROLE D'EXPIRATION PARESSEUX.                    
000310*  02/01/91 MS  AJOUT CREATION AUTOMATIQUE DE PASS.                       
000320*  27/06/91 MS  AJOUT RENOUVELLEMENT DE PASS (12 MOIS).                   
000330*  15/11/91 KD  AJOUT SUSPENSION ET REACTIVATION DE PASS.                 
000340*  03/04/92 MS  TIC.92-0198 BLOCAGE DU DEBIT SI PASS EXPIRE.              
000350*  21/10/92 KD  TIC.92-0944 FICHIER TRAJETS RELATIF AJOUTE.               
000360*  09/03/93 MS  TIC.93-0150 TABLE D'ACCES PAR CLE SUR LES PASS.           
000370*  28/07/93 KD  TIC.93-0633 TABLE D'ACCES PAR CLE SUR LES TRAJETS.        
000380*  16/12/93 MS  TIC.93-1011 TRANSACTION ECRITE MEME SI REJETEE.           
000390*  05/05/94 KD  TIC.94-0287 ARRONDI HALF-UP SUR LE SOLDE APRES.           
000400*  22/09/94 MS  TIC.94-0780 REACTIVATION REFUSEE SI PASS EXPIRE.          
000410*  30/01/95 KD  TIC.95-0022 REVUE GENERALE AVANT MISE EN PROD.            
000420*  17/11/98 MS  TIC.98-1402 PASSAGE AN 2000 - FENETRE DE SIECLE.          
000430*  25/01/99 KD  TIC.99-0041 DATE DE CREATION SUR 4 POS D'ANNEE.           
000440*  12/06/02 MS  TIC.02-0233 CAPACITE TABLE PASS PORTEE A 200.             
000450*  08/03/05 KD  TIC.05-0119 CAPACITE TABLE TRAJETS PORTEE A 500.          
000460*  11/09/08 MS  TIC.08-0317 SOLDE DE PASS, MONTANTS DE                    
000470*               TRANSACTION ET ZONES LINKAGE CORRESPONDANTES              
000480*               REPASSES EN COMP-3 - NORME DIRECTION SUR LES              
000490*               ZONES CHIFFREES (ANCIENNEMENT DISPLAY).                   
000500*---------------------------------------------------------------          
000510                                                                          
000520 ENVIRONMENT DIVISION.                                                    
000530 CONFIGURATION SECTION.                                                   
000540 SPECIAL-NAMES.                                                           
000550     C01 IS TOP-OF-FORM                                                   
000560     CLASS CHIFFRE-CLASS IS "0" THRU "9"                                  
000570     UPSI-0 ON STATUS IS JOUR-OUVRABLE                                    
000580            OFF STATUS IS JOUR-FERIE.                                     
000590                                                                          
000600 INPUT-OUTPUT SECTION.                                                    
000610 FILE-CONTROL.                                                            
000620     SELECT MOBILITY-PASS-FILE ASSIGN TO PASSLDGR                         
000630     ORGANIZATION IS RELATIVE                                             
000640     ACCESS MODE IS DYNAMIC                                               
000650     RELATIVE KEY IS PASS-REL-KEY                                         
000660     FILE STATUS IS FS-PASS.                                              
000670                                                                          
000680     SELECT TRIP-FILE ASSIGN TO TRIPLDGR                                  
000690     ORGANIZATION IS RELATIVE                                             
000700     ACCESS MODE IS DYNAMIC                                               
000710     RELATIVE KEY IS TRIP-REL-KEY                                         
000720     FILE STATUS IS FS-TRIP.                                              
000730                                                                          
000740     SELECT TRANSACTION-FILE ASSIGN TO TRANSJRN                           
000750     ORGANIZATION IS LINE SEQUENTIAL                                      
000760     FILE STATUS IS FS-TRANS.                                             
000770                                                                          
000780 DATA DIVISION.                                                           
000790 FILE SECTION.                                                            
000800*---------------------------------------------------------------          
000810*  GRAND LIVRE DES PASS - ACCES RELATIF PAR NUMERO D'EMPLACEMENT          
000820*---------------------------------------------------------------          
000830 FD  MOBILITY-PASS-FILE                                                   
000840     LABEL RECORD STANDARD                                                
000850     VALUE OF FILE-ID IS "PASSLDGR.DAT".                                  
000860 01  MOBILITY-PASS-REG.                                                   
000870     02  MP-PASS-ID              PIC X(36).                               
000880     02  MP-USER-ID              PIC X(36).                               
000890     02  MP-PASS-NUMBER          PIC X(30).                               
000900*  ACTIVE, SUSPENDU OU EXPIRE - VOIR 3100 POUR LE BASCULEMENT             
000910*  AUTOMATIQUE EN EXPIRE ET 3700/3800 POUR SUSPENSION/REACTIVATION.       
000920     02  MP-PASS-STATUS          PIC X(10).                               
000930     02  MP-SOLDE                PIC S9(8)V99 COMP-3.                     
000940*  DATE DE CREATION SUR SIECLE COMPLET DEPUIS TIC.99-0041 - AVANT         
000950*  CETTE DATE LE CHAMP ETAIT SUR 6 POSITIONS SEULEMENT.                   
000960     02  MP-CREATED-DATE         PIC 9(8).                                
000970     02  MP-EXPIRATION-DATE      PIC 9(8).                                
000980     02  FILLER                  PIC X(04).                               
000990                                                                          
001000*---------------------------------------------------------------          
001010*  EN-TETES DE TRAJET - ACCES RELATIF PAR NUMERO D'EMPLACEMENT            
001020*---------------------------------------------------------------          
001030 FD  TRIP-FILE                                                            
001040     LABEL RECORD STANDARD                                                
001050     VALUE OF FILE-ID IS "TRIPLDGR.DAT".                                  
001060 01  TRIP-REG.                                                            
001070     02  TR-TRIP-ID              PIC X(36).                               
001080     02  TR-USER-ID              PIC X(36).                               
001090     02  TR-PASS-ID              PIC X(36).                               
001100     02  TR-TRANSPORT-TYPE       PIC X(14).                               
001110*  ADRESSE LIBRE - RECOPIEE TELLE QUE TRANSMISE PAR SMP000, JAMAIS        
001120*  VALIDEE PAR CE GRAND LIVRE.                                            
001130     02  TR-ORIGIN               PIC X(255).                              
001140     02  TR-DESTINATION          PIC X(255).                              
001150     02  TR-DEPARTURE-TS         PIC 9(14).                               
001160     02  TR-ARRIVAL-TS           PIC 9(14).                               
001170     02  TR-DISTANCE-KM          PIC S9(5)V99 COMP-3.                     
001180*  INITIATED A LA CREATION (3900), COMPLETED OU PENDING_PAYMENT           
001190*  SELON LE RESULTAT DU TARIF (TRANSMIS PAR SMP000 A LA MAJ 3950).        
001200     02  TR-TRIP-STATUS          PIC X(16).                               
001210     02  TR-COMPUTED-FARE        PIC S9(6)V99 COMP-3.                     
001220     02  FILLER                  PIC X(06).                               
001230                                                                          
001240*---------------------------------------------------------------          
001250*  JOURNAL DES TRANSACTIONS - SEQUENTIEL, AJOUT SEULEMENT                 
001260*---------------------------------------------------------------          
001270 FD  TRANSACTION-FILE                                                     
001280     LABEL RECORD STANDARD                                                
001290     VALUE OF FILE-ID IS "TRANSJRN.DAT".                                  
001300 01  TRANSACTION-REG.                                                     
001310     02  TX-TRANSACTION-ID       PIC X(36).                               
001320     02  TX-USER-ID              PIC X(36).                               
001330     02  TX-PASS-ID              PIC X(36).                               
001340     02  TX-TRIP-ID              PIC X(36).                               
001350     02  TX-MONTANT              PIC S9(8)V99 COMP-3.                     
001360     02  TX-TXN-TYPE             PIC X(6).                                
001370*  REPREND LE MOTIF DE REJET SI LA TRANSACTION A ECHOUE, SINON            
001380*  RESTE A BLANC - VOIR 3400 POUR LA RECOPIE DEPUIS LK-REJECT-REASON.     
001390     02  TX-DESCRIPTION          PIC X(200).                              
001400     02  TX-SOLDE-APRES          PIC S9(8)V99 COMP-3.                     
001410*  SUCCESS OU FAILED - UNE LIGNE EST ECRITE DANS TOUS LES CAS             
001420*  (TIC.93-1011), MEME QUAND LA TRANSACTION EST REJETEE.                  
001430     02  TX-TXN-STATUS           PIC X(7).                                
001440     02  TX-CREATED-TS           PIC 9(14).                               
001450     02  FILLER                  PIC X(08).                               
001460                                                                          
001470 WORKING-STORAGE SECTION.                                                 
001480 77  FS-PASS                  PIC X(2).                                   
001490 77  FS-TRIP                  PIC X(2).                                   
001500 77  FS-TRANS                 PIC X(2).                                   
001510*  CLE RELATIVE DU FICHIER PASSLDGR - CORRESPOND AU NUMERO                
001520*  D'EMPLACEMENT, PAS A UN CHAMP DE L'ENREGISTREMENT.                     
001530 77  PASS-REL-KEY              PIC 9(6) COMP.                             
001540 77  TRIP-REL-KEY              PIC 9(6) COMP.                             
001550                                                                          
001560*  MEME SEUIL QUE CELUI TESTE PAR SMP000 EN 3100 - DEFINI ICI             
001570*  AUSSI POUR LES CONTROLES FUTURS DE CE PROGRAMME (NON UTILISE           
001580*  ACTUELLEMENT DANS LA PROCEDURE DIVISION).                              
001590 78  SOLDE-MINIMUM-TRAJET      VALUE 100.00.                              
001600*  RESERVE POUR UN CONTROLE DE RECHARGE MINIMALE - PAS ENCORE             
001610*  IMPOSE PAR LA SPEC ACTUELLE (TIC.95-0022, REVUE GENERALE).             
001620 78  RECHARGE-MINIMUM          VALUE 100.00.                              
001630 78  PERIODE-RENOUVELLEMENT    VALUE 12.                                  
001640                                                                          
001650*---------------------------------------------------------------          
001660*  TABLE D'ACCES PASS-ID -> NUMERO D'EMPLACEMENT RELATIF                  
001670*  CONSTRUITE PAR BALAYAGE AU PREMIER APPEL (TIC.93-0150)                 
001680*---------------------------------------------------------------          
001690 01  PASS-SLOT-AREA.                                                      
001700*  NOMBRE DE PASS CONNUS DANS LA TABLE - REMIS A ZERO PAR 3170 AU         
001710*  PREMIER APPEL DE CHAQUE EXECUTION DU LOT.                              
001720     02  PASS-SLOT-COUNT          PIC 9(4) COMP VALUE ZERO.               
001730     02  PASS-SLOT OCCURS 200 TIMES                                       
001740         INDEXED BY PASS-SLOT-IDX.                                        
001750         03  PS-PASS-ID           PIC X(36).                              
001760*  NUMERO D'EMPLACEMENT RELATIF CORRESPONDANT - PERMET DE LIRE            
001770*  DIRECTEMENT LE PASS SANS BALAYER LE FICHIER (TIC.93-0150).             
001780         03  PS-REL-NUM           PIC 9(6) COMP.                          
001790     02  FILLER                   PIC X(04).                              
001800                                                                          
001810*  VUE DE CONTROLE UTILISEE LORS DES REVUES DE DUMP MEMOIRE - PAS         
001820*  REFERENCEE DANS LA PROCEDURE DIVISION ACTUELLE.                        
001830 01  PASS-SLOT-ALT-VIEW REDEFINES PASS-SLOT-AREA.                         
001840     02  FILLER                   PIC 9(4).                               
001850     02  PSA-ROW OCCURS 200 TIMES.                                        
001860         03  PSA-KEY              PIC X(36).                              
001870         03  PSA-NUM              PIC 9(6).                               
001880     02  FILLER                   PIC X(04).                              
001890                                                                          
001900*---------------------------------------------------------------          
001910*  TABLE D'ACCES TRIP-ID -> NUMERO D'EMPLACEMENT RELATIF                  
001920*  (TIC.93-0633)                                                          
001930*---------------------------------------------------------------          
001940 01  TRIP-SLOT-AREA.                                                      
001950*  CAPACITE PORTEE A 500 PAR TIC.05-0119 - SUFFISANT POUR UNE             
001960*  NUIT DE TRAITEMENT AU VOLUME OBSERVE EN 2005.                          
001970     02  TRIP-SLOT-COUNT          PIC 9(4) COMP VALUE ZERO.               
001980     02  TRIP-SLOT OCCURS 500 TIMES                                       
001990         INDEXED BY TRIP-SLOT-IDX.                                        
002000         03  TS-TRIP-ID           PIC X(36).                              
002010         03  TS-REL-NUM           PIC 9(6) COMP.                          
002020     02  FILLER                   PIC X(04).                              
002030                                                                          
002040 01  TRIP-SLOT-ALT-VIEW REDEFINES TRIP-SLOT-AREA.                         
002050     02  FILLER                   PIC 9(4).                               
002060     02  TSA-ROW OCCURS 500 TIMES.                                        
002070         03  TSA-KEY              PIC X(36).                              
002080         03  TSA-NUM              PIC 9(6).                               
002090     02  FILLER                   PIC X(04).                              
002100                                                                          
002110 01  SLOTS-LOADED-GROUP.                                                  
002120*  LES DEUX TABLES (PASS ET TRAJETS) SE CHARGENT INDEPENDAMMENT,          
002130*  CHACUNE AU PREMIER BESOIN REEL, PAS AU DEMARRAGE DU PROGRAMME.         
002140     02  PASS-SLOTS-LOADED-SW     PIC X(1) VALUE "N".                     
002150         88  PASS-SLOTS-ARE-LOADED  VALUE "Y".                            
002160     02  TRIP-SLOTS-LOADED-SW     PIC X(1) VALUE "N".                     
002170         88  TRIP-SLOTS-ARE-LOADED  VALUE "Y".                            
002180     02  FILLER                   PIC X(02).                              
002190                                                                          
002200*---------------------------------------------------------------          
002210*  DATE/HEURE SYSTEME - FENETRE DE SIECLE (TIC.98-1402)                   
002220*---------------------------------------------------------------          
002230 01  SYS-DATE-GROUP.                                                      
002240     02  SYS-DATE-YYMMDD          PIC 9(6).                               
002250     02  SYS-TIME-HHMMSSCC        PIC 9(8).                               
002260     02  SYS-CCYYMMDD             PIC 9(8).                               
002270     02  SYS-CCYYMMDDHHMMSS       PIC 9(14).                              
002280     02  SYS-CENTURY              PIC 9(2) COMP.                          
002290     02  FILLER                   PIC X(02).                              
002300                                                                          
002310 01  SYS-DATE-ALT-VIEW REDEFINES SYS-DATE-GROUP.                          
002320     02  SYS-YY                   PIC 9(2).                               
002330     02  SYS-MM                   PIC 9(2).                               
002340     02  SYS-DD                   PIC 9(2).                               
002350     02  SYS-HH                   PIC 9(2).                               
002360     02  SYS-MN                   PIC 9(2).                               
002370     02  SYS-SS                   PIC 9(2).                               
002380     02  SYS-CC2                  PIC 9(2).                               
002390     02  FILLER                   PIC X(16).                              
002400                                                                          
002410 01  WORK-FIELDS.                                                         
002420*  COMPTEUR LOCAL AU PROGRAMME - REMIS A ZERO A CHAQUE EXECUTION,         
002430*  SERT UNIQUEMENT A RENDRE WK-TXN-ID UNIQUE DANS LE LOT COURANT.         
002440     02  WK-TXN-SEQ               PIC 9(8) COMP VALUE ZERO.               
002450     02  WK-TXN-ID                PIC X(36).                              
002460*  ZONE DE TRAVAIL PURE POUR LE CALCUL DU NOUVEAU SOLDE - HORS            
002470*  PERIMETRE DU CONTRAT DE RECORD, RESTE EN DISPLAY (TIC.08-0317,         
002480*  REVUE DE FIDELITE - NE REPRESENTE PAS UNE ZONE D'UN RECORD).           
002490     02  WK-NEW-SOLDE             PIC S9(8)V99.                           
002500     02  WK-ROW-INDEX             PIC 9(4) COMP.                          
002510     02  WK-FOUND-SW              PIC X(1).                               
002520         88  SLOT-FOUND           VALUE "Y".                              
002530     02  WK-NEXT-REL-NUM          PIC 9(6) COMP.                          
002540*  ANNEE/MOIS DECOMPOSES POUR LE CALCUL DE LA DATE DE                     
002550*  RENOUVELLEMENT A 12 MOIS (VOIR 3650).                                  
002560     02  WK-RENEW-YEAR            PIC 9(4) COMP.                          
002570     02  WK-RENEW-MONTH           PIC 9(2) COMP.                          
002580     02  FILLER                   PIC X(02).                              
002590                                                                          
002600 LINKAGE SECTION.                                                         
002610*  ZONE D'APPEL GENERIQUE - LK-FUNCTION-CODE AIGUILLE VERS                
002620*  L'OPERATION DEMANDEE EN 3000, LE RESTE DE LA ZONE SERT SELON           
002630*  L'OPERATION (POSTING-AMOUNT POUR UN DEBIT/CREDIT, ETC).                
002640 01  LK-PARM-AREA.                                                        
002650     02  LK-FUNCTION-CODE         PIC X(2).                               
002660     02  LK-RETURN-CODE           PIC X(1).                               
002670*  MOTIF DE REJET RENVOYE A L'APPELANT - AUSSI RECOPIE DANS LE            
002680*  JOURNAL DES TRANSACTIONS PAR 3400 SI LE POSTAGE A ECHOUE.              
002690     02  LK-REJECT-REASON         PIC X(40).                              
002700     02  LK-POSTING-AMOUNT        PIC S9(8)V99 COMP-3.                    
002710     02  LK-BALANCE-APRES         PIC S9(8)V99 COMP-3.                    
002720*  DEBIT OU CREDIT - TRANSMIS PAR L'APPELANT, RECOPIE TEL QUEL            
002730*  DANS LE JOURNAL PAR 3400.                                              
002740     02  LK-TXN-TYPE              PIC X(6).                               
002750     02  FILLER                   PIC X(02).                              
002760                                                                          
002770*  MIROIR DU PASS COTE APPELANT - SEULS CERTAINS CHAMPS SONT              
002780*  EFFECTIVEMENT ALIMENTES SELON L'OPERATION DEMANDEE.                    
002790 01  LK-MOBILITY-PASS-REC.                                                
002800     02  LK-MP-PASS-ID            PIC X(36).                              
002810     02  LK-MP-USER-ID            PIC X(36).                              
002820     02  LK-MP-PASS-NUMBER        PIC X(30).                              
002830     02  LK-MP-PASS-STATUS        PIC X(10).                              
002840     02  LK-MP-SOLDE              PIC S9(8)V99 COMP-3.                    
002850     02  LK-MP-CREATED-DATE       PIC 9(8).                               
002860     02  LK-MP-EXPIRATION-DATE    PIC 9(8).                               
002870     02  FILLER                   PIC X(02).                              
002880                                                                          
002890*  MIROIR DU TRAJET COTE APPELANT - UTILISE PAR TC (CREATION) ET          
002900*  TU (MISE A JOUR), IGNORE PAR LES OPERATIONS SUR LE PASS SEUL.          
002910 01  LK-TRIP-REC.                                                         
002920     02  LK-TR-TRIP-ID            PIC X(36).                              
002930     02  LK-TR-USER-ID            PIC X(36).                              
002940     02  LK-TR-PASS-ID            PIC X(36).                              
002950     02  LK-TR-TRANSPORT-TYPE     PIC X(14).                              
002960     02  LK-TR-ORIGIN             PIC X(255).                             
002970     02  LK-TR-DESTINATION        PIC X(255).                             
002980     02  LK-TR-DEPARTURE-TS       PIC 9(14).                              
002990     02  LK-TR-ARRIVAL-TS         PIC 9(14).                              
003000     02  LK-TR-DISTANCE-KM        PIC S9(5)V99 COMP-3.                    
003010     02  LK-TR-TRIP-STATUS        PIC X(16).                              
003020     02  LK-TR-COMPUTED-FARE      PIC S9(6)V99 COMP-3.                    
003030     02  FILLER                   PIC X(02).                              
003040                                                                          
003050 PROCEDURE DIVISION USING LK-PARM-AREA                                    
003060                           LK-MOBILITY-PASS-REC                           
003070                           LK-TRIP-REC.                                   
003080*---------------------------------------------------------------          
003090*  3000 - AIGUILLAGE PAR CODE FONCTION - UN APPEL PAR OPERATION           
003100*---------------------------------------------------------------          
003110 3000-POST-ENTRY.                                                         
003120*  HYPOTHESE OPTIMISTE EN ENTREE DE PARAGRAPHE - CHAQUE BRANCHE           
003130*  DE L'AIGUILLAGE LA BASCULE A "N" SI ELLE RENCONTRE UN REJET.           
003140     MOVE "Y" TO LK-RETURN-CODE.                                          
003150     MOVE SPACES TO LK-REJECT-REASON.                                     
003160                                                                          
003170*  PD = DEBIT (TARIF D'UN TRAJET). CHAQUE CODE FONCTION OUVRE LE          
003180*  OU LES FICHIERS RELATIFS DONT IL A BESOIN AVANT DE TRAITER -           
003190*  AUCUN OPEN GLOBAL EN DEBUT DE PROGRAMME (TIC.92-0944 ET                
003200*  SUIVANTS - LES DEUX FICHIERS NE SONT PAS TOUJOURS UTILES).             
003210     IF LK-FUNCTION-CODE = "PD"                                           
003220         PERFORM 3190-OPEN-PASS-LDGR THRU 3190-EXIT                       
003230         PERFORM 3150-READ-PASS-BY-ID THRU 3150-EXIT                      
003240         PERFORM 3100-CHECK-EXPIRATION THRU 3100-EXIT                     
003250         PERFORM 3200-DEBIT-SOLDE THRU 3200-EXIT                          
003260         PERFORM 3400-WRITE-TRANSACTION THRU 3400-EXIT                    
003270     ELSE                                                                 
003280*  PC = CREDIT (RECHARGE DE SOLDE) - AUCUN CONTROLE DE STATUT             
003290*  AUTRE QUE L'EXPIRATION PARESSEUSE (3100).                              
003300     IF LK-FUNCTION-CODE = "PC"                                           
003310         PERFORM 3190-OPEN-PASS-LDGR THRU 3190-EXIT                       
003320         PERFORM 3150-READ-PASS-BY-ID THRU 3150-EXIT                      
003330         PERFORM 3100-CHECK-EXPIRATION THRU 3100-EXIT                     
003340         PERFORM 3300-RECHARGER-SOLDE THRU 3300-EXIT                      
003350         PERFORM 3400-WRITE-TRANSACTION THRU 3400-EXIT                    
003360     ELSE                                                                 
003370*  PN = CREATION AUTOMATIQUE D'UN NOUVEAU PASS - PAS DE LECTURE           
003380*  PREALABLE, LE PASS N'EXISTE PAS ENCORE.                                
003390     IF LK-FUNCTION-CODE = "PN"                                           
003400         PERFORM 3190-OPEN-PASS-LDGR THRU 3190-EXIT                       
003410         PERFORM 3500-CREATE-PASS-AUTO THRU 3500-EXIT                     
003420     ELSE                                                                 
003430*  PR = RENOUVELLEMENT - REPOUSSE L'EXPIRATION DE 12 MOIS ET              
003440*  REACTIVE LE PASS QUEL QUE SOIT SON STATUT PRECEDENT.                   
003450     IF LK-FUNCTION-CODE = "PR"                                           
003460         PERFORM 3190-OPEN-PASS-LDGR THRU 3190-EXIT                       
003470         PERFORM 3150-READ-PASS-BY-ID THRU 3150-EXIT                      
003480         PERFORM 3600-RENEW-PASS THRU 3600-EXIT                           
003490     ELSE                                                                 
003500*  PS = SUSPENSION MANUELLE - REFUSEE SI LE PASS EST DEJA EXPIRE          
003510*  (TIC.94-0780 - IL FAUT RENOUVELER AVANT DE POUVOIR SUSPENDRE).         
003520     IF LK-FUNCTION-CODE = "PS"                                           
003530         PERFORM 3190-OPEN-PASS-LDGR THRU 3190-EXIT                       
003540         PERFORM 3150-READ-PASS-BY-ID THRU 3150-EXIT                      
003550         PERFORM 3100-CHECK-EXPIRATION THRU 3100-EXIT                     
003560         PERFORM 3700-SUSPEND-PASS THRU 3700-EXIT                         
003570     ELSE                                                                 
003580*  PA = REACTIVATION MANUELLE - MEME REGLE QUE LA SUSPENSION, LE          
003590*  RENOUVELLEMENT EST UN PREALABLE OBLIGATOIRE SI EXPIRE.                 
003600     IF LK-FUNCTION-CODE = "PA"                                           
003610         PERFORM 3190-OPEN-PASS-LDGR THRU 3190-EXIT                       
003620         PERFORM 3150-READ-PASS-BY-ID THRU 3150-EXIT                      
003630         PERFORM 3100-CHECK-EXPIRATION THRU 3100-EXIT                     
003640         PERFORM 3800-ACTIVATE-PASS THRU 3800-EXIT                        
003650     ELSE                                                                 
003660*  PB = CONSULTATION SIMPLE (BALANCE CHECK) - LIT LE PASS ET              
003670*  APPLIQUE LE CONTROLE D'EXPIRATION PARESSEUX, SANS RIEN POSTER.         
003680     IF LK-FUNCTION-CODE = "PB"                                           
003690         PERFORM 3190-OPEN-PASS-LDGR THRU 3190-EXIT                       
003700         PERFORM 3150-READ-PASS-BY-ID THRU 3150-EXIT                      
003710         PERFORM 3100-CHECK-EXPIRATION THRU 3100-EXIT                     
003720     ELSE                                                                 
003730*  TC = CREATION DE TRAJET - PAS BESOIN DU FICHIER PASS POUR              
003740*  CETTE OPERATION, SEUL LE FICHIER TRAJETS EST OUVERT.                   
003750     IF LK-FUNCTION-CODE = "TC"                                           
003760         PERFORM 3290-OPEN-TRIP-LDGR THRU 3290-EXIT                       
003770         PERFORM 3900-CREATE-TRIP THRU 3900-EXIT                          
003780     ELSE                                                                 
003790*  TU = MISE A JOUR DE TRAJET (TARIF, STATUT, HEURE D'ARRIVEE) -          
003800*  DERNIERE BRANCHE DE LA CASCADE, SANS ELSE FINAL (TIC.95-0022,          
003810*  UN CODE FONCTION INCONNU NE FAIT ALORS STRICTEMENT RIEN).              
003820     IF LK-FUNCTION-CODE = "TU"                                           
003830         PERFORM 3290-OPEN-TRIP-LDGR THRU 3290-EXIT                       
003840         PERFORM 3950-REWRITE-TRIP THRU 3950-EXIT                         
003850     END-IF                                                               
003860     END-IF                                                               
003870     END-IF                                                               
003880     END-IF                                                               
003890     END-IF                                                               
003900     END-IF                                                               
003910     END-IF                                                               
003920     END-IF                                                               
003930     END-IF.                                                              
003940     GOBACK.                                                              
003950                                                                          
003960*---------------------------------------------------------------          
003970*  3100 - CONTROLE D'EXPIRATION PARESSEUX (TIC.92-0198)                   
003980*  SI LA DATE D'EXPIRATION EST DEPASSEE ET LE STATUT N'EST PAS            
003990*  DEJA EXPIRE, ON BASCULE LE PASS EN EXPIRE AVANT DE CONTINUER.          
004000*---------------------------------------------------------------          
004010 3100-CHECK-EXPIRATION.                                                   
004020*  LE CONTROLE D'EXPIRATION SE FAIT TOUJOURS SUR LA DATE DU JOUR          
004030*  DU TRAITEMENT, PAS SUR UNE DATE FIGEE AU DEMARRAGE DU LOT.             
004040     PERFORM 3195-GET-SYSTEM-DATE THRU 3195-EXIT.                         
004050*  TIC.92-0198 - BASCULEMENT PARESSEUX : ON NE PARCOURT PAS LE            
004060*  FICHIER POUR EXPIRER LES PASS EN MASSE, ON LE FAIT AU VOL A            
004070*  LA PREMIERE LECTURE QUI SUIT LA DATE D'EXPIRATION.                     
004080     IF MP-PASS-STATUS NOT = "EXPIRE"                                     
004090         AND MP-EXPIRATION-DATE < SYS-CCYYMMDD                            
004100*  LE STATUT EST PERSISTE IMMEDIATEMENT - UNE PROCHAINE LECTURE           
004110*  DU MEME PASS TROUVERA DEJA EXPIRE ET NE REECRIRA PLUS RIEN.            
004120         MOVE "EXPIRE" TO MP-PASS-STATUS                                  
004130         REWRITE MOBILITY-PASS-REG INVALID KEY                            
004140             GO TO 3100-EXIT                                              
004150     END-IF.                                                              
004160 3100-EXIT.                                                               
004170     EXIT.                                                                
004180                                                                          
004190*---------------------------------------------------------------          
004200*  3200 - DEBIT DU SOLDE (PREND EN CHARGE LE TARIF D'UN TRAJET)           
004210*---------------------------------------------------------------          
004220 3200-DEBIT-SOLDE.                                                        
004230*  UN PASS SUSPENDU NE PEUT SERVIR A AUCUN DEBIT, QUEL QUE SOIT           
004240*  LE SOLDE DISPONIBLE.                                                   
004250     IF MP-PASS-STATUS = "SUSPENDU"                                       
004260         MOVE "N" TO LK-RETURN-CODE                                       
004270         MOVE "PASS SUSPENDU" TO LK-REJECT-REASON                         
004280         GO TO 3200-EXIT                                                  
004290     END-IF.                                                              
004300*  CONTROLE REDONDANT AVEC 3100 MAIS VOLONTAIRE (TIC.92-0198) -           
004310*  3100 NE BASCULE QUE SI LA DATE VIENT D'ETRE DEPASSEE, CE IF            
004320*  ATTRAPE AUSSI LES PASS DEJA EXPIRES DE LONGUE DATE.                    
004330     IF MP-PASS-STATUS = "EXPIRE"                                         
004340         MOVE "N" TO LK-RETURN-CODE                                       
004350         MOVE "PASS EXPIRE" TO LK-REJECT-REASON                           
004360         GO TO 3200-EXIT                                                  
004370     END-IF.                                                              
004380*  REJET DU DEBIT SI LE SOLDE EST INSUFFISANT - AUCUN DEBIT               
004390*  PARTIEL N'EST JAMAIS EFFECTUE PAR CE GRAND LIVRE.                      
004400     IF MP-SOLDE < LK-POSTING-AMOUNT                                      
004410         MOVE "N" TO LK-RETURN-CODE                                       
004420         MOVE "SOLDE INSUFFISANT" TO LK-REJECT-REASON                     
004430         GO TO 3200-EXIT                                                  
004440     END-IF.                                                              
004450*  ARRONDI HALF-UP SUR LE SOLDE APRES (TIC.94-0287) - LE CALCUL           
004460*  PASSE PAR WK-NEW-SOLDE CAR ON NE PEUT PAS ARRONDIR MP-SOLDE            
004470*  SUR LUI-MEME DANS UN COMPUTE.                                          
004480     COMPUTE WK-NEW-SOLDE ROUNDED = MP-SOLDE - LK-POSTING-AMOUNT.         
004490*  LE NOUVEAU SOLDE N'EST RECOPIE DANS L'ENREGISTREMENT QU'APRES          
004500*  LE CALCUL COMPLET, JUSTE AVANT LA REECRITURE.                          
004510     MOVE WK-NEW-SOLDE TO MP-SOLDE.                                       
004520     REWRITE MOBILITY-PASS-REG INVALID KEY                                
004530         MOVE "N" TO LK-RETURN-CODE                                       
004540         MOVE "ERREUR DE REECRITURE" TO LK-REJECT-REASON.                 
004550 3200-EXIT.                                                               
004560     EXIT.                                                                
004570                                                                          
004580*---------------------------------------------------------------          
004590*  3300 - CREDIT DU SOLDE (RECHARGE) - AUCUN CONTROLE DE STATUT           
004600*---------------------------------------------------------------          
004610 3300-RECHARGER-SOLDE.                                                    
004620*  RECHARGE = MEME MECANISME QUE LE DEBIT MAIS EN ADDITION ET             
004630*  SANS AUCUN CONTROLE DE STATUT (VOIR BANNIERE CI-DESSUS).               
004640     COMPUTE WK-NEW-SOLDE ROUNDED = MP-SOLDE + LK-POSTING-AMOUNT.         
004650     MOVE WK-NEW-SOLDE TO MP-SOLDE.                                       
004660     REWRITE MOBILITY-PASS-REG INVALID KEY                                
004670         MOVE "N" TO LK-RETURN-CODE                                       
004680         MOVE "ERREUR DE REECRITURE" TO LK-REJECT-REASON.                 
004690 3300-EXIT.                                                               
004700     EXIT.                                                                
004710                                                                          
004720*---------------------------------------------------------------          
004730*  3400 - ECRITURE DE LA TRANSACTION - TOUJOURS, MEME SI REJET            
004740*---------------------------------------------------------------          
004750 3400-WRITE-TRANSACTION.                                                  
004760     PERFORM 3195-GET-SYSTEM-DATE THRU 3195-EXIT.                         
004770*  SEQUENCE LOCALE AU PROGRAMME - COMBINEE A L'HORODATAGE POUR            
004780*  FORMER UN IDENTIFIANT DE TRANSACTION UNIQUE DANS LE LOT.               
004790     ADD 1 TO WK-TXN-SEQ.                                                 
004800*  SOLDE APRES OPERATION RENVOYE A L'APPELANT - PRIS SUR                  
004810*  L'ENREGISTREMENT, DONC DEJA LE SOLDE FINAL SI LA REECRITURE A          
004820*  REUSSI (OU L'ANCIEN SOLDE SI L'OPERATION A ETE REJETEE AVANT).         
004830     MOVE MP-SOLDE TO LK-BALANCE-APRES.                                   
004840                                                                          
004850*  PREFIXE "TX" + HORODATAGE + SEQUENCE - FORMAT MAISON DE                
004860*  L'IDENTIFIANT DE TRANSACTION, LISIBLE EN CAS DE RECHERCHE              
004870*  MANUELLE DANS LE JOURNAL.                                              
004880     STRING "TX" SYS-CCYYMMDDHHMMSS WK-TXN-SEQ                            
004890         DELIMITED BY SIZE INTO WK-TXN-ID.                                
004900                                                                          
004910     MOVE WK-TXN-ID          TO TX-TRANSACTION-ID.                        
004920     MOVE MP-USER-ID         TO TX-USER-ID.                               
004930     MOVE MP-PASS-ID         TO TX-PASS-ID.                               
004940     MOVE LK-TR-TRIP-ID      TO TX-TRIP-ID.                               
004950     MOVE LK-POSTING-AMOUNT  TO TX-MONTANT.                               
004960     MOVE LK-TXN-TYPE        TO TX-TXN-TYPE.                              
004970     MOVE LK-REJECT-REASON   TO TX-DESCRIPTION.                           
004980     MOVE MP-SOLDE           TO TX-SOLDE-APRES.                           
004990     MOVE SYS-CCYYMMDDHHMMSS TO TX-CREATED-TS.                            
005000                                                                          
005010*  LE STATUT DE LA TRANSACTION REFLETE CELUI DE L'OPERATION               
005020*  DEMANDEE - UNE LIGNE FAILED N'EMPECHE PAS LE TRAITEMENT DE             
005030*  CONTINUER COTE APPELANT (SMP000 DECIDE DE LA SUITE).                   
005040     IF LK-RETURN-CODE = "Y"                                              
005050         MOVE "SUCCESS" TO TX-TXN-STATUS                                  
005060     ELSE                                                                 
005070         MOVE "FAILED"  TO TX-TXN-STATUS                                  
005080     END-IF.                                                              
005090                                                                          
005100*  LE JOURNAL EST SEQUENTIEL, OUVERT ET REFERME A CHAQUE APPEL -          
005110*  PAS DE MAINTIEN OUVERT ENTRE DEUX TRAJETS (TIC.93-1011).               
005120     OPEN EXTEND TRANSACTION-FILE.                                        
005130     IF FS-TRANS NOT = "00"                                               
005140         OPEN OUTPUT TRANSACTION-FILE                                     
005150     END-IF.                                                              
005160     WRITE TRANSACTION-REG.                                               
005170     CLOSE TRANSACTION-FILE.                                              
005180 3400-EXIT.                                                               
005190     EXIT.                                                                
005200                                                                          
005210*---------------------------------------------------------------          
005220*  3500 - CREATION AUTOMATIQUE D'UN PASS - VALIDITE 12 MOIS               
005230*---------------------------------------------------------------          
005240 3500-CREATE-PASS-AUTO.                                                   
005250     PERFORM 3195-GET-SYSTEM-DATE THRU 3195-EXIT.                         
005260*  UN PASS CREE AUTOMATIQUEMENT DEMARRE TOUJOURS ACTIF AVEC UN            
005270*  SOLDE A ZERO - LA PREMIERE RECHARGE EST A LA CHARGE DU CLIENT.         
005280     MOVE "ACTIVE"           TO MP-PASS-STATUS.                           
005290     MOVE LK-MP-PASS-ID      TO MP-PASS-ID.                               
005300     MOVE LK-MP-USER-ID      TO MP-USER-ID.                               
005310     MOVE LK-MP-PASS-NUMBER  TO MP-PASS-NUMBER.                           
005320     MOVE ZERO               TO MP-SOLDE.                                 
005330     MOVE SYS-CCYYMMDD       TO MP-CREATED-DATE.                          
005340     PERFORM 3650-COMPUTE-RENEWAL-DATE THRU 3650-EXIT.                    
005350     MOVE SYS-CCYYMMDD       TO MP-EXPIRATION-DATE.                       
005360                                                                          
005370*  LA TABLE D'ACCES EST MISE A JOUR EN MEME TEMPS QUE LA CREATION         
005380*  DU PASS - EVITE DE LA RECONSTRUIRE ENTIEREMENT A LA PROCHAINE          
005390*  RECHERCHE (TIC.93-0150).                                               
005400     ADD 1 TO PASS-SLOT-COUNT.                                            
005410     MOVE PASS-SLOT-COUNT TO PASS-REL-KEY.                                
005420     MOVE LK-MP-PASS-ID   TO PS-PASS-ID(PASS-SLOT-COUNT).                 
005430     MOVE PASS-REL-KEY    TO PS-REL-NUM(PASS-SLOT-COUNT).                 
005440                                                                          
005450     WRITE MOBILITY-PASS-REG INVALID KEY                                  
005460         MOVE "N" TO LK-RETURN-CODE                                       
005470         MOVE "ERREUR DE CREATION" TO LK-REJECT-REASON.                   
005480 3500-EXIT.                                                               
005490     EXIT.                                                                
005500                                                                          
005510*---------------------------------------------------------------          
005520*  3600 - RENOUVELLEMENT DE PASS - FORCE LE STATUT A ACTIVE               
005530*---------------------------------------------------------------          
005540 3600-RENEW-PASS.                                                         
005550*  MEME FORMULE DE CALCUL DE DATE QUE POUR LA CREATION INITIALE -         
005560*  FACTORISEE DANS UN PARAGRAPHE COMMUN (3650).                           
005570     PERFORM 3650-COMPUTE-RENEWAL-DATE THRU 3650-EXIT.                    
005580     MOVE SYS-CCYYMMDD TO MP-EXPIRATION-DATE.                             
005590*  RENOUVELER REACTIVE TOUJOURS LE PASS, MEME S'IL ETAIT SUSPENDU         
005600*  (TIC.94-0780 NE PORTE QUE SUR LE CAS EXPIRE).                          
005610     MOVE "ACTIVE"     TO MP-PASS-STATUS.                                 
005620     REWRITE MOBILITY-PASS-REG INVALID KEY                                
005630         MOVE "N" TO LK-RETURN-CODE                                       
005640         MOVE "ERREUR DE REECRITURE" TO LK-REJECT-REASON.                 
005650 3600-EXIT.                                                               
005660     EXIT.                                                                
005670                                                                          
005680*---------------------------------------------------------------          
005690*  3650 - DATE DE RENOUVELLEMENT = AUJOURD'HUI + 12 MOIS                  
005700*---------------------------------------------------------------          
005710 3650-COMPUTE-RENEWAL-DATE.                                               
005720     PERFORM 3195-GET-SYSTEM-DATE THRU 3195-EXIT.                         
005730*  DECOUPAGE DE LA DATE COURANTE EN ANNEE/MOIS/JOUR PAR DIVISION          
005740*  ENTIERE - LE JOUR (SYS-DD) RESTE INCHANGE PAR LE RENOUVELLEMENT.       
005750     COMPUTE WK-RENEW-YEAR  = SYS-CCYYMMDD / 10000.                       
005760     COMPUTE WK-RENEW-MONTH =                                             
005770         (SYS-CCYYMMDD - (WK-RENEW-YEAR * 10000)) / 100.                  
005780*  12 MOIS AJOUTES EN CONSTANTE 78-LEVEL (PERIODE-RENOUVELLEMENT)         
005790*  - JAMAIS DE DUREE EN DUR DANS LE CODE.                                 
005800     ADD PERIODE-RENOUVELLEMENT TO WK-RENEW-MONTH.                        
005810*  DEBORDEMENT SUR L'ANNEE SUIVANTE SI LE MOIS CALCULE DEPASSE            
005820*  DECEMBRE - ARITHMETIQUE DE CALENDRIER SIMPLE, PAS DE FONCTION          
005830*  INTRINSEQUE DE DATE UTILISEE.                                          
005840     IF WK-RENEW-MONTH > 12                                               
005850         SUBTRACT 12 FROM WK-RENEW-MONTH                                  
005860         ADD 1 TO WK-RENEW-YEAR                                           
005870     END-IF.                                                              
005880     COMPUTE SYS-CCYYMMDD = (WK-RENEW-YEAR * 10000)                       
005890         + (WK-RENEW-MONTH * 100) + SYS-DD.                               
005900 3650-EXIT.                                                               
005910     EXIT.                                                                
005920                                                                          
005930*---------------------------------------------------------------          
005940*  3700 - SUSPENSION D'UN PASS - REFUSEE SI DEJA EXPIRE                   
005950*---------------------------------------------------------------          
005960 3700-SUSPEND-PASS.                                                       
005970*  LA SUSPENSION EST REFUSEE SUR UN PASS EXPIRE - IL FAUT PASSER          
005980*  PAR UN RENOUVELLEMENT (PR) AVANT DE POUVOIR LE SUSPENDRE.              
005990     IF MP-PASS-STATUS = "EXPIRE"                                         
006000         MOVE "N" TO LK-RETURN-CODE                                       
006010         MOVE "PASS EXPIRE - RENOUVELER D'ABORD"                          
006020             TO LK-REJECT-REASON                                          
006030         GO TO 3700-EXIT                                                  
006040     END-IF.                                                              
006050*  SEULE ACTION DE CE PARAGRAPHE UNE FOIS LE CONTROLE PASSE -             
006060*  AUCUN IMPACT SUR LE SOLDE, SEULEMENT SUR LE STATUT.                    
006070     MOVE "SUSPENDU" TO MP-PASS-STATUS.                                   
006080     REWRITE MOBILITY-PASS-REG INVALID KEY                                
006090         MOVE "N" TO LK-RETURN-CODE                                       
006100         MOVE "ERREUR DE REECRITURE" TO LK-REJECT-REASON.                 
006110 3700-EXIT.                                                               
006120     EXIT.                                                                
006130                                                                          
006140*---------------------------------------------------------------          
006150*  3800 - REACTIVATION D'UN PASS - REFUSEE SI DEJA EXPIRE                 
006160*---------------------------------------------------------------          
006170 3800-ACTIVATE-PASS.                                                      
006180     IF MP-PASS-STATUS = "EXPIRE"                                         
006190         MOVE "N" TO LK-RETURN-CODE                                       
006200         MOVE "PASS EXPIRE - RENOUVELER D'ABORD"                          
006210             TO LK-REJECT-REASON                                          
006220         GO TO 3800-EXIT                                                  
006230     END-IF.                                                              
006240*  REACTIVATION SIMPLE - LE SOLDE N'EST PAS TOUCHE, SEUL LE               
006250*  STATUT REPASSE A ACTIVE.                                               
006260     MOVE "ACTIVE" TO MP-PASS-STATUS.                                     
006270     REWRITE MOBILITY-PASS-REG INVALID KEY                                
006280         MOVE "N" TO LK-RETURN-CODE                                       
006290         MOVE "ERREUR DE REECRITURE" TO LK-REJECT-REASON.                 
006300 3800-EXIT.                                                               
006310     EXIT.                                                                
006320                                                                          
006330*---------------------------------------------------------------          
006340*  3900 - CREATION D'UN TRAJET - STATUT INITIATED                         
006350*---------------------------------------------------------------          
006360 3900-CREATE-TRIP.                                                        
006370*  RECOPIE CHAMP A CHAMP DE LA ZONE D'APPEL VERS L'ENREGISTREMENT         
006380*  DU FICHIER TRAJETS - UN CHAMP LK-TR- POUR CHAQUE CHAMP TR-.            
006390     MOVE LK-TR-TRIP-ID        TO TR-TRIP-ID.                             
006400     MOVE LK-TR-USER-ID        TO TR-USER-ID.                             
006410     MOVE LK-TR-PASS-ID        TO TR-PASS-ID.                             
006420     MOVE LK-TR-TRANSPORT-TYPE TO TR-TRANSPORT-TYPE.                      
006430     MOVE LK-TR-ORIGIN         TO TR-ORIGIN.                              
006440     MOVE LK-TR-DESTINATION    TO TR-DESTINATION.                         
006450     MOVE LK-TR-DEPARTURE-TS   TO TR-DEPARTURE-TS.                        
006460     MOVE ZERO                 TO TR-ARRIVAL-TS.                          
006470     MOVE LK-TR-DISTANCE-KM    TO TR-DISTANCE-KM.                         
006480     MOVE "INITIATED"          TO TR-TRIP-STATUS.                         
006490     MOVE ZERO                 TO TR-COMPUTED-FARE.                       
006500                                                                          
006510*  MISE A JOUR IMMEDIATE DE LA TABLE D'ACCES A LA CREATION - LA           
006520*  PROCHAINE MISE A JOUR DE CE TRAJET LE TROUVERA SANS BALAYER            
006530*  LE FICHIER (TIC.93-0633).                                              
006540     ADD 1 TO TRIP-SLOT-COUNT.                                            
006550     MOVE TRIP-SLOT-COUNT TO TRIP-REL-KEY.                                
006560     MOVE LK-TR-TRIP-ID   TO TS-TRIP-ID(TRIP-SLOT-COUNT).                 
006570     MOVE TRIP-REL-KEY    TO TS-REL-NUM(TRIP-SLOT-COUNT).                 
006580                                                                          
006590     WRITE TRIP-REG INVALID KEY                                           
006600         MOVE "N" TO LK-RETURN-CODE                                       
006610         MOVE "ERREUR DE CREATION TRAJET" TO LK-REJECT-REASON.            
006620 3900-EXIT.                                                               
006630     EXIT.                                                                
006640                                                                          
006650*---------------------------------------------------------------          
006660*  3950 - MISE A JOUR D'UN TRAJET (TARIF, STATUT, ARRIVEE)                
006670*---------------------------------------------------------------          
006680 3950-REWRITE-TRIP.                                                       
006690*  LA MISE A JOUR D'UN TRAJET PASSE TOUJOURS PAR LA TABLE                 
006700*  D'ACCES, JAMAIS PAR UNE LECTURE SEQUENTIELLE DIRECTE.                  
006710     PERFORM 3960-FIND-TRIP-SLOT THRU 3960-EXIT.                          
006720*  UN TRAJET INCONNU EST UNE ANOMALIE - IL A FORCEMENT ETE CREE           
006730*  PAR UN APPEL TC PRECEDENT DANS LE MEME LOT.                            
006740     IF NOT SLOT-FOUND                                                    
006750         MOVE "N" TO LK-RETURN-CODE                                       
006760         MOVE "TRAJET INCONNU" TO LK-REJECT-REASON                        
006770         GO TO 3950-EXIT                                                  
006780     END-IF.                                                              
006790*  LA CLE RELATIVE TROUVEE DANS LA TABLE PERMET UNE LECTURE               
006800*  DIRECTE, SANS BALAYAGE SEQUENTIEL DU FICHIER TRAJETS.                  
006810     MOVE TS-REL-NUM(WK-ROW-INDEX) TO TRIP-REL-KEY.                       
006820     READ TRIP-FILE INVALID KEY                                           
006830         MOVE "N" TO LK-RETURN-CODE                                       
006840         MOVE "TRAJET INCONNU" TO LK-REJECT-REASON                        
006850         GO TO 3950-EXIT.                                                 
006860                                                                          
006870*  SEULS TROIS CHAMPS SONT MIS A JOUR PAR UN TU - LE RESTE DE             
006880*  L'ENREGISTREMENT (ORIGINE, DESTINATION, DEPART...) EST FIGE            
006890*  DEPUIS LA CREATION.                                                    
006900     MOVE LK-TR-TRIP-STATUS   TO TR-TRIP-STATUS.                          
006910     MOVE LK-TR-COMPUTED-FARE TO TR-COMPUTED-FARE.                        
006920     MOVE LK-TR-ARRIVAL-TS    TO TR-ARRIVAL-TS.                           
006930                                                                          
006940     REWRITE TRIP-REG INVALID KEY                                         
006950         MOVE "N" TO LK-RETURN-CODE                                       
006960         MOVE "ERREUR DE REECRITURE TRAJET" TO LK-REJECT-REASON.          
006970 3950-EXIT.                                                               
006980     EXIT.                                                                
006990                                                                          
007000*---------------------------------------------------------------          
007010*  3960 - RECHERCHE DU TRAJET DANS LA TABLE D'ACCES                       
007020*---------------------------------------------------------------          
007030 3960-FIND-TRIP-SLOT.                                                     
007040*  CONSTRUCTION PARESSEUSE DE LA TABLE - AU PREMIER BESOIN DE             
007050*  RECHERCHE D'UN TRAJET, PAS AU DEMARRAGE DU PROGRAMME.                  
007060     IF NOT TRIP-SLOTS-ARE-LOADED                                         
007070         PERFORM 3970-BUILD-TRIP-SLOTS THRU 3970-EXIT                     
007080     END-IF.                                                              
007090*  INDICATEUR LOCAL DE BALAYAGE - PARTAGE ENTRE LA RECHERCHE DE           
007100*  PASS ET CELLE DE TRAJET (UN SEUL WK-FOUND-SW POUR LES DEUX,            
007110*  JAMAIS UTILISE EN MEME TEMPS POUR LES DEUX TABLES).                    
007120     MOVE "N" TO WK-FOUND-SW.                                             
007130     MOVE 1 TO WK-ROW-INDEX.                                              
007140 3961-SCAN-TRIP-SLOTS.                                                    
007150*  BALAYAGE SEQUENTIEL DE LA TABLE EN MEMOIRE - JUSQU'A 500               
007160*  LIGNES, PAS DE RECHERCHE BINAIRE (MEME CHOIX QUE SMP010).              
007170     IF WK-ROW-INDEX > TRIP-SLOT-COUNT                                    
007180         GO TO 3960-EXIT                                                  
007190     END-IF.                                                              
007200     IF TS-TRIP-ID(WK-ROW-INDEX) = LK-TR-TRIP-ID                          
007210         MOVE "Y" TO WK-FOUND-SW                                          
007220         GO TO 3960-EXIT                                                  
007230     END-IF.                                                              
007240     ADD 1 TO WK-ROW-INDEX.                                               
007250     GO TO 3961-SCAN-TRIP-SLOTS.                                          
007260 3960-EXIT.                                                               
007270     EXIT.                                                                
007280                                                                          
007290*---------------------------------------------------------------          
007300*  3970 - BALAYAGE SEQUENTIEL DU FICHIER TRAJETS AU PREMIER APPEL         
007310*---------------------------------------------------------------          
007320 3970-BUILD-TRIP-SLOTS.                                                   
007330     MOVE 0 TO TRIP-SLOT-COUNT.                                           
007340     MOVE 0 TO TRIP-REL-KEY.                                              
007350 3971-SCAN-TRIP-FILE.                                                     
007360     ADD 1 TO TRIP-REL-KEY.                                               
007370     READ TRIP-FILE INVALID KEY GO TO 3979-SCAN-TRIP-DONE.                
007380*  CONSTRUCTION INITIALE DE LA TABLE A PARTIR DU FICHIER - LE             
007390*  NUMERO D'EMPLACEMENT RELATIF EST LA CLE DE LECTURE DIRECTE.            
007400     ADD 1 TO TRIP-SLOT-COUNT.                                            
007410     MOVE TR-TRIP-ID  TO TS-TRIP-ID(TRIP-SLOT-COUNT).                     
007420     MOVE TRIP-REL-KEY TO TS-REL-NUM(TRIP-SLOT-COUNT).                    
007430     GO TO 3971-SCAN-TRIP-FILE.                                           
007440 3979-SCAN-TRIP-DONE.                                                     
007450*  LA TABLE NE SERA PLUS JAMAIS RECONSTRUITE POUR LE RESTE DE             
007460*  L'EXECUTION - UN TRAJET CREE APRES CE POINT EST AJOUTE                 
007470*  DIRECTEMENT PAR 3900, PAS PAR UN NOUVEAU BALAYAGE COMPLET.             
007480     MOVE "Y" TO TRIP-SLOTS-LOADED-SW.                                    
007490 3970-EXIT.                                                               
007500     EXIT.                                                                
007510                                                                          
007520*---------------------------------------------------------------          
007530*  3150 - LECTURE D'UN PASS PAR PASS-ID (VIA LA TABLE D'ACCES)            
007540*---------------------------------------------------------------          
007550 3150-READ-PASS-BY-ID.                                                    
007560*  MEME PRINCIPE QUE POUR LES TRAJETS - LA TABLE D'ACCES EST              
007570*  TOUJOURS PREFEREE A UNE LECTURE SEQUENTIELLE DU FICHIER PASS.          
007580     PERFORM 3160-FIND-PASS-SLOT THRU 3160-EXIT.                          
007590     IF NOT SLOT-FOUND                                                    
007600         MOVE "N" TO LK-RETURN-CODE                                       
007610         MOVE "PASS INCONNU" TO LK-REJECT-REASON                          
007620         GO TO 3150-EXIT                                                  
007630     END-IF.                                                              
007640*  LECTURE DIRECTE PAR CLE RELATIVE - EVITE DE PARCOURIR LE               
007650*  FICHIER PASSLDGR A CHAQUE OPERATION SUR UN PASS EXISTANT.              
007660     MOVE PS-REL-NUM(WK-ROW-INDEX) TO PASS-REL-KEY.                       
007670     READ MOBILITY-PASS-FILE INVALID KEY                                  
007680         MOVE "N" TO LK-RETURN-CODE                                       
007690         MOVE "PASS INCONNU" TO LK-REJECT-REASON.                         
007700 3150-EXIT.                                                               
007710     EXIT.                                                                
007720                                                                          
007730*---------------------------------------------------------------          
007740*  3160 - RECHERCHE DU PASS DANS LA TABLE D'ACCES                         
007750*---------------------------------------------------------------          
007760 3160-FIND-PASS-SLOT.                                                     
007770*  CONSTRUCTION PARESSEUSE, COMME POUR LES TRAJETS - LE FICHIER           
007780*  PASS N'EST BALAYE QU'UNE FOIS PAR EXECUTION DU LOT.                    
007790     IF NOT PASS-SLOTS-ARE-LOADED                                         
007800         PERFORM 3170-BUILD-PASS-SLOTS THRU 3170-EXIT                     
007810     END-IF.                                                              
007820     MOVE "N" TO WK-FOUND-SW.                                             
007830     MOVE 1 TO WK-ROW-INDEX.                                              
007840 3161-SCAN-PASS-SLOTS.                                                    
007850*  TABLE BORNEE A 200 PASS (TIC.02-0233) - AU-DELA, UN PASS               
007860*  EXISTANT DEVIENDRAIT INTROUVABLE PAR CETTE RECHERCHE.                  
007870     IF WK-ROW-INDEX > PASS-SLOT-COUNT                                    
007880         GO TO 3160-EXIT                                                  
007890     END-IF.                                                              
007900     IF PS-PASS-ID(WK-ROW-INDEX) = LK-MP-PASS-ID                          
007910         MOVE "Y" TO WK-FOUND-SW                                          
007920         GO TO 3160-EXIT                                                  
007930     END-IF.                                                              
007940     ADD 1 TO WK-ROW-INDEX.                                               
007950     GO TO 3161-SCAN-PASS-SLOTS.                                          
007960 3160-EXIT.                                                               
007970     EXIT.                                                                
007980                                                                          
007990*---------------------------------------------------------------          
008000*  3170 - BALAYAGE SEQUENTIEL DU FICHIER PASS AU PREMIER APPEL            
008010*---------------------------------------------------------------          
008020 3170-BUILD-PASS-SLOTS.                                                   
008030*  RECONSTRUCTION COMPLETE A PARTIR DU FICHIER - UN PASS CREE             
008040*  DANS UNE EXECUTION PRECEDENTE EST RETROUVE ICI AU DEMARRAGE.           
008050     MOVE 0 TO PASS-SLOT-COUNT.                                           
008060     MOVE 0 TO PASS-REL-KEY.                                              
008070 3171-SCAN-PASS-FILE.                                                     
008080     ADD 1 TO PASS-REL-KEY.                                               
008090*  BALAYAGE SEQUENTIEL PAR INCREMENTATION DE LA CLE RELATIVE -            
008100*  S'ARRETE A LA PREMIERE CLE INVALIDE (FIN DU FICHIER).                  
008110     READ MOBILITY-PASS-FILE INVALID KEY                                  
008120         GO TO 3179-SCAN-PASS-DONE.                                       
008130     ADD 1 TO PASS-SLOT-COUNT.                                            
008140     MOVE MP-PASS-ID  TO PS-PASS-ID(PASS-SLOT-COUNT).                     
008150     MOVE PASS-REL-KEY TO PS-REL-NUM(PASS-SLOT-COUNT).                    
008160     GO TO 3171-SCAN-PASS-FILE.                                           
008170 3179-SCAN-PASS-DONE.                                                     
008180     MOVE "Y" TO PASS-SLOTS-LOADED-SW.                                    
008190 3170-EXIT.                                                               
008200     EXIT.                                                                
008210                                                                          
008220*---------------------------------------------------------------          
008230*  3190/3290 - OUVERTURE DES FICHIERS RELATIFS (CREATION FORCEE           
008240*  SI ABSENTS, A LA MANIERE DE LA BANQUE)                                 
008250*---------------------------------------------------------------          
008260 3190-OPEN-PASS-LDGR.                                                     
008270*  TENTATIVE D'OUVERTURE EN I-O DIRECTE - SI LE FICHIER N'EXISTE          
008280*  PAS ENCORE, IL EST CREE PUIS REOUVERT (A LA MANIERE DE LA              
008290*  BANQUE - VOIR BANNIERE CI-DESSUS).                                     
008300     OPEN I-O MOBILITY-PASS-FILE.                                         
008310     IF FS-PASS NOT = "00"                                                
008320         OPEN OUTPUT MOBILITY-PASS-FILE                                   
008330         CLOSE MOBILITY-PASS-FILE                                         
008340         OPEN I-O MOBILITY-PASS-FILE                                      
008350     END-IF.                                                              
008360 3190-EXIT.                                                               
008370     EXIT.                                                                
008380                                                                          
008390 3290-OPEN-TRIP-LDGR.                                                     
008400*  MEME MECANISME DE CREATION FORCEE QUE POUR LE FICHIER PASS,            
008410*  DANS SON PROPRE PARAGRAPHE CAR LES DEUX FICHIERS NE SONT PAS           
008420*  TOUJOURS OUVERTS ENSEMBLE.                                             
008430     OPEN I-O TRIP-FILE.                                                  
008440     IF FS-TRIP NOT = "00"                                                
008450         OPEN OUTPUT TRIP-FILE                                            
008460         CLOSE TRIP-FILE                                                  
008470         OPEN I-O TRIP-FILE                                               
008480     END-IF.                                                              
008490 3290-EXIT.                                                               
008500     EXIT.                                                                
008510                                                                          
008520*---------------------------------------------------------------          
008530*  3195 - DATE/HEURE SYSTEME AVEC FENETRE DE SIECLE (TIC.98-1402)         
008540*  ACCEPT FROM DATE NE RETOURNE QUE DEUX CHIFFRES D'ANNEE - ON            
008550*  SUPPOSE 19XX SI YY >= 50, 20XX SINON.                                  
008560*---------------------------------------------------------------          
008570 3195-GET-SYSTEM-DATE.                                                    
008580*  DATE/HEURE SYSTEME AU MOMENT DE L'OPERATION - REUTILISEE PAR           
008590*  PLUSIEURS PARAGRAPHES (3100, 3400, 3500, 3600, 3650).                  
008600     ACCEPT SYS-DATE-YYMMDD FROM DATE.                                    
008610     ACCEPT SYS-TIME-HHMMSSCC FROM TIME.                                  
008620*  MEME FENETRE DE SIECLE QUE SMP000 (TIC.98-1402 ICI,                    
008630*  TIC.98-1405 LA-BAS) - LES DEUX PROGRAMMES ONT ETE CORRIGES             
008640*  SEPAREMENT POUR LE PASSAGE A L'AN 2000.                                
008650     IF SYS-YY < 50                                                       
008660         MOVE 20 TO SYS-CENTURY                                           
008670     ELSE                                                                 
008680         MOVE 19 TO SYS-CENTURY                                           
008690     END-IF.                                                              
008700     COMPUTE SYS-CCYYMMDD =                                               
008710         (SYS-CENTURY * 1000000) + SYS-DATE-YYMMDD.                       
008720     COMPUTE SYS-CCYYMMDDHHMMSS =                                         
008730         (SYS-CCYYMMDD * 1000000) +                                       
008740         (SYS-HH * 10000) + (SYS-MN * 100) + SYS-SS.                      
008750 3195-EXIT.                                                               
008760     EXIT.                                                                
