000100*AUTRAB-SOTRACO BATCH CORE - SERVICE DE NOTIFICATION                      
000110 IDENTIFICATION DIVISION.                                                 
000120 PROGRAM-ID. SMP030.                                                      
000130 AUTHOR. A OUEDRAOGO.                                                     
000140 INSTALLATION. SOTRACO-INFORMATIQUE OUAGADOUGOU.                          
000150 DATE-WRITTEN. 08/10/90.                                                  
000160 DATE-COMPILED.                                                           
000170 SECURITY.  USAGE RESTREINT - DIRECTION EXPLOITATION.                     
000180*---------------------------------------------------------------          
000190*  NOTIFICATIONSERVICE - CONSTRUIT LES MESSAGES TRIP_COMPLETED,           
000200*  LOW_BALANCE ET PRICING_FALLBACK ET LES AJOUTE AU JOURNAL DES           
000210*  NOTIFICATIONS. APPELE DIRECTEMENT PAR LE LOT PRINCIPAL SMP000          
000220*  - PAS DE FILE D'ATTENTE, PAS DE COURRIER, UN SIMPLE PERFORM.           
000230*---------------------------------------------------------------          
000240*  JOURNAL DES MODIFICATIONS                                              
000250*---------------------------------------------------------------          
000260*  08/10/90 AO  ECRITURE INITIALE - NOTIF TRIP_COMPLETED SEULE.           
000270*  19/02/91 AO  AJOUT NOTIF LOW_BALANCE (SEUIL 500 FCFA).                 
000280*  14/07/92 KD  AJOUT NOTIF PRICING_FALLBACK.                             
000290*  30/11/92 AO  TIC.92-0955 MONTANTS ARRONDIS A L'ENTIER DANS LE          
000300*               TEXTE DU MESSAGE MAIS CONSERVES A 2 DECIMALES.            
000310*  22/04/93 KD  TIC.93-0311 FALLBACK - USER-ID = PASS-ID.                 
000320*  17/09/94 AO  TIC.94-0702 REVUE GENERALE AVANT MISE EN PROD.            
000330*  03/12/98 KD  TIC.98-1403 PASSAGE AN 2000 - AUCUNE DATE STOCKEE         
000340*               DANS CE PROGRAMME, VERIFICATION FAITE SANS SUITE.         
000350*  11/02/99 AO  TIC.99-0052 REVUE AN 2000 - CLASSEE SANS OBJET.           
000360*  19/06/04 KD  TIC.04-0271 LIBELLE DU MESSAGE LOW_BALANCE REVU.          
000370*  11/09/08 KD  TIC.08-0318 MONTANT ET SOLDE APRES DE LA                  
000380*               NOTIFICATION REPASSES EN COMP-3 (NORME                    
000390*               DIRECTION) - LKA-AMOUNTS RETAILLEE EN                     
000400*               CONSEQUENCE DANS LA VUE REDEFINIE DE LA PARM.             
000410*---------------------------------------------------------------          
000420                                                                          
000430 ENVIRONMENT DIVISION.                                                    
000440 CONFIGURATION SECTION.                                                   
000450 SPECIAL-NAMES.                                                           
000460     C01 IS TOP-OF-FORM                                                   
000470     CLASS CHIFFRE-CLASS IS "0" THRU "9"                                  
000480     UPSI-0 ON STATUS IS JOUR-OUVRABLE                                    
000490            OFF STATUS IS JOUR-FERIE.                                     
000500                                                                          
000510 INPUT-OUTPUT SECTION.                                                    
000520 FILE-CONTROL.                                                            
000530     SELECT NOTIFICATION-FILE ASSIGN TO NOTIFJRN                          
000540     ORGANIZATION IS LINE SEQUENTIAL                                      
000550     FILE STATUS IS FS-NOTIF.                                             
000560                                                                          
000570 DATA DIVISION.                                                           
000580 FILE SECTION.                                                            
000590*---------------------------------------------------------------          
000600*  JOURNAL DES NOTIFICATIONS - SEQUENTIEL, AJOUT SEULEMENT                
000610*---------------------------------------------------------------          
000620 FD  NOTIFICATION-FILE                                                    
000630     LABEL RECORD STANDARD                                                
000640     VALUE OF FILE-ID IS "NOTIFJRN.DAT".                                  
000650 01  NOTIFICATION-REG.                                                    
000660     02  NF-USER-ID               PIC X(36).                              
000670     02  NF-PASS-ID               PIC X(36).                              
000680     02  NF-TRIP-ID               PIC X(36).                              
000690*  TRIP_COMPLETED, LOW_BALANCE OU PRICING_FALLBACK - UN SEUL DE           
000700*  CES TROIS LIBELLES PAR LIGNE DU JOURNAL.                               
000710     02  NF-NOTIF-TYPE            PIC X(16).                              
000720*  TEXTE FINAL DU MESSAGE, DEJA MIS EN FORME PAR LE PARAGRAPHE            
000730*  4010/4100/4200 CORRESPONDANT - RIEN N'EST RECOMPOSE EN AVAL.           
000740     02  NF-MESSAGE               PIC X(250).                             
000750     02  NF-AMOUNT                PIC S9(8)V99 COMP-3.                    
000760     02  NF-BALANCE-AFTER         PIC S9(8)V99 COMP-3.                    
000770     02  FILLER                   PIC X(06).                              
000780                                                                          
000790 WORKING-STORAGE SECTION.                                                 
000800*  CODE RETOUR FILE STATUS DU COBOL POUR NOTIFICATION-FILE.               
000810 77  FS-NOTIF                 PIC X(2).                                   
000820                                                                          
000830*  MONTANTS ARRONDIS A L'ENTIER POUR L'AFFICHAGE TEXTE (TIC.92-           
000840*  0955) - LE MONTANT A 2 DECIMALES RESTE INTACT DANS NF-AMOUNT.          
000850 01  ROUNDED-AMOUNTS.                                                     
000860     02  RA-AMOUNT-ENTIER         PIC 9(8) COMP.                          
000870*  BINAIRE CAR ZONE PUREMENT INTERNE, JAMAIS ECRITE SUR LE                
000880*  JOURNAL - SEUL MB-BALANCE-TXT (EDITE) L'EST, INDIRECTEMENT.            
000890     02  RA-BALANCE-ENTIER        PIC 9(8) COMP.                          
000900     02  FILLER                   PIC X(02).                              
000910                                                                          
000920*  VUE ALTERNATIVE NON UTILISEE PAR LA PROCEDURE DIVISION                 
000930*  ACTUELLE - CONSERVEE DEPUIS UNE VERSION ANTERIEURE DES                 
000940*  CONTROLES DE MISE EN FORME (TIC.94-0702, RELUE ET GARDEE).             
000950 01  ROUNDED-AMOUNTS-ALT REDEFINES ROUNDED-AMOUNTS.                       
000960     02  RAA-AMOUNT               PIC 9(4)9(4).                           
000970     02  RAA-BALANCE              PIC 9(4)9(4).                           
000980     02  FILLER                   PIC X(02).                              
000990                                                                          
001000*  ZONES EDITEES (PIC Z) SERVANT DE PASSAGE ENTRE LE MONTANT              
001010*  BINAIRE ARRONDI ET LE TEXTE FINAL DU MESSAGE STRING.                   
001020 01  MESSAGE-BUILD-AREA.                                                  
001030     02  MB-TYPE-TXT              PIC X(14).                              
001040*  ZEROS DE TETE SUPPRIMES A L'AFFICHAGE (EDITION Z) - LE                 
001050*  MONTANT APPARAIT SANS ZERO INUTILE DANS LE MESSAGE CLIENT.             
001060     02  MB-AMOUNT-TXT            PIC Z(7)9.                              
001070     02  MB-BALANCE-TXT           PIC Z(7)9.                              
001080     02  FILLER                   PIC X(02).                              
001090                                                                          
001100*  VUE DE CONTROLE POUR LES REVUES DE DUMP - PAS REFERENCEE PAR           
001110*  LA PROCEDURE DIVISION ACTUELLE.                                        
001120 01  MESSAGE-BUILD-ALT REDEFINES MESSAGE-BUILD-AREA.                      
001130     02  FILLER                   PIC X(14).                              
001140     02  MBA-AMOUNT               PIC X(08).                              
001150     02  MBA-BALANCE              PIC X(08).                              
001160     02  FILLER                   PIC X(02).                              
001170                                                                          
001180 LINKAGE SECTION.                                                         
001190*  ZONE D'APPEL UNIQUE POUR LES TROIS TYPES DE NOTIFICATION -             
001200*  TOUS LES CHAMPS NE SONT PAS RENSEIGNES PAR L'APPELANT SELON            
001210*  LE TYPE DEMANDE (VOIR SMP000, PARAGRAPHE 3700).                        
001220 01  LK-NOTIF-PARM.                                                       
001230     02  LK-NOTIF-TYPE            PIC X(16).                              
001240     02  LK-NF-USER-ID            PIC X(36).                              
001250     02  LK-NF-PASS-ID            PIC X(36).                              
001260     02  LK-NF-TRIP-ID            PIC X(36).                              
001270*  UTILISE DANS LE TEXTE DU MESSAGE TRIP_COMPLETED ET                     
001280*  PRICING_FALLBACK - ABSENT DU MESSAGE LOW_BALANCE.                      
001290     02  LK-NF-TRANSPORT-TYPE     PIC X(14).                              
001300     02  LK-NF-AMOUNT             PIC S9(8)V99 COMP-3.                    
001310     02  LK-NF-BALANCE-AFTER      PIC S9(8)V99 COMP-3.                    
001320     02  FILLER                   PIC X(02).                              
001330                                                                          
001340*  VUE DE CONTROLE REGROUPANT LES IDENTIFIANTS ET LES MONTANTS -          
001350*  LKA-AMOUNTS RETAILLEE PAR TIC.08-0318 APRES PASSAGE EN COMP-3.         
001360 01  LK-NOTIF-PARM-ALT REDEFINES LK-NOTIF-PARM.                           
001370     02  FILLER                   PIC X(16).                              
001380     02  LKA-IDS                   PIC X(108).                            
001390     02  LKA-TRANSPORT             PIC X(14).                             
001400     02  LKA-AMOUNTS               PIC X(12).                             
001410     02  FILLER                   PIC X(02).                              
001420                                                                          
001430 PROCEDURE DIVISION USING LK-NOTIF-PARM.                                  
001440*---------------------------------------------------------------          
001450*  4000 - AIGUILLAGE PAR TYPE DE NOTIFICATION DEMANDE                     
001460*---------------------------------------------------------------          
001470 4000-NOTIFICATION-ENTRY.                                                 
001480*  UN TRAJET COMPLETE DECLENCHE SA PROPRE NOTIFICATION PUIS, SI           
001490*  LE SOLDE APRES DEBIT EST FAIBLE, UNE SECONDE NOTIFICATION              
001500*  LOW_BALANCE EST EMPILEE A LA SUITE (DEUX LIGNES AU JOURNAL).           
001510     IF LK-NOTIF-TYPE = "TRIP_COMPLETED"                                  
001520         PERFORM 4010-BUILD-TRIP-COMPLETED THRU 4010-EXIT                 
001530         PERFORM 4900-WRITE-NOTIF THRU 4900-EXIT                          
001540*  SEUIL DE SOLDE FAIBLE EN DUR (TIC.92-0955, JAMAIS REMONTE EN           
001550*  CONSTANTE 78-LEVEL) - 500 FCFA, INDEPENDANT DU SEUIL MINIMUM           
001560*  DE TRAJET GERE PAR SMP000/SMP020.                                      
001570         IF LK-NF-BALANCE-AFTER < 500.00                                  
001580             PERFORM 4100-LOW-BALANCE-NOTIF THRU 4100-EXIT                
001590         END-IF                                                           
001600     ELSE                                                                 
001610*  APPEL DIRECT EN LOW_BALANCE SEULE - RESERVE A UN USAGE FUTUR           
001620*  HORS DU FLUX NORMAL DE TRAJET (TIC.94-0702, CONSERVE EN REVUE).        
001630     IF LK-NOTIF-TYPE = "LOW_BALANCE"                                     
001640         PERFORM 4100-LOW-BALANCE-NOTIF THRU 4100-EXIT                    
001650     ELSE                                                                 
001660*  DERNIERE BRANCHE DE L'AIGUILLAGE, SANS ELSE FINAL - UN TYPE DE         
001670*  NOTIFICATION INCONNU NE PRODUIT SILENCIEUSEMENT AUCUNE LIGNE.          
001680     IF LK-NOTIF-TYPE = "PRICING_FALLBACK"                                
001690         PERFORM 4200-PRICING-FALLBACK-NOTIF THRU 4200-EXIT               
001700     END-IF                                                               
001710     END-IF                                                               
001720     END-IF.                                                              
001730     GOBACK.                                                              
001740                                                                          
001750*---------------------------------------------------------------          
001760*  4010 - TEXTE DU MESSAGE TRIP_COMPLETED                                 
001770*---------------------------------------------------------------          
001780 4010-BUILD-TRIP-COMPLETED.                                               
001790*  CONVERSION DU MONTANT COMP-3 (2 DECIMALES) VERS L'ENTIER               
001800*  AFFICHABLE - COBOL TRONQUE LES DECIMALES SUR UN MOVE VERS UNE          
001810*  ZONE SANS VIRGULE, AUCUN ARRONDI EXPLICITE NECESSAIRE ICI.             
001820     MOVE LK-NF-AMOUNT        TO RA-AMOUNT-ENTIER.                        
001830     MOVE LK-NF-BALANCE-AFTER TO RA-BALANCE-ENTIER.                       
001840*  PASSAGE DE LA ZONE BINAIRE VERS LA ZONE EDITEE - LE MOVE FAIT          
001850*  LA CONVERSION COMP VERS AFFICHABLE AUTOMATIQUEMENT.                    
001860     MOVE RA-AMOUNT-ENTIER    TO MB-AMOUNT-TXT.                           
001870     MOVE RA-BALANCE-ENTIER   TO MB-BALANCE-TXT.                          
001880                                                                          
001890*  RECOPIE DES IDENTIFIANTS VERS L'ENREGISTREMENT DU JOURNAL -            
001900*  AUCUNE TRANSFORMATION, SIMPLE PASSE-PLAT DE LA ZONE D'APPEL.           
001910     MOVE LK-NF-USER-ID  TO NF-USER-ID.                                   
001920     MOVE LK-NF-PASS-ID  TO NF-PASS-ID.                                   
001930     MOVE LK-NF-TRIP-ID  TO NF-TRIP-ID.                                   
001940*  LE LIBELLE EST RECOPIE EN DUR ICI PLUTOT QUE DEPUIS LK-NOTIF-          
001950*  TYPE - LES DEUX SONT IDENTIQUES DANS CETTE BRANCHE MAIS LE             
001960*  CODE RESTE EXPLICITE SUR CE QU'IL ECRIT.                               
001970     MOVE "TRIP_COMPLETED" TO NF-NOTIF-TYPE.                              
001980     MOVE LK-NF-AMOUNT        TO NF-AMOUNT.                               
001990     MOVE LK-NF-BALANCE-AFTER TO NF-BALANCE-AFTER.                        
002000                                                                          
002010*  MESSAGE CLIENT EN TROIS MORCEAUX : MONTANT DEBITE PUIS SOLDE           
002020*  RESTANT, SEPARES PAR DES BARRES VERTICALES POUR FACILITER              
002030*  UNE RELECTURE EXPLOITATION RAPIDE DU JOURNAL.                          
002040     STRING "Trajet " DELIMITED BY SIZE                                   
002050         LK-NF-TRANSPORT-TYPE DELIMITED BY SPACE                          
002060         " complete | Montant debite: " DELIMITED BY SIZE                 
002070         MB-AMOUNT-TXT DELIMITED BY SIZE                                  
002080         " FCFA | Solde restant: " DELIMITED BY SIZE                      
002090         MB-BALANCE-TXT DELIMITED BY SIZE                                 
002100         " FCFA" DELIMITED BY SIZE                                        
002110         INTO NF-MESSAGE.                                                 
002120 4010-EXIT.                                                               
002130     EXIT.                                                                
002140                                                                          
002150*---------------------------------------------------------------          
002160*  4100 - NOTIFICATION LOW_BALANCE - SOLDE FAIBLE                         
002170*---------------------------------------------------------------          
002180 4100-LOW-BALANCE-NOTIF.                                                  
002190*  MEME CONVERSION QUE POUR LE MONTANT CI-DESSUS, APPLIQUEE ICI           
002200*  AU SOLDE APRES OPERATION.                                              
002210     MOVE LK-NF-BALANCE-AFTER TO RA-BALANCE-ENTIER.                       
002220     MOVE RA-BALANCE-ENTIER   TO MB-BALANCE-TXT.                          
002230                                                                          
002240     MOVE LK-NF-USER-ID  TO NF-USER-ID.                                   
002250     MOVE LK-NF-PASS-ID  TO NF-PASS-ID.                                   
002260     MOVE LK-NF-TRIP-ID  TO NF-TRIP-ID.                                   
002270     MOVE "LOW_BALANCE"  TO NF-NOTIF-TYPE.                                
002280*  UNE NOTIFICATION LOW_BALANCE NE PORTE PAS SUR UN MONTANT               
002290*  DEBITE - SEUL LE SOLDE RESTANT EST PERTINENT ICI.                      
002300     MOVE ZERO                TO NF-AMOUNT.                               
002310     MOVE LK-NF-BALANCE-AFTER TO NF-BALANCE-AFTER.                        
002320                                                                          
002330*  MESSAGE COURT, SANS MENTION DU TRAJET - LE CLIENT N'A BESOIN           
002340*  QUE DU SOLDE RESTANT POUR DECIDER DE RECHARGER.                        
002350     STRING "Solde faible! Il vous reste " DELIMITED BY SIZE              
002360         MB-BALANCE-TXT DELIMITED BY SIZE                                 
002370         " FCFA sur votre pass mobilite." DELIMITED BY SIZE               
002380         INTO NF-MESSAGE.                                                 
002390                                                                          
002400     PERFORM 4900-WRITE-NOTIF THRU 4900-EXIT.                             
002410 4100-EXIT.                                                               
002420     EXIT.                                                                
002430                                                                          
002440*---------------------------------------------------------------          
002450*  4200 - NOTIFICATION PRICING_FALLBACK - TARIF DE REPLI                  
002460*  TIC.93-0311 - PAS DE USER-ID CONNU SUR CET EVENEMENT, ON               
002470*  REUTILISE LE PASS-ID EN GUISE D'IDENTIFIANT UTILISATEUR.               
002480*---------------------------------------------------------------          
002490 4200-PRICING-FALLBACK-NOTIF.                                             
002500*  EN REPLI, C'EST LE MONTANT FORFAITAIRE FIXE PAR SMP000                 
002510*  (PARAGRAPHE 3400) QUI EST AFFICHE, PAS UN MONTANT CALCULE.             
002520     MOVE LK-NF-AMOUNT TO RA-AMOUNT-ENTIER.                               
002530     MOVE RA-AMOUNT-ENTIER TO MB-AMOUNT-TXT.                              
002540                                                                          
002550*  TIC.93-0311 - AUCUN USER-ID N'EST CONNU SUR UN EVENEMENT DE            
002560*  REPLI (SMP000 NE LE TRANSMET PAS), LE PASS-ID SERT DE SECOURS.         
002570     MOVE LK-NF-PASS-ID  TO NF-USER-ID.                                   
002580     MOVE LK-NF-PASS-ID  TO NF-PASS-ID.                                   
002590     MOVE LK-NF-TRIP-ID  TO NF-TRIP-ID.                                   
002600     MOVE "PRICING_FALLBACK" TO NF-NOTIF-TYPE.                            
002610     MOVE LK-NF-AMOUNT   TO NF-AMOUNT.                                    
002620*  AUCUN DEBIT N'A EU LIEU EN REPLI - LE SOLDE APRES N'A DONC             
002630*  AUCUN SENS ET RESTE A ZERO (MEME CONVENTION QUE SMP000 3400).          
002640     MOVE ZERO                TO NF-BALANCE-AFTER.                        
002650                                                                          
002660*  MESSAGE EXPLICITE SUR LA CAUSE DU TARIF FORFAITAIRE - EVITE            
002670*  QUE LE CLIENT PENSE A UNE ERREUR DE FACTURATION.                       
002680     STRING "Tarif standard applique pour votre trajet "                  
002690         DELIMITED BY SIZE                                                
002700         LK-NF-TRANSPORT-TYPE DELIMITED BY SPACE                          
002710         " (" DELIMITED BY SIZE                                           
002720         MB-AMOUNT-TXT DELIMITED BY SIZE                                  
002730         " FCFA) - service tarifaire indisponible."                       
002740         DELIMITED BY SIZE                                                
002750         INTO NF-MESSAGE.                                                 
002760                                                                          
002770     PERFORM 4900-WRITE-NOTIF THRU 4900-EXIT.                             
002780 4200-EXIT.                                                               
002790     EXIT.                                                                
002800                                                                          
002810*---------------------------------------------------------------          
002820*  4900 - AJOUT DE LA NOTIFICATION AU JOURNAL                             
002830*---------------------------------------------------------------          
002840 4900-WRITE-NOTIF.                                                        
002850*  MEME SEQUENCE OPEN EXTEND / OPEN OUTPUT DE SECOURS QUE LES             
002860*  AUTRES JOURNAUX DU LOT (SMP010, SMP020) - OUVERT ET REFERME            
002870*  A CHAQUE NOTIFICATION, PAS DE MAINTIEN OUVERT ENTRE APPELS.            
002880     OPEN EXTEND NOTIFICATION-FILE.                                       
002890     IF FS-NOTIF NOT = "00"                                               
002900         OPEN OUTPUT NOTIFICATION-FILE                                    
002910     END-IF.                                                              
002920     WRITE NOTIFICATION-REG.                                              
002930     CLOSE NOTIFICATION-FILE.                                             
002940 4900-EXIT.                                                               
002950     EXIT.                                                                
